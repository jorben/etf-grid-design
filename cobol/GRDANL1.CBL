000100******************************************************************
000200*          G R D A N L 1  -  R E S U L T A D O   D E            *
000300*                    A N A L I S I S   D E L   F O N D O        *
000400******************************************************************
000500* FECHA       : 03/06/2024                                       *
000600* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)                *
000700* APLICACION  : FONDOS COTIZADOS / GRID TRADING                  *
000800* COPYBOOK    : GRDANL1, RESULTADOS DEL PASE DE ANALISIS         *
000900* DESCRIPCION : PRECIO ACTUAL Y PROMEDIO, VOLATILIDAD, ATR,      *
001000*             : ADX, PUNTAJES DE OSCILACION/LIQUIDEZ/IDONEIDAD.  *
001100*             : SE IMPRIME EN LA SECCION DE ANALISIS DEL REPORTE.*
001200*------------------------------------------------------------------*
001300*    2016-09-02 EEDR TK-11455 SE AGREGAN LOS CAMPOS DE SOPORTE Y  *
001400*    RESISTENCIA Y LA BITACORA DE FECHA/HORA DEL PASE, QUE PIDE   *
001500*    RIESGOS PARA DEJAR CONSTANCIA DE CUANDO SE CALCULO CADA      *
001600*    ANALISIS Y CON QUE RANGO DE PRECIO ESTABA TRABAJANDO.        *
001700******************************************************************
001800 01  ANR-ANALYSIS-RESULT.
001900*----------------------------------------------------------------*
002000*    FECHA Y HORA EN QUE SE CALCULO ESTE ANALISIS (BITACORA)      *
002100*----------------------------------------------------------------*
002200     05  ANR-FECHA-ANALISIS      PIC 9(08).
002300     05  ANR-HORA-ANALISIS       PIC 9(06).
002400*----------------------------------------------------------------*
002500*    VISTA REDEFINIDA DE LA HORA POR COMPONENTES HH/MM/SS         *
002600*----------------------------------------------------------------*
002700     05  ANR-HORA-ANALISIS-X REDEFINES ANR-HORA-ANALISIS.
002800         10  ANR-HORA-HH         PIC 9(02).
002900         10  ANR-HORA-MM         PIC 9(02).
003000         10  ANR-HORA-SS         PIC 9(02).
003100     05  ANR-CUR-PRC             PIC S9(05)V9(04).
003200     05  ANR-AVG-PRC             PIC S9(05)V9(04).
003300     05  ANR-PRC-STD             PIC S9(05)V9(04).
003400     05  ANR-ANN-VOL             PIC S9(05)V9(04).
003500     05  ANR-AVG-AMP             PIC S9(05)V9(04).
003600     05  ANR-ATR-RATIO           PIC S9(05)V9(04).
003700     05  ANR-ADX                 PIC S9(05)V9(04).
003800*----------------------------------------------------------------*
003900*    2016-09-02 EEDR TK-11455 MAXIMO Y MINIMO DEL PERIODO DE      *
004000*    ANALISIS (SOPORTE/RESISTENCIA DE REFERENCIA PARA RIESGOS;    *
004100*    NO SE IMPRIME EN ESTA VERSION DEL REPORTE)                   *
004200*----------------------------------------------------------------*
004300     05  ANR-PRC-MAXIMO          PIC S9(05)V9(04).
004400     05  ANR-PRC-MINIMO          PIC S9(05)V9(04).
004500*----------------------------------------------------------------*
004600*    U = ALCISTA   D = BAJISTA   O = LATERAL (OSCILANTE)         *
004700*----------------------------------------------------------------*
004800     05  ANR-TREND-DIR           PIC X(01).
004900         88  ANR-TREND-ALCISTA           VALUE 'U'.
005000         88  ANR-TREND-BAJISTA           VALUE 'D'.
005100         88  ANR-TREND-LATERAL           VALUE 'O'.
005200     05  ANR-OSC-SCORE           PIC S9(05)V9(04).
005300     05  ANR-LIQ-SCORE           PIC S9(05)V9(04).
005400     05  ANR-SUIT-SCORE          PIC S9(05)V9(04).
005500     05  ANR-ADAPT-SCORE         PIC S9(05)V9(04).
005600*----------------------------------------------------------------*
005700*    R = ANALISIS RECHAZADO POR IDONEIDAD  A = ACEPTADO           *
005800*    (RESERVADO; HOY EL RECHAZO SE MANEJA POR WKS-FLAG-RECHAZO)   *
005900*----------------------------------------------------------------*
006000     05  ANR-STATUS-IND          PIC X(01).
006100         88  ANR-ANALISIS-ACEPTADO       VALUE 'A'.
006200         88  ANR-ANALISIS-RECHAZADO      VALUE 'R'.
006300*----------------------------------------------------------------*
006400*    EXPANSION PARA CAMPOS FUTUROS DEL PASE DE ANALISIS           *
006500*----------------------------------------------------------------*
006600     05  FILLER                  PIC X(12).
