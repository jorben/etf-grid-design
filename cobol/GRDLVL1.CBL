000100******************************************************************
000200*          G R D L V L 1  -  N I V E L   D E   M A L L A        *
000300******************************************************************
000400* FECHA       : 03/06/2024                                       *
000500* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)                *
000600* APLICACION  : FONDOS COTIZADOS / GRID TRADING                  *
000700* COPYBOOK    : GRDLVL1, UN RENGLON DE LA TABLA DE MALLA         *
000800* DESCRIPCION : ESCALON DE PRECIO DE LA MALLA, LADO, FONDOS Y    *
000900*             : ACCIONES ASIGNADAS AL NIVEL, MAS LA TENENCIA     *
001000*             : VIVA QUE SE ACTUALIZA DURANTE EL BACKTEST.       *
001100*             : SE USA COMO AREA DE TRABAJO INDEPENDIENTE PARA   *
001200*             : TRASLADAR UN RENGLON DE LA TABLA WKS-TABLA-MALLA *
001300*             : HACIA LA LINEA DE IMPRESION DE LA ESCALERA (VER  *
001400*             : GRDT1B01, PARRAFO 951-IMPRIME-DETALLE-MALLA).    *
001500*------------------------------------------------------------------*
001600*    2016-11-18 EEDR TK-11601 SE AGREGAN LOS CAMPOS DE DISTANCIA *
001700*    DEL NIVEL AL PRECIO BASE Y DE ESTADO DE DISPARO QUE PIDIO   *
001800*    LA MESA PARA LA REVISION MANUAL DE LA ESCALERA IMPRESA.     *
001900*    ESTOS CAMPOS QUEDAN RESERVADOS PARA UN PROXIMO PASE DE      *
002000*    IMPRESION DETALLADA; POR AHORA LA COLUMNA SE DEJA EN BLANCO.*
002100******************************************************************
002200 01  GRL-GRID-LEVEL-ENTRY.
002300     05  GRL-LEVEL-NO            PIC 9(03).
002400     05  GRL-LEVEL-PRC           PIC S9(05)V9(03).
002500*----------------------------------------------------------------*
002600*    VISTA REDEFINIDA DEL PRECIO DEL NIVEL EN ENTERO DE TICKS     *
002700*    (PRECIO / 0.001), PARA REPORTES QUE LO REQUIEREN SIN PUNTO   *
002800*----------------------------------------------------------------*
002900     05  GRL-LEVEL-PRC-TICKS REDEFINES GRL-LEVEL-PRC PIC S9(08).
003000*----------------------------------------------------------------*
003100*    B = COMPRA (DEBAJO DEL PRECIO BASE)   S = VENTA             *
003200*----------------------------------------------------------------*
003300     05  GRL-LEVEL-SIDE          PIC X(01).
003400         88  GRL-LADO-COMPRA             VALUE 'B'.
003500         88  GRL-LADO-VENTA              VALUE 'S'.
003600*----------------------------------------------------------------*
003700*    2016-11-18 EEDR TK-11601 DISTANCIA PORCENTUAL DEL NIVEL AL   *
003800*    PRECIO BASE DE LA MALLA (RESERVADO, VER NOTA DE ARRIBA)      *
003900*----------------------------------------------------------------*
004000     05  GRL-DIST-PRC-BASE       PIC S9(03)V9(04).
004100     05  GRL-LEVEL-FUND          PIC S9(09)V9(02).
004200     05  GRL-LEVEL-SHRS          PIC S9(09).
004300*----------------------------------------------------------------*
004400*    TENENCIA VIVA EN EL NIVEL, SOLO SE USA DURANTE EL BACKTEST  *
004500*----------------------------------------------------------------*
004600     05  GRL-LEVEL-HOLD-SHRS     PIC S9(09).
004700*----------------------------------------------------------------*
004800*    NUMERO DE VECES QUE EL NIVEL SE HA DISPARADO EN EL BACKTEST *
004900*    (RESERVADO PARA EL DETALLE POR NIVEL, VER NOTA DE ARRIBA)   *
005000*----------------------------------------------------------------*
005100     05  GRL-VECES-DISPARADO     PIC S9(05).
005200*----------------------------------------------------------------*
005300*    A = ACTIVO (ELEGIBLE PARA DISPARO)  I = INACTIVO             *
005400*----------------------------------------------------------------*
005500     05  GRL-STATUS-IND          PIC X(01).
005600         88  GRL-NIVEL-ACTIVO            VALUE 'A'.
005700         88  GRL-NIVEL-INACTIVO          VALUE 'I'.
005800*----------------------------------------------------------------*
005900*    EXPANSION PARA CAMPOS FUTUROS DEL DETALLE POR NIVEL          *
006000*----------------------------------------------------------------*
006100     05  FILLER                  PIC X(16).
