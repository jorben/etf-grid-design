000100******************************************************************
000200* FECHA       : 14/03/1989                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)                *
000400* APLICACION  : FONDOS COTIZADOS / GRID TRADING                  *
000500* PROGRAMA    : GRDT1B01                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : DISENA UNA ESTRATEGIA DE COMPRA-VENTA EN MALLA   *
000800*             : (GRID TRADING) PARA UN FONDO COTIZADO A PARTIR   *
000900*             : DE SU HISTORICO DIARIO DE PRECIOS Y DE UN        *
001000*             : REGISTRO UNICO DE PARAMETROS (CAPITAL, RIESGO,   *
001100*             : FRECUENCIA, TIPO DE MALLA, RENTA MENSUAL META).  *
001200*             : CALCULA ATR/VOLATILIDAD/ADX, CALIFICA LA         *
001300*             : IDONEIDAD DEL FONDO, ARMA LA ESCALERA DE PRECIOS *
001400*             : DE LA MALLA CON SU ASIGNACION DE CAPITAL, Y      *
001500*             : REPLICA LA ESTRATEGIA SOBRE EL MISMO HISTORICO   *
001600*             : (BACKTEST) PARA OBTENER GANANCIA Y RENDIMIENTO.  *
001700* ARCHIVOS    : DAILY-BAR=E, STRATEGY-PARM=E, TRADES-OUT=S,      *
001800*             : REPORT-OUT=S                                    *
001900* ACCION (ES) : UNICA (UNA CORRIDA POR FONDO)                    *
002000* INSTALADO   : DD/MM/AAAA                                       *
002100* BPM/RATIONAL: 244410                                           *
002200* NOMBRE      : DISENO Y BACKTEST DE ESTRATEGIA GRID TRADING     *
002300******************************************************************
002400 IDENTIFICATION DIVISION.
002500 PROGRAM-ID.    GRDT1B01.
002600 AUTHOR.        ERICK DANIEL RAMIREZ DIVAS.
002700 INSTALLATION.  DEPARTAMENTO DE TESORERIA - FONDOS COTIZADOS.
002800 DATE-WRITTEN.  14/03/1989.
002900 DATE-COMPILED.
003000 SECURITY.      CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO.
003100******************************************************************
003200*                    B I T A C O R A   D E                       *
003300*                    M A N T E N I M I E N T O                   *
003400******************************************************************
003500* 14/03/1989 EEDR TCK-00811 VERSION ORIGINAL DEL PROGRAMA.       *
003600* 02/05/1989 EEDR TCK-00814 SE AGREGA EL MOTOR DE ATR Y BANDA    *
003700*                           DE PRECIO POR PERFIL DE RIESGO.      *
003800* 19/09/1989 PEDR TCK-00902 CALIFICADOR DE IDONEIDAD (100 PTOS)  *
003900*                           Y PUNTAJE PONDERADO DE SUITABILIDAD. *
004000* 11/02/1990 EEDR TCK-01015 CALCULADORA DE FRECUENCIA ESPERADA   *
004100*                           DE DISPAROS Y AJUSTE DE MALLA.       *
004200* 25/07/1990 PEDR TCK-01098 MALLA ARITMETICA Y ASIGNACION        *
004300*                           TRADICIONAL DE CAPITAL 40/60.        *
004400* 30/01/1991 EEDR TCK-01201 CONSTRUCTOR DE ESTRATEGIA POR ATR,   *
004500*                           RATIO DE POSICION BASE INTELIGENTE.  *
004600* 14/08/1991 PEDR TCK-01277 MALLA GEOMETRICA (RAZON CONSTANTE)   *
004700*                           Y VALIDACIONES DE PARAMETROS.        *
004800* 03/03/1992 EEDR TCK-01340 MOTOR DE BACKTEST DIARIO SOBRE EL    *
004900*                           MISMO HISTORICO DE PRECIOS.          *
005000* 22/10/1992 PEDR TCK-01399 RUTINAS DE VALIDACION DE ENTRADA     *
005100*                           (CODIGO DE FONDO, CAPITAL, FECHAS).  *
005200* 09/06/1993 EEDR TCK-01455 UTILERIAS DE METRICAS (DRAWDOWN,     *
005300*                           SHARPE, WIN RATE, PROFIT FACTOR).    *
005400* 27/01/1994 PEDR TCK-01502 REPORTE COLUMNAR DE 132 POSICIONES,  *
005500*                           SECCION DE ESCALERA DE MALLA.        *
005600* 15/11/1994 EEDR TCK-01566 AJUSTE DE ADX Y DIRECCION DE         *
005700*                           TENDENCIA EN EL ANALISIS DE PRECIOS. *
005800* 20/06/1995 PEDR TCK-01609 RAIZ CUADRADA POR APROXIMACION DE    *
005900*                           NEWTON PARA DESVIACIONES ESTANDAR.   *
006000* 08/03/1996 EEDR TCK-01688 SE ACTIVA LA MALLA GEOMETRICA COMO   *
006100*                           OPCION SELECCIONABLE POR PARAMETRO.  *
006200* 17/09/1997 PEDR TCK-01744 VARIANTE PONDERADA Y UNIFORME DE     *
006300*                           ASIGNACION DE FONDOS POR NIVEL.      *
006400* 04/12/1998 EEDR TCK-01801 REVISION DEL SIGLO 2000 (Y2K):       *
006500*                           TODAS LAS FECHAS DE TRABAJO SE       *
006600*                           VALIDAN CON SIGLO EXPLICITO 9(08).   *
006700* 22/01/1999 PEDR TCK-01804 PRUEBAS DE PASO DE SIGLO EN LA       *
006800*                           VALIDACION DE RANGO DE FECHAS.       *
006900* 30/08/2001 EEDR TCK-01900 SE AGREGA EL METODO TRADICIONAL DE   *
007000*                           BANDA/MALLA COMO ANALISIS COMPLE-    *
007100*                           MENTARIO EN LA SECCION DE ESTRATEGIA.*
007200* 11/04/2003 PEDR TCK-01977 VOTACION DE TIPO DE MALLA (INFORMA-  *
007300*                           TIVA) Y UTILIZACION DE FONDOS.       *
007400* 06/02/2006 EEDR TCK-02110 CIFRA DE CONTROL FINAL Y RENGLON DE  *
007500*                           TOTALES DEL BACKTEST.                *
007600******************************************************************
007700 ENVIRONMENT DIVISION.
007800 CONFIGURATION SECTION.
007900 SPECIAL-NAMES.
008000     C01 IS TOP-OF-FORM.
008100 INPUT-OUTPUT SECTION.
008200 FILE-CONTROL.
008300     SELECT DAILY-BAR     ASSIGN   TO DAILY-BAR
008400            ORGANIZATION  IS SEQUENTIAL
008500            ACCESS MODE   IS SEQUENTIAL
008600            FILE STATUS   IS FS-DAILY-BAR.
008700
008800     SELECT STRATEGY-PARM ASSIGN   TO STRATEGY-PARM
008900            ORGANIZATION  IS SEQUENTIAL
009000            ACCESS MODE   IS SEQUENTIAL
009100            FILE STATUS   IS FS-STRATEGY-PARM.
009200
009300     SELECT TRADES-OUT    ASSIGN   TO TRADES-OUT
009400            ORGANIZATION  IS SEQUENTIAL
009500            ACCESS MODE   IS SEQUENTIAL
009600            FILE STATUS   IS FS-TRADES-OUT.
009700
009800     SELECT REPORT-OUT    ASSIGN   TO REPORT-OUT
009900            ORGANIZATION  IS SEQUENTIAL
010000            ACCESS MODE   IS SEQUENTIAL
010100            FILE STATUS   IS FS-REPORT-OUT.
010200******************************************************************
010300 DATA DIVISION.
010400 FILE SECTION.
010500******************************************************************
010600*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
010700******************************************************************
010800*   HISTORICO DIARIO DE PRECIOS DEL FONDO (ENTRADA)
010900 FD  DAILY-BAR
011000     RECORD CONTAINS 80 CHARACTERS.
011100     COPY GRDBAR1.
011200*   PARAMETROS DE LA CORRIDA, UN SOLO REGISTRO (ENTRADA)
011300 FD  STRATEGY-PARM
011400     RECORD CONTAINS 80 CHARACTERS.
011500     COPY GRDPRM1.
011600*   OPERACIONES SIMULADAS DEL BACKTEST (SALIDA)
011700 FD  TRADES-OUT
011800     RECORD CONTAINS 80 CHARACTERS.
011900     COPY GRDTRD1.
012000*   REPORTE IMPRESO DE ESTRATEGIA Y BACKTEST (SALIDA)
012100 FD  REPORT-OUT
012200     RECORD CONTAINS 132 CHARACTERS.
012300 01  REPORT-OUT-REC              PIC X(132).
012400******************************************************************
012500 WORKING-STORAGE SECTION.
012600******************************************************************
012700*           RECURSOS DE ESTADO DE ARCHIVOS (FILE STATUS)         *
012800******************************************************************
012900 01  WKS-FS-STATUS.
013000     02  FS-DAILY-BAR             PIC 9(02) VALUE ZEROES.
013100     02  FS-STRATEGY-PARM         PIC 9(02) VALUE ZEROES.
013200     02  FS-TRADES-OUT            PIC 9(02) VALUE ZEROES.
013300     02  FS-REPORT-OUT            PIC 9(02) VALUE ZEROES.
013400     02  FILLER                   PIC X(04).
013500******************************************************************
013600*                    S W I T C H E S   Y   B A N D E R A S       *
013700******************************************************************
013800 01  WKS-FLAGS.
013900     02  WKS-FIN-DAILY-BAR        PIC 9(01) VALUE ZEROES.
014000         88  FIN-DAILY-BAR                  VALUE 1.
014100     02  WKS-PARAM-INVALIDO       PIC 9(01) VALUE ZEROES.
014200         88  PARAMETROS-INVALIDOS           VALUE 1.
014300     02  WKS-DIAS-INSUF           PIC 9(01) VALUE ZEROES.
014400         88  DIAS-INSUFICIENTES             VALUE 1.
014500     02  WKS-ES-IDONEO            PIC 9(01) VALUE ZEROES.
014600         88  FONDO-ES-IDONEO                VALUE 1.
014700     02  FILLER                   PIC X(04).
014800******************************************************************
014900*                 C O N S T A N T E S   D E L   M O D E L O      *
015000******************************************************************
015100 01  WKS-CONSTANTES.
015200     02  WKS-PERIODO-ATR          PIC 9(02) COMP VALUE 14.
015300     02  WKS-MIN-DIAS             PIC 9(03) COMP VALUE 020.
015400     02  WKS-MAX-DIAS             PIC 9(03) COMP VALUE 250.
015500     02  WKS-DIAS-ANIO            PIC 9(03) COMP VALUE 252.
015600     02  WKS-RAIZ-252             PIC 9(02)V9(10)
015700                                  VALUE 15.8745079310.
015800     02  WKS-LOTE                 PIC 9(05) COMP VALUE 100.
015900     02  WKS-COSTO-OPER           PIC 9V9(04) VALUE 0.0010.
016000     02  FILLER                   PIC X(04).
016100******************************************************************
016200*              T A B L A   D E   P R E C I O S   D I A R I O S   *
016300******************************************************************
016400 01  WKS-NUM-DIAS                 PIC 9(03) COMP VALUE ZEROES.
016500 01  WKS-TABLA-PRECIOS.
016600     02  WKS-DIA-TABLA OCCURS 1 TO 250 TIMES
016700                       DEPENDING ON WKS-NUM-DIAS
016800                       INDEXED BY WKS-IX, WKS-JX, WKS-KX.
016900         04  WKS-DIA-FECHA        PIC 9(08).
017000         04  WKS-DIA-APERTURA     PIC S9(05)V9(03).
017100         04  WKS-DIA-MAXIMO       PIC S9(05)V9(03).
017200         04  WKS-DIA-MINIMO       PIC S9(05)V9(03).
017300         04  WKS-DIA-CIERRE       PIC S9(05)V9(03).
017400         04  WKS-DIA-VOLUMEN      PIC S9(12).
017500         04  WKS-DIA-MONTO        PIC S9(13)V9(02).
017600         04  WKS-DIA-AMPLITUD     PIC S9(03)V9(04).
017700         04  WKS-DIA-TR           PIC S9(05)V9(04).
017800         04  WKS-DIA-RETORNO      PIC S9(03)V9(06).
017900         04  FILLER               PIC X(04).
018000******************************************************************
018100*              T A B L A   D E   N I V E L E S   D E   M A L L A *
018200******************************************************************
018300 01  WKS-GRID-COUNT               PIC 9(03) COMP VALUE ZEROES.
018400 01  WKS-TABLA-MALLA.
018500     02  WKS-MALLA OCCURS 1 TO 200 TIMES
018600                   DEPENDING ON WKS-GRID-COUNT
018700                   INDEXED BY WKS-MX, WKS-NX.
018800         04  WKS-MALLA-NIVEL      PIC 9(03).
018900         04  WKS-MALLA-PRECIO     PIC S9(05)V9(03).
019000         04  WKS-MALLA-LADO       PIC X(01).
019100             88  MALLA-ES-COMPRA          VALUE 'B'.
019200             88  MALLA-ES-VENTA           VALUE 'S'.
019300         04  WKS-MALLA-ACCIONES   PIC S9(09).
019400         04  WKS-MALLA-FONDO      PIC S9(09)V9(02).
019500         04  WKS-MALLA-TENENCIA   PIC S9(09).
019600         04  FILLER               PIC X(04).
019700******************************************************************
019800*   AREA DE TRABAJO CON EL LAYOUT FORMAL DE R4 (SE USA AL        *
019900*   TRASLADAR UN RENGLON DE LA MALLA A LA LINEA DE REPORTE)      *
020000******************************************************************
020100 01  WKS-GRID-LEVEL-WORK.
020200     COPY GRDLVL1.
020300******************************************************************
020400*   AREA DE TRABAJO CON EL LAYOUT FORMAL DE R5 (RESULTADO DEL    *
020500*   ANALISIS, SE LLENA AL FINAL DEL PASE 300 Y SE USA EN 400,    *
020600*   500, 600 Y EN LA IMPRESION DEL REPORTE)                      *
020700******************************************************************
020800 01  WKS-ANALYSIS-WORK.
020900     COPY GRDANL1.
021000******************************************************************
021100*   PARAMETROS DE LA CORRIDA LEIDOS UNA SOLA VEZ (COPIA DE       *
021200*   TRABAJO, SEPARADA DEL BUFFER DE LECTURA STP-)                *
021300******************************************************************
021400 01  WKS-PARAMETROS.
021500     02  WKS-PAR-FUND-CODE        PIC X(06).
021600     02  WKS-PAR-CAPITAL          PIC S9(09)V9(02).
021700     02  WKS-PAR-RISK-PREF        PIC X(01).
021800     02  WKS-PAR-FREQ-PREF        PIC X(01).
021900     02  WKS-PAR-GRID-TYPE        PIC X(01).
022000     02  WKS-PAR-TARGET-MON-RET   PIC S9(01)V9(04).
022100     02  FILLER                   PIC X(04).
022200******************************************************************
022300*   REDEFINICION DE LA FECHA DE TRABAJO PARA VALIDAR SIGLO Y     *
022400*   PARA COMPARAR PRIMERA/ULTIMA FECHA DE LA TABLA DE PRECIOS    *
022500*   (REVISION Y2K DEL 04/12/1998, TCK-01801)                     *
022600******************************************************************
022700 01  WKS-FECHA-TRABAJO             PIC 9(08) VALUE ZEROES.
022800 01  WKS-FECHA-TRABAJO-R REDEFINES WKS-FECHA-TRABAJO.
022900     02  WKS-FT-ANIO                PIC 9(04).
023000     02  WKS-FT-MES                 PIC 9(02).
023100     02  WKS-FT-DIA                 PIC 9(02).
023200 01  WKS-FECHA-INI                  PIC 9(08) VALUE ZEROES.
023300 01  WKS-FECHA-FIN                  PIC 9(08) VALUE ZEROES.
023400 01  WKS-DIAS-COBERTURA             PIC S9(05) COMP VALUE ZEROES.
023500******************************************************************
023600*   REDEFINICION DEL MONTO DE CAPITAL PARA EXTRAER SIGNO Y       *
023700*   VALIDAR QUE VENGA POSITIVO EN 210-VALIDA-CAPITAL             *
023800******************************************************************
023900 01  WKS-CAPITAL-CHK REDEFINES WKS-PAR-CAPITAL.
024000     02  WKS-CAP-ENTERO             PIC S9(09).
024100     02  WKS-CAP-DECIMAL            PIC 9(02).
024200******************************************************************
024300*   REDEFINICION DE LA BANDA DE PRECIO PARA IMPRIMIR LOS DOS     *
024400*   LIMITES COMO UN SOLO CAMPO EDITADO EN EL REPORTE             *
024500******************************************************************
024600 01  WKS-BANDA-PRECIO.
024700     02  WKS-BANDA-INFERIOR          PIC S9(05)V9(03).
024800     02  WKS-BANDA-SUPERIOR          PIC S9(05)V9(03).
024900 01  WKS-BANDA-PRECIO-R REDEFINES WKS-BANDA-PRECIO.
025000     02  WKS-BANDA-PAR               PIC S9(05)V9(03)
025100                                      OCCURS 2 TIMES.
025200******************************************************************
025300*      U1 - MOTOR DE ATR (AVERAGE TRUE RANGE)                    *
025400******************************************************************
025500 01  WKS-U1-AREA.
025600     02  WKS-U1-SUMA-TR              PIC S9(09)V9(04) COMP-3.
025700     02  WKS-U1-ATR                  PIC S9(05)V9(04) COMP-3.
025800     02  WKS-U1-ATR-RATIO            PIC S9(05)V9(04) COMP-3.
025900     02  WKS-U1-BANDA-MULT           PIC 9(01) COMP.
026000     02  WKS-U1-SUMA-CIERRE-VENT     PIC S9(09)V9(04) COMP-3.
026100     02  WKS-U1-DIAS-VENTANA         PIC 9(03) COMP.
026200     02  WKS-U1-ATR-DIA              PIC S9(05)V9(04) COMP-3.
026300     02  WKS-U1-PROM-CIERRE-VENT     PIC S9(05)V9(04) COMP-3.
026400     02  WKS-U1-RATIO-DIA            PIC S9(03)V9(06) COMP-3.
026500     02  WKS-U1-SUMA-RATIO           PIC S9(05)V9(06) COMP-3.
026600     02  WKS-U1-CONTADOR-RATIO       PIC 9(05) COMP.
026700     02  FILLER                   PIC X(04).
026800******************************************************************
026900*      U2 - CARACTERISTICAS DEL FONDO (VOLATILIDAD, TENDENCIA)   *
027000******************************************************************
027100 01  WKS-U2-AREA.
027200     02  WKS-U2-SUMA-CIERRE          PIC S9(11)V9(04) COMP-3.
027300     02  WKS-U2-PROM-CIERRE          PIC S9(05)V9(04) COMP-3.
027400     02  WKS-U2-SUMA-DESV2           PIC S9(11)V9(06) COMP-3.
027500     02  WKS-U2-VARIANZA             PIC S9(07)V9(06) COMP-3.
027600     02  WKS-U2-DESV-STD             PIC S9(05)V9(04) COMP-3.
027700     02  WKS-U2-VOL-ANUAL            PIC S9(05)V9(04) COMP-3.
027800     02  WKS-U2-SUMA-AMPLITUD        PIC S9(07)V9(04) COMP-3.
027900     02  WKS-U2-PROM-AMPLITUD        PIC S9(03)V9(04) COMP-3.
028000     02  WKS-U2-SUMA-VOLUMEN         PIC S9(15) COMP-3.
028100     02  WKS-U2-PROM-VOLUMEN         PIC S9(12) COMP-3.
028200     02  WKS-U2-DIAS-GAP             PIC 9(03) COMP.
028300     02  WKS-U2-RATIO-GAP            PIC S9(01)V9(04) COMP-3.
028400     02  WKS-U2-DIAS-CONTINUOS       PIC 9(03) COMP.
028500     02  WKS-U2-MAX-CONTINUOS        PIC 9(03) COMP.
028600     02  WKS-U2-PENDIENTE            PIC S9(03)V9(06) COMP-3.
028700     02  WKS-U2-SUMA-X               PIC S9(07) COMP-3.
028800     02  WKS-U2-SUMA-XY              PIC S9(11)V9(04) COMP-3.
028900     02  WKS-U2-SUMA-X2              PIC S9(09) COMP-3.
029000     02  WKS-U2-DM-MAS               PIC S9(05)V9(04) COMP-3.
029100     02  WKS-U2-DM-MENOS             PIC S9(05)V9(04) COMP-3.
029200     02  WKS-U2-SUMA-DM-MAS          PIC S9(07)V9(04) COMP-3.
029300     02  WKS-U2-SUMA-DM-MENOS        PIC S9(07)V9(04) COMP-3.
029400     02  WKS-U2-DI-MAS               PIC S9(05)V9(04) COMP-3.
029500     02  WKS-U2-DI-MENOS             PIC S9(05)V9(04) COMP-3.
029600     02  WKS-U2-DX                   PIC S9(05)V9(04) COMP-3.
029700     02  WKS-U2-SUMA-DX              PIC S9(07)V9(04) COMP-3.
029800     02  WKS-U2-SUMA-PRECIO          PIC S9(11)V9(04) COMP-3.
029900     02  WKS-U2-PROM-PRECIO          PIC S9(05)V9(04) COMP-3.
030000     02  WKS-U2-SUMA-DESV-PRC2       PIC S9(11)V9(06) COMP-3.
030100     02  WKS-U2-VARIANZA-PRC         PIC S9(09)V9(06) COMP-3.
030200     02  WKS-U2-DESV-PRECIO          PIC S9(05)V9(04) COMP-3.
030300     02  WKS-U2-PRECIO-CV            PIC S9(01)V9(04) COMP-3.
030400     02  WKS-U2-SUMA-DESV-AMP2       PIC S9(07)V9(06) COMP-3.
030500     02  WKS-U2-VARIANZA-AMP         PIC S9(05)V9(06) COMP-3.
030600     02  WKS-U2-DESV-AMPLITUD        PIC S9(03)V9(04) COMP-3.
030700     02  WKS-U2-AMPLITUD-CV          PIC S9(03)V9(04) COMP-3.
030800     02  WKS-U2-INDICE-OSCILACION    PIC S9(01)V9(04) COMP-3.
030900     02  WKS-U2-CARACTER-MERCADO     PIC X(01).
031000         88  U2-MDO-OSCILANTE            VALUE 'O'.
031100         88  U2-MDO-TENDENCIA-DEBIL      VALUE 'D'.
031200         88  U2-MDO-TENDENCIA-FUERTE     VALUE 'F'.
031300     02  WKS-U2-SUMA-VOL-MIL         PIC S9(09)V9(02) COMP-3.
031400     02  WKS-U2-PROM-VOL-MIL         PIC S9(07)V9(02) COMP-3.
031500     02  WKS-U2-VOL-MIL-DIA          PIC S9(07)V9(02) COMP-3.
031600     02  WKS-U2-SUMA-DESV-VOL2       PIC S9(11)V9(04) COMP-3.
031700     02  WKS-U2-VARIANZA-VOL         PIC S9(09)V9(04) COMP-3.
031800     02  WKS-U2-DESV-VOL-MIL         PIC S9(05)V9(04) COMP-3.
031900     02  WKS-U2-VOLUMEN-CV           PIC S9(03)V9(04) COMP-3.
032000     02  WKS-U2-VOL-20D-SUMA         PIC S9(15) COMP-3.
032100     02  WKS-U2-VOL-20D-DIAS         PIC 9(03) COMP.
032200     02  WKS-U2-VOL-20D-MA           PIC S9(12) COMP-3.
032300     02  WKS-U2-FACTOR-VOLUMEN       PIC S9(01)V9(04) COMP-3.
032400     02  WKS-U2-INDICE-LIQUIDEZ      PIC S9(01)V9(04) COMP-3.
032500     02  WKS-U2-AUX-MINVOL           PIC S9(01)V9(04) COMP-3.
032600     02  WKS-U2-SUMA-CONTINUIDAD     PIC S9(07)V9(06) COMP-3.
032700     02  WKS-U2-DIAS-CONTINUIDAD     PIC 9(03) COMP.
032800     02  WKS-U2-CONTINUIDAD          PIC S9(01)V9(04) COMP-3.
032900     02  FILLER                   PIC X(04).
033000******************************************************************
033100*      U3 - IDONEIDAD Y ADAPTABILIDAD                            *
033200******************************************************************
033300 01  WKS-U3-AREA.
033400     02  WKS-U3-PTOS-AMPLITUD        PIC S9(03) COMP.
033500     02  WKS-U3-PTOS-VOLATILIDAD     PIC S9(03) COMP.
033600     02  WKS-U3-PTOS-CARACTER        PIC S9(03) COMP.
033700     02  WKS-U3-PTOS-LIQUIDEZ        PIC S9(03) COMP.
033800     02  WKS-U3-PTOS-SANIDAD         PIC S9(03) COMP.
033900     02  WKS-U3-MULT-BANDA           PIC 9(01) COMP.
034000     02  WKS-U3-BANDA-RATIO          PIC S9(01)V9(04) COMP-3.
034100     02  WKS-U3-GRID-COUNT-EST       PIC 9(03) COMP.
034200     02  WKS-U3-PESO-VOL             PIC 9V9(02) COMP-3.
034300     02  WKS-U3-PESO-RETORNO         PIC 9V9(02) COMP-3.
034400     02  WKS-U3-PESO-DRAWDOWN        PIC 9V9(02) COMP-3.
034500*    2016-12-30 EEDR TK-11655 SE AGREGA EL PESO DE LIQUIDEZ Y LOS
034600*    CAMPOS DE BANDA/PUNTAJE QUE PIDE LA FORMULA REAL DE
034700*    SUITABILIDAD PONDERADA (VOLATILIDAD/RETORNO/DRAWDOWN/
034800*    LIQUIDEZ, CADA UNO BANDEADO A 100/80/60/40)
034900     02  WKS-U3-PESO-LIQUIDEZ        PIC 9V9(02) COMP-3.
035000     02  WKS-U3-SUMA-PESOS           PIC 9V9(02) COMP-3.
035100     02  WKS-U3-SUMA-MONTO           PIC S9(16)V9(02) COMP-3.
035200     02  WKS-U3-PROM-MONTO           PIC S9(13)V9(02) COMP-3.
035300     02  WKS-U3-PUNTAJE-VOL          PIC 9(03) COMP.
035400     02  WKS-U3-PUNTAJE-RETORNO      PIC 9(03) COMP.
035500     02  WKS-U3-PUNTAJE-DRAWDOWN     PIC 9(03) COMP.
035600     02  WKS-U3-PUNTAJE-LIQUIDEZ     PIC 9(03) COMP.
035700     02  WKS-U3-RETORNO-TOTAL        PIC S9(03)V9(06) COMP-3.
035800     02  WKS-U3-RETORNO-ANUAL        PIC S9(03)V9(06) COMP-3.
035900     02  WKS-U3-MAX-DRAWDOWN         PIC S9(03)V9(06) COMP-3.
036000     02  WKS-U3-VERDICTO             PIC X(01).
036100         88  U3-APTO-PARA-MALLA           VALUE 'S'.
036200         88  U3-NO-APTO-PARA-MALLA        VALUE 'N'.
036300     02  WKS-U3-NIVEL-RIESGO         PIC X(01).
036400         88  U3-RIESGO-BAJO               VALUE 'B'.
036500         88  U3-RIESGO-MEDIO              VALUE 'M'.
036600         88  U3-RIESGO-ALTO               VALUE 'A'.
036700     02  FILLER                   PIC X(04).
036800******************************************************************
036900*      U4 - CALCULADORA DE FRECUENCIA ESPERADA DE DISPAROS       *
037000******************************************************************
037100 01  WKS-U4-AREA.
037200     02  WKS-U4-DISPAROS-META        PIC S9(03)V9(02) COMP-3.
037300     02  WKS-U4-STEP-TEORICO         PIC S9(05)V9(04) COMP-3.
037400     02  WKS-U4-STEP-OPTIMO          PIC S9(05)V9(04) COMP-3.
037500     02  WKS-U4-DISPAROS-DIA         PIC S9(03)V9(02) COMP-3.
037600     02  WKS-U4-PUNTAJE-CALCE        PIC S9(01)V9(04) COMP-3.
037700     02  WKS-U4-MEJOR-STEP           PIC S9(05)V9(04) COMP-3.
037800     02  WKS-U4-MEJOR-PUNTAJE        PIC S9(01)V9(04) COMP-3.
037900     02  WKS-U4-STEP-PRUEBA          PIC S9(05)V9(04) COMP-3.
038000     02  WKS-U4-DIF-PRUEBA           PIC S9(03)V9(04) COMP-3.
038100     02  WKS-U4-CONTADOR-PRUEBA      PIC 9(03) COMP.
038200     02  WKS-U4-DISPAROS-MES         PIC S9(04) COMP.
038300     02  WKS-U4-DISPAROS-EXITO       PIC S9(04) COMP.
038400     02  WKS-U4-PISO-PRECIO          PIC S9(05)V9(04) COMP-3.
038500     02  WKS-U4-PISO-LIQUIDEZ        PIC S9(05)V9(04) COMP-3.
038600     02  WKS-U4-CONTEO-MALLA         PIC 9(03) COMP.
038700     02  WKS-U4-CONTEO-INICIAL       PIC 9(03) COMP.
038800     02  WKS-U4-CONTEO-INI-BUSCA     PIC 9(03) COMP.
038900     02  WKS-U4-CONTEO-FIN-BUSCA     PIC 9(03) COMP.
039000     02  WKS-U4-MEJOR-CONTEO         PIC 9(03) COMP.
039100     02  FILLER                   PIC X(04).
039200******************************************************************
039300*      U5 - PARAMETROS DE MALLA (METODO TRADICIONAL)             *
039400******************************************************************
039500 01  WKS-U5-AREA.
039600     02  WKS-U5-BANDA-INF            PIC S9(05)V9(03) COMP-3.
039700     02  WKS-U5-BANDA-SUP            PIC S9(05)V9(03) COMP-3.
039800     02  WKS-U5-RATIO-BANDA          PIC S9(01)V9(04) COMP-3.
039900     02  WKS-U5-GRID-COUNT-TRAD      PIC 9(03) COMP.
040000     02  WKS-U5-FONDO-BASE           PIC S9(09)V9(02) COMP-3.
040100     02  WKS-U5-FONDO-MALLA          PIC S9(09)V9(02) COMP-3.
040200     02  WKS-U5-FONDO-POR-NIVEL      PIC S9(09)V9(02) COMP-3.
040300     02  WKS-U5-OPERAC-MES-META      PIC S9(04)V9(02) COMP-3.
040400     02  WKS-U5-GANANCIA-META-MES    PIC S9(09)V9(02) COMP-3.
040500     02  WKS-U5-GANANCIA-X-OPER      PIC S9(07)V9(02) COMP-3.
040600     02  WKS-U5-ACCIONES-OPTIMAS     PIC S9(09) COMP-3.
040700     02  WKS-U5-MONTO-X-NIVEL        PIC S9(09)V9(02) COMP-3.
040800     02  WKS-U5-GANANCIA-X-NIVEL     PIC S9(07)V9(02) COMP-3.
040900     02  WKS-U5-GANANCIA-MES-ESP     PIC S9(09)V9(02) COMP-3.
041000     02  WKS-U5-RETORNO-MES-REAL     PIC S9(01)V9(04) COMP-3.
041100     02  WKS-U5-RATIO-LOGRO          PIC S9(03)V9(04) COMP-3.
041200     02  WKS-U5-DRAWDOWN-ESTIMADO    PIC S9(03)V9(04) COMP-3.
041300     02  WKS-U5-PUNTAJE-RIESGO       PIC S9(03)V9(04) COMP-3.
041400     02  WKS-U5-NIVEL-RIESGO         PIC X(01).
041500         88  U5-RIESGO-BAJO               VALUE 'B'.
041600         88  U5-RIESGO-MEDIO              VALUE 'M'.
041700         88  U5-RIESGO-ALTO               VALUE 'A'.
041800         88  U5-RIESGO-EXTREMO            VALUE 'E'.
041900*--------------------------------------------------------------*
042000*    2016-12-05 EEDR TK-11602 CAMPOS DE APOYO PARA LA FORMULA  *
042100*    NUEVA DE ACCIONES DINAMICAS Y RESTRICCIONES DE RIESGO     *
042200*--------------------------------------------------------------*
042300     02  WKS-U5-VALOR-CRUDO          PIC S9(09)V9(04) COMP-3.
042400     02  WKS-U5-LOTES-ENTEROS        PIC S9(07) COMP.
042500     02  WKS-U5-ACCIONES-TOPE        PIC S9(09) COMP-3.
042600     02  WKS-U5-ACCIONES-MIN-GAN     PIC S9(09) COMP-3.
042700     02  WKS-U5-ACCIONES-MAX-RAZON   PIC S9(09) COMP-3.
042800     02  WKS-U5-CONSEC-PERDIDAS      PIC S9(01)V9(04) COMP-3.
042900     02  FILLER                   PIC X(04).
043000******************************************************************
043100*      U6 - CONSTRUCTOR DE ESTRATEGIA POR METODO ATR             *
043200******************************************************************
043300 01  WKS-U6-AREA.
043400     02  WKS-U6-BANDA-INF            PIC S9(05)V9(03) COMP-3.
043500     02  WKS-U6-BANDA-SUP            PIC S9(05)V9(03) COMP-3.
043600     02  WKS-U6-GRID-COUNT           PIC 9(03) COMP.
043700     02  WKS-U6-STEP-REAL            PIC S9(05)V9(03) COMP-3.
043800     02  WKS-U6-RATIO-BASE           PIC 9V9(04) COMP-3.
043900     02  WKS-U6-MONTO-BASE           PIC S9(09)V9(02) COMP-3.
044000     02  WKS-U6-VOTO-ARITMETICA      PIC 9(01) COMP.
044100     02  WKS-U6-VOTO-GEOMETRICA      PIC 9(01) COMP.
044200     02  WKS-U6-TIPO-RECOMENDADO     PIC X(01).
044300     02  WKS-U6-FONDO-TOTAL-NIVELES  PIC S9(09)V9(02) COMP-3.
044400     02  WKS-U6-UTILIZACION          PIC S9(03)V9(04) COMP-3.
044500     02  WKS-U6-PESO-TOTAL           PIC S9(07)V9(04) COMP-3.
044600     02  WKS-U6-GANANCIA-X-OPER-PON  PIC S9(07)V9(02) COMP-3.
044700     02  WKS-U6-AJUSTE-ATR           PIC 9V9(04) COMP-3.
044800     02  FILLER                   PIC X(04).
044900******************************************************************
045000*      U7 - CALCULADORA DE MALLA GEOMETRICA                      *
045100******************************************************************
045200 01  WKS-U7-AREA.
045300     02  WKS-U7-RAZON                PIC 9V9(06) COMP-3.
045400     02  WKS-U7-PRECIO-PRUEBA        PIC S9(05)V9(03) COMP-3.
045500     02  WKS-U7-CONTADOR-NIVEL       PIC 9(03) COMP.
045600     02  FILLER                   PIC X(04).
045700******************************************************************
045800*      U8 - MOTOR DE BACKTEST                                    *
045900******************************************************************
046000 01  WKS-U8-AREA.
046100     02  WKS-U8-EFECTIVO             PIC S9(09)V9(02) COMP-3.
046200     02  WKS-U8-VALOR-POSICION       PIC S9(09)V9(02) COMP-3.
046300     02  WKS-U8-CAPITAL-INICIAL      PIC S9(09)V9(02) COMP-3.
046400     02  WKS-U8-EQUITY-DIA           PIC S9(09)V9(02) COMP-3.
046500     02  WKS-U8-EQUITY-PICO          PIC S9(09)V9(02) COMP-3.
046600     02  WKS-U8-DRAWDOWN-DIA         PIC S9(03)V9(06) COMP-3.
046700     02  WKS-U8-DRAWDOWN-MAX         PIC S9(03)V9(06) COMP-3.
046800     02  WKS-U8-NUM-OPERACIONES      PIC 9(05) COMP.
046900     02  WKS-U8-NUM-GANADORAS        PIC 9(05) COMP.
047000     02  WKS-U8-NUM-PERDEDORAS       PIC 9(05) COMP.
047100     02  WKS-U8-SUMA-GANANCIAS       PIC S9(11)V9(02) COMP-3.
047200     02  WKS-U8-SUMA-PERDIDAS        PIC S9(11)V9(02) COMP-3.
047300     02  WKS-U8-GANANCIA-TOTAL       PIC S9(11)V9(02) COMP-3.
047400     02  WKS-U8-RETORNO-TOTAL        PIC S9(03)V9(06) COMP-3.
047500     02  WKS-U8-RETORNO-ANUAL-252    PIC S9(03)V9(06) COMP-3.
047600     02  WKS-U8-RETORNO-ANUAL-365    PIC S9(03)V9(06) COMP-3.
047700     02  WKS-U8-TASA-EXITO           PIC S9(03)V9(04) COMP-3.
047800     02  WKS-U8-FACTOR-GANANCIA      PIC S9(05)V9(04) COMP-3.
047900     02  WKS-U8-COMPRAS-DIA          PIC 9(01) COMP.
048000     02  WKS-U8-VENTAS-DIA           PIC 9(01) COMP.
048100     02  WKS-U8-NIVEL-INFERIOR       PIC 9(03) COMP.
048200     02  WKS-U8-PRECIO-COMPRA        PIC S9(05)V9(03) COMP-3.
048300*--------------------------------------------------------------*
048400*    2016-12-19 EEDR TK-11625 CIERRE DE ARCHIVO DEL BACKTEST:  *
048500*    GANANCIA NETA REAL (SUMA DE TODAS LAS VENTAS, NO SOLO LA  *
048600*    ULTIMA), Y PROYECCION A OPERACIONES/GANANCIA MENSUAL      *
048700*--------------------------------------------------------------*
048800     02  WKS-U8-GANANCIA-NETA-TOTAL  PIC S9(11)V9(02) COMP-3.
048900     02  WKS-U8-OPER-X-DIA           PIC S9(05)V9(04) COMP-3.
049000     02  WKS-U8-OPER-MES-ESPERADAS   PIC S9(07)V9(02) COMP-3.
049100     02  WKS-U8-GANANCIA-MES-ESP     PIC S9(11)V9(02) COMP-3.
049200*    2016-12-19 EEDR TK-11625 COMISION DE LA OPERACION EN CURSO,
049300*    PARA GRABARLA EN TRR-COMISION (VER 820/830)
049400     02  WKS-U8-COMISION-OPER        PIC S9(07)V9(02) COMP-3.
049500     02  FILLER                   PIC X(04).
049600******************************************************************
049700*      U9 - VALIDADORES DE ENTRADA                                *
049800******************************************************************
049900 01  WKS-U9-AREA.
050000     02  WKS-U9-MSG-ERROR            PIC X(60) VALUE SPACES.
050100     02  FILLER                   PIC X(04).
050200******************************************************************
050300*      U10 - UTILERIAS DE METRICAS (ARGUMENTOS DE PARRAFO)       *
050400******************************************************************
050500 01  WKS-U10-AREA.
050600     02  WKS-U10-DIVIDENDO           PIC S9(11)V9(06) COMP-3.
050700     02  WKS-U10-DIVISOR             PIC S9(11)V9(06) COMP-3.
050800     02  WKS-U10-RESULTADO           PIC S9(09)V9(06) COMP-3.
050900     02  WKS-U10-VALOR-A-REDONDEAR   PIC S9(05)V9(04) COMP-3.
051000     02  WKS-U10-VALOR-REDONDEADO    PIC S9(05)V9(03) COMP-3.
051100     02  FILLER                   PIC X(04).
051200******************************************************************
051300*      RUTINA DE RAIZ CUADRADA POR NEWTON-RAPHSON (TCK-01609)    *
051400******************************************************************
051500 01  WKS-RAIZ-AREA.
051600     02  WKS-RAIZ-RADICANDO          PIC S9(09)V9(06) COMP-3.
051700     02  WKS-RAIZ-ESTIMADO           PIC S9(05)V9(06) COMP-3.
051800     02  WKS-RAIZ-ANTERIOR           PIC S9(05)V9(06) COMP-3.
051900     02  WKS-RAIZ-DIFERENCIA         PIC S9(05)V9(06) COMP-3.
052000     02  WKS-RAIZ-ITERACION          PIC 9(02) COMP.
052100     02  FILLER                   PIC X(04).
052200*    2016-12-19 EEDR TK-11628 LIMITE DE ITERACIONES Y TOLERANCIA
052300*    DE CONVERGENCIA DE LA RAIZ DE NEWTON-RAPHSON, SUELTOS COMO
052400*    LO HACIA JM47ADM CON 77 FECHA / 77 HORA / 77 TIEMPO
052500 77  WKS-RAIZ-MAX-ITER               PIC 9(02) COMP    VALUE 12.
052600 77  WKS-RAIZ-TOLERANCIA             PIC S9(01)V9(06) COMP-3
052700                                                        VALUE 0.000001.
052800******************************************************************
052900*      SUBINDICES E INDICADORES DE USO GENERAL                  *
053000******************************************************************
053100 01  WKS-CONTADORES.
053200     02  WKS-I                       PIC 9(03) COMP.
053300     02  WKS-J                       PIC 9(03) COMP.
053400     02  WKS-DIAS-GANANCIA-POS       PIC 9(03) COMP.
053500     02  FILLER                   PIC X(04).
053600******************************************************************
053700*      CAMPOS EDITADOS PARA IMPRESION DEL REPORTE                *
053800******************************************************************
053900 01  WKS-EDITADOS.
054000     02  WKS-ED-FECHA                PIC 9(04)/9(02)/9(02).
054100     02  WKS-ED-PRECIO               PIC ZZZ9.999-.
054200     02  WKS-ED-MONTO                PIC ZZZ,ZZZ,ZZ9.99-.
054300     02  WKS-ED-PORCENTAJE           PIC ZZ9.99-.
054400     02  WKS-ED-ENTERO               PIC ZZZ,ZZ9-.
054500     02  FILLER                   PIC X(04).
054600******************************************************************
054700*      LINEAS DE IMPRESION DEL REPORTE (132 POSICIONES)          *
054800******************************************************************
054900 01  WKS-LIN-ENCABEZADO.
055000     02  FILLER              PIC X(01) VALUE SPACES.
055100     02  FILLER              PIC X(20) VALUE
055200         'DISENO DE ESTRATEGIA'.
055300     02  FILLER              PIC X(10) VALUE SPACES.
055400     02  FILLER              PIC X(10) VALUE 'FONDO   : '.
055500     02  LIN-ENC-FONDO       PIC X(06).
055600     02  FILLER              PIC X(10) VALUE SPACES.
055700     02  FILLER              PIC X(10) VALUE 'FECHA   : '.
055800     02  LIN-ENC-FECHA       PIC 9(04)/9(02)/9(02).
055900     02  FILLER              PIC X(55) VALUE SPACES.
056000 01  WKS-LIN-DETALLE         PIC X(132) VALUE SPACES.
056100 01  WKS-LIN-VACIA           PIC X(132) VALUE SPACES.
056200******************************************************************
056300*      LINEA DE DETALLE DE LA ESCALERA DE MALLA                  *
056400******************************************************************
056500 01  WKS-LIN-MALLA.
056600     02  FILLER              PIC X(05) VALUE SPACES.
056700     02  LIN-MALLA-NIVEL     PIC ZZ9.
056800     02  FILLER              PIC X(03) VALUE SPACES.
056900     02  LIN-MALLA-PRECIO    PIC ZZZ9.999-.
057000     02  FILLER              PIC X(03) VALUE SPACES.
057100     02  LIN-MALLA-LADO      PIC X(08).
057200     02  FILLER              PIC X(03) VALUE SPACES.
057300     02  LIN-MALLA-ACCIONES  PIC ZZZ,ZZ9-.
057400     02  FILLER              PIC X(03) VALUE SPACES.
057500     02  LIN-MALLA-FONDO     PIC ZZZ,ZZZ,ZZ9.99-.
057600     02  FILLER              PIC X(60) VALUE SPACES.
057700******************************************************************
057800 PROCEDURE DIVISION.
057900******************************************************************
058000*   000-MAIN CONTROLA LA SECUENCIA COMPLETA DE LA CORRIDA:       *
058100*   APERTURA, VALIDACION, ANALISIS, IDONEIDAD, ESTRATEGIA,       *
058200*   BACKTEST, IMPRESION Y CIERRE.                                *
058300******************************************************************
058400 000-MAIN SECTION.
058500 000-INICIO.
058600     PERFORM 100-APERTURA-ARCHIVOS.
058700     PERFORM 110-LEE-PARAMETROS.
058800     PERFORM 200-VALIDA-PARAMETROS.
058900     IF PARAMETROS-INVALIDOS
059000         PERFORM 970-IMPRIME-ERROR-VALIDACION
059100     ELSE
059200         PERFORM 120-CARGA-TABLA-PRECIOS
059300         PERFORM 220-VALIDA-COBERTURA-FECHAS
059400         IF DIAS-INSUFICIENTES
059500             PERFORM 970-IMPRIME-ERROR-VALIDACION
059600         ELSE
059700             PERFORM 300-ANALIZA-PRECIOS
059800             PERFORM 400-EVALUA-IDONEIDAD
059900             PERFORM 500-CALCULA-FRECUENCIA
060000             PERFORM 600-CALCULA-PARAMETROS-GRID
060100             PERFORM 680-CONSTRUYE-ESTRATEGIA-ATR
060200             IF WKS-PAR-GRID-TYPE = 'G'
060300                 PERFORM 700-CALCULA-GRID-GEOMETRICO
060400             ELSE
060500                 PERFORM 610-ARMA-MALLA-ARITMETICA
060600             END-IF
060700             PERFORM 630-ASIGNA-CAPITAL-MALLA
060800             PERFORM 800-EJECUTA-BACKTEST
060900             PERFORM 950-IMPRIME-REPORTE
061000         END-IF
061100     END-IF.
061200     PERFORM 190-CIERRA-ARCHIVOS.
061300     STOP RUN.
061400 000-INICIO-EXIT.
061500     EXIT.
061600******************************************************************
061700*   100-199  APERTURA, LECTURA Y CIERRE DE ARCHIVOS              *
061800******************************************************************
061900 100-APERTURA-ARCHIVOS SECTION.
062000 100-INICIO.
062100     OPEN INPUT  DAILY-BAR
062200          INPUT  STRATEGY-PARM
062300          OUTPUT TRADES-OUT
062400          OUTPUT REPORT-OUT.
062500     IF FS-DAILY-BAR NOT = 00 OR FS-STRATEGY-PARM NOT = 00
062600         DISPLAY 'GRDT1B01 - ERROR EN APERTURA DE ARCHIVOS'
062700             UPON CONSOLE
062800         DISPLAY 'FS-DAILY-BAR     = ' FS-DAILY-BAR
062900             UPON CONSOLE
063000         DISPLAY 'FS-STRATEGY-PARM = ' FS-STRATEGY-PARM
063100             UPON CONSOLE
063200         MOVE 16 TO RETURN-CODE
063300         STOP RUN
063400     END-IF.
063500 100-INICIO-EXIT.
063600     EXIT.
063700
063800 110-LEE-PARAMETROS SECTION.
063900 110-INICIO.
064000     READ STRATEGY-PARM
064100         AT END
064200             DISPLAY 'GRDT1B01 - ARCHIVO DE PARAMETROS VACIO'
064300                 UPON CONSOLE
064400             MOVE 16 TO RETURN-CODE
064500             STOP RUN
064600     END-READ.
064700     MOVE STP-FUND-CODE          TO WKS-PAR-FUND-CODE.
064800     MOVE STP-TOTAL-CAPITAL      TO WKS-PAR-CAPITAL.
064900     MOVE STP-RISK-PREF          TO WKS-PAR-RISK-PREF.
065000     MOVE STP-FREQ-PREF          TO WKS-PAR-FREQ-PREF.
065100     MOVE STP-GRID-TYPE          TO WKS-PAR-GRID-TYPE.
065200     MOVE STP-TARGET-MON-RET     TO WKS-PAR-TARGET-MON-RET.
065300 110-INICIO-EXIT.
065400     EXIT.
065500
065600******************************************************************
065700*   120-CARGA-TABLA-PRECIOS SUBE TODO EL HISTORICO DIARIO A LA   *
065800*   TABLA WKS-TABLA-PRECIOS (ORDEN ASCENDENTE POR FECHA, TAL     *
065900*   COMO VIENE EL ARCHIVO), CALCULANDO DE PASO EL TRUE RANGE Y   *
066000*   EL RETORNO DIARIO DE CADA JORNADA (SE USAN EN EL PASE 300).  *
066100******************************************************************
066200 120-CARGA-TABLA-PRECIOS SECTION.
066300 120-INICIO.
066400     MOVE ZEROES TO WKS-NUM-DIAS.
066500     PERFORM 130-LEE-UN-DIA.
066600     PERFORM 140-ACUMULA-UN-DIA UNTIL FIN-DAILY-BAR
066700             OR WKS-NUM-DIAS = 250.
066800 120-INICIO-EXIT.
066900     EXIT.
067000
067100 130-LEE-UN-DIA.
067200     READ DAILY-BAR
067300         AT END
067400             SET FIN-DAILY-BAR TO TRUE
067500     END-READ.
067600 130-LEE-UN-DIA-EXIT.
067700     EXIT.
067800
067900 140-ACUMULA-UN-DIA.
068000     ADD 1 TO WKS-NUM-DIAS.
068100     SET WKS-IX TO WKS-NUM-DIAS.
068200     MOVE DBR-TRADE-DATE  TO WKS-DIA-FECHA (WKS-IX).
068300     MOVE DBR-OPEN-PRC    TO WKS-DIA-APERTURA (WKS-IX).
068400     MOVE DBR-HIGH-PRC    TO WKS-DIA-MAXIMO (WKS-IX).
068500     MOVE DBR-LOW-PRC     TO WKS-DIA-MINIMO (WKS-IX).
068600     MOVE DBR-CLOSE-PRC   TO WKS-DIA-CIERRE (WKS-IX).
068700     MOVE DBR-VOLUME      TO WKS-DIA-VOLUMEN (WKS-IX).
068800     MOVE DBR-AMOUNT      TO WKS-DIA-MONTO (WKS-IX).
068900     MOVE DBR-AMPLITUDE   TO WKS-DIA-AMPLITUD (WKS-IX).
069000     PERFORM 150-CALCULA-TRUE-RANGE.
069100     PERFORM 160-CALCULA-RETORNO-DIA.
069200     PERFORM 130-LEE-UN-DIA.
069300 140-ACUMULA-UN-DIA-EXIT.
069400     EXIT.
069500
069600******************************************************************
069700*   150 - TRUE RANGE DEL DIA = MAYOR ENTRE (MAX-MIN),            *
069800*   ABS(MAX-CIERRE ANTERIOR) Y ABS(MIN-CIERRE ANTERIOR).         *
069900*   EL PRIMER DIA NO TIENE CIERRE ANTERIOR: TR = MAX-MIN.        *
070000******************************************************************
070100 150-CALCULA-TRUE-RANGE.
070200     IF WKS-IX = 1
070300         COMPUTE WKS-DIA-TR (WKS-IX) =
070400             WKS-DIA-MAXIMO (WKS-IX) - WKS-DIA-MINIMO (WKS-IX)
070500     ELSE
070600         SET WKS-JX TO WKS-IX.
070700         SET WKS-JX DOWN BY 1.
070800         COMPUTE WKS-U1-SUMA-TR =
070900             WKS-DIA-MAXIMO (WKS-IX) - WKS-DIA-MINIMO (WKS-IX).
071000         MOVE WKS-U1-SUMA-TR TO WKS-DIA-TR (WKS-IX).
071100         COMPUTE WKS-U1-SUMA-TR =
071200             WKS-DIA-MAXIMO (WKS-IX) - WKS-DIA-CIERRE (WKS-JX).
071300         IF WKS-U1-SUMA-TR < ZEROES
071400             MULTIPLY -1 BY WKS-U1-SUMA-TR
071500         END-IF
071600         IF WKS-U1-SUMA-TR > WKS-DIA-TR (WKS-IX)
071700             MOVE WKS-U1-SUMA-TR TO WKS-DIA-TR (WKS-IX)
071800         END-IF
071900         COMPUTE WKS-U1-SUMA-TR =
072000             WKS-DIA-MINIMO (WKS-IX) - WKS-DIA-CIERRE (WKS-JX).
072100         IF WKS-U1-SUMA-TR < ZEROES
072200             MULTIPLY -1 BY WKS-U1-SUMA-TR
072300         END-IF
072400         IF WKS-U1-SUMA-TR > WKS-DIA-TR (WKS-IX)
072500             MOVE WKS-U1-SUMA-TR TO WKS-DIA-TR (WKS-IX)
072600         END-IF
072700     END-IF.
072800 150-CALCULA-TRUE-RANGE-EXIT.
072900     EXIT.
073000
073100 160-CALCULA-RETORNO-DIA.
073200     IF WKS-IX = 1
073300         MOVE ZEROES TO WKS-DIA-RETORNO (WKS-IX)
073400     ELSE
073500         SET WKS-JX TO WKS-IX.
073600         SET WKS-JX DOWN BY 1.
073700         IF WKS-DIA-CIERRE (WKS-JX) NOT = ZEROES
073800             COMPUTE WKS-DIA-RETORNO (WKS-IX) ROUNDED =
073900                 (WKS-DIA-CIERRE (WKS-IX) -
074000                  WKS-DIA-CIERRE (WKS-JX)) /
074100                  WKS-DIA-CIERRE (WKS-JX)
074200         ELSE
074300             MOVE ZEROES TO WKS-DIA-RETORNO (WKS-IX)
074400         END-IF
074500     END-IF.
074600 160-CALCULA-RETORNO-DIA-EXIT.
074700     EXIT.
074800
074900 190-CIERRA-ARCHIVOS SECTION.
075000 190-INICIO.
075100     CLOSE DAILY-BAR
075200           STRATEGY-PARM
075300           TRADES-OUT
075400           REPORT-OUT.
075500 190-INICIO-EXIT.
075600     EXIT.
075700******************************************************************
075800*   200-299  U9 - VALIDADORES DE ENTRADA                         *
075900******************************************************************
076000 200-VALIDA-PARAMETROS SECTION.
076100 200-INICIO.
076200     MOVE ZEROES TO WKS-PARAM-INVALIDO.
076300     MOVE SPACES TO WKS-U9-MSG-ERROR.
076400     PERFORM 210-VALIDA-CODIGO-FONDO.
076500     IF NOT PARAMETROS-INVALIDOS
076600         PERFORM 212-VALIDA-CAPITAL
076700     END-IF.
076800     IF NOT PARAMETROS-INVALIDOS
076900         PERFORM 214-VALIDA-PREFERENCIAS
077000     END-IF.
077100 200-INICIO-EXIT.
077200     EXIT.
077300
077400******************************************************************
077500*   210 - EL CODIGO DE FONDO NO PUEDE VENIR EN BLANCO            *
077600******************************************************************
077700 210-VALIDA-CODIGO-FONDO.
077800     IF WKS-PAR-FUND-CODE = SPACES
077900         SET PARAMETROS-INVALIDOS TO TRUE
078000         MOVE 'CODIGO DE FONDO EN BLANCO' TO WKS-U9-MSG-ERROR
078100     END-IF.
078200 210-VALIDA-CODIGO-FONDO-EXIT.
078300     EXIT.
078400
078500******************************************************************
078600*   212 - EL CAPITAL TOTAL DEBE SER MAYOR QUE CERO               *
078700******************************************************************
078800 212-VALIDA-CAPITAL.
078900     IF WKS-PAR-CAPITAL NOT > ZEROES
079000         SET PARAMETROS-INVALIDOS TO TRUE
079100         MOVE 'CAPITAL TOTAL DEBE SER MAYOR QUE CERO'
079200             TO WKS-U9-MSG-ERROR
079300     END-IF.
079400 212-VALIDA-CAPITAL-EXIT.
079500     EXIT.
079600
079700******************************************************************
079800*   214 - LAS PREFERENCIAS DEBEN VENIR EN LOS VALORES CATALOGADOS*
079900******************************************************************
080000 214-VALIDA-PREFERENCIAS.
080100     IF WKS-PAR-RISK-PREF NOT = 'C' AND NOT = 'S'
080200                               AND NOT = 'A'
080300         SET PARAMETROS-INVALIDOS TO TRUE
080400         MOVE 'PREFERENCIA DE RIESGO INVALIDA'
080500             TO WKS-U9-MSG-ERROR
080600     END-IF.
080700     IF NOT PARAMETROS-INVALIDOS
080800         IF WKS-PAR-FREQ-PREF NOT = 'H' AND NOT = 'M'
080900                                   AND NOT = 'L'
081000             SET PARAMETROS-INVALIDOS TO TRUE
081100             MOVE 'PREFERENCIA DE FRECUENCIA INVALIDA'
081200                 TO WKS-U9-MSG-ERROR
081300         END-IF
081400     END-IF.
081500     IF NOT PARAMETROS-INVALIDOS
081600         IF WKS-PAR-GRID-TYPE NOT = 'A' AND NOT = 'G'
081700             SET PARAMETROS-INVALIDOS TO TRUE
081800             MOVE 'TIPO DE MALLA INVALIDO'
081900                 TO WKS-U9-MSG-ERROR
082000         END-IF
082100     END-IF.
082200     IF NOT PARAMETROS-INVALIDOS
082300         IF WKS-PAR-TARGET-MON-RET NOT > ZEROES
082400             SET PARAMETROS-INVALIDOS TO TRUE
082500             MOVE 'RENTA MENSUAL META DEBE SER MAYOR QUE CERO'
082600                 TO WKS-U9-MSG-ERROR
082700         END-IF
082800     END-IF.
082900 214-VALIDA-PREFERENCIAS-EXIT.
083000     EXIT.
083100
083200******************************************************************
083300*   220 - EL HISTORICO DEBE CUBRIR ENTRE 30 DIAS Y 5 ANIOS, Y LA *
083400*   FECHA FINAL NO PUEDE SER POSTERIOR A LA FECHA DE PROCESO     *
083500*   (REVISION Y2K 04/12/1998: SIGLO EXPLICITO EN 9(08))          *
083600******************************************************************
083700 220-VALIDA-COBERTURA-FECHAS SECTION.
083800 220-INICIO.
083900     MOVE ZEROES TO WKS-DIAS-INSUF.
084000     IF WKS-NUM-DIAS < WKS-MIN-DIAS
084100         SET DIAS-INSUFICIENTES TO TRUE
084200         MOVE 'HISTORICO CON MENOS DE 30 DIAS DE COBERTURA'
084300             TO WKS-U9-MSG-ERROR
084400     ELSE
084500         SET WKS-IX TO 1.
084600         MOVE WKS-DIA-FECHA (WKS-IX) TO WKS-FECHA-INI.
084700         SET WKS-IX TO WKS-NUM-DIAS.
084800         MOVE WKS-DIA-FECHA (WKS-IX) TO WKS-FECHA-FIN.
084900         IF WKS-FECHA-FIN NOT > WKS-FECHA-INI
085000             SET DIAS-INSUFICIENTES TO TRUE
085100             MOVE 'RANGO DE FECHAS INVALIDO EN EL HISTORICO'
085200                 TO WKS-U9-MSG-ERROR
085300         END-IF
085400     END-IF.
085500 220-INICIO-EXIT.
085600     EXIT.
085700******************************************************************
085800*   300-399  U1 - MOTOR DE ATR   /   U2 - CARACTERISTICAS        *
085900*   DEL FONDO.  AL TERMINAR DEJA LLENO WKS-ANALYSIS-WORK (R5).   *
086000******************************************************************
086100 300-ANALIZA-PRECIOS SECTION.
086200 300-INICIO.
086300     PERFORM 310-CALCULA-ATR.
086400     PERFORM 320-CALCULA-VOLATILIDAD.
086500     PERFORM 330-CALCULA-AMPLITUD-VOLUMEN.
086600     PERFORM 340-CALCULA-CONTINUIDAD-GAP.
086700     PERFORM 350-CALCULA-TENDENCIA.
086800     PERFORM 360-CALCULA-ADX.
086900     PERFORM 370-CALCULA-OSCILACION-LIQUIDEZ.
087000     PERFORM 375-CALCULA-METRICAS-EXTRA.
087100     PERFORM 390-LLENA-RESULTADO-ANALISIS.
087200 300-INICIO-EXIT.
087300     EXIT.
087400
087500******************************************************************
087600*   310 - ATR-RATIO = PROMEDIO DE LA SERIE DIARIA DE RATIOS       *
087700*   ATR(t)/CIERRE-PROMEDIO(t), CADA UNO SOBRE SU PROPIA VENTANA   *
087800*   MOVIL DE 14 DIAS (312/313), RECORTADO ENTRE .005 Y .10        *
087900*   2015-06-19 EEDR TK-11201 SE CAMBIA DE FOTO UNICA A SERIE      *
088000*   DIARIA PROMEDIADA, TAL COMO LO PIDE LA NORMA DE LA MESA       *
088100******************************************************************
088200 310-CALCULA-ATR.
088300     MOVE ZEROES TO WKS-U1-SUMA-RATIO WKS-U1-CONTADOR-RATIO.
088400     PERFORM 312-CALCULA-RATIO-DIARIO VARYING WKS-IX FROM 2 BY 1
088500             UNTIL WKS-IX > WKS-NUM-DIAS.
088600     IF WKS-U1-CONTADOR-RATIO > 0
088700         COMPUTE WKS-U1-ATR-RATIO ROUNDED =
088800             WKS-U1-SUMA-RATIO / WKS-U1-CONTADOR-RATIO
088900     ELSE
089000         MOVE ZEROES TO WKS-U1-ATR-RATIO
089100     END-IF.
089200     IF WKS-U1-ATR-RATIO < 0.0050
089300         MOVE 0.0050 TO WKS-U1-ATR-RATIO
089400     END-IF.
089500     IF WKS-U1-ATR-RATIO > 0.1000
089600         MOVE 0.1000 TO WKS-U1-ATR-RATIO
089700     END-IF.
089800     MOVE WKS-U1-ATR-DIA TO WKS-U1-ATR.
089900 310-CALCULA-ATR-EXIT.
090000     EXIT.
090100
090200******************************************************************
090300*   312 - PARA EL DIA WKS-IX, PROMEDIA EL TRUE RANGE Y EL CIERRE  *
090400*   DE SU VENTANA MOVIL DE 14 DIAS (MINIMO 1 DIA) Y OBTIENE EL    *
090500*   ATR-RATIO DE ESE DIA, ACUMULANDOLO PARA EL PROMEDIO GENERAL   *
090600******************************************************************
090700 312-CALCULA-RATIO-DIARIO.
090800     SET WKS-JX TO WKS-IX.
090900     SET WKS-JX DOWN BY WKS-PERIODO-ATR.
091000     SET WKS-JX UP BY 1.
091100     IF WKS-JX < 1
091200         SET WKS-JX TO 1
091300     END-IF.
091400     MOVE ZEROES TO WKS-U1-SUMA-TR WKS-U1-SUMA-CIERRE-VENT
091500                    WKS-U1-DIAS-VENTANA.
091600     PERFORM 313-SUMA-VENTANA VARYING WKS-KX FROM WKS-JX BY 1
091700             UNTIL WKS-KX > WKS-IX.
091800     IF WKS-U1-DIAS-VENTANA > 0
091900         COMPUTE WKS-U1-ATR-DIA ROUNDED =
092000             WKS-U1-SUMA-TR / WKS-U1-DIAS-VENTANA
092100         COMPUTE WKS-U1-PROM-CIERRE-VENT ROUNDED =
092200             WKS-U1-SUMA-CIERRE-VENT / WKS-U1-DIAS-VENTANA
092300         IF WKS-U1-PROM-CIERRE-VENT NOT = ZEROES
092400             COMPUTE WKS-U1-RATIO-DIA ROUNDED =
092500                 WKS-U1-ATR-DIA / WKS-U1-PROM-CIERRE-VENT
092600             ADD WKS-U1-RATIO-DIA TO WKS-U1-SUMA-RATIO
092700             ADD 1 TO WKS-U1-CONTADOR-RATIO
092800         END-IF
092900     END-IF.
093000 312-CALCULA-RATIO-DIARIO-EXIT.
093100     EXIT.
093200
093300******************************************************************
093400*   313 - ACUMULA EL TRUE RANGE Y EL CIERRE DE UN DIA DENTRO DE   *
093500*   LA VENTANA MOVIL DEL DIA QUE SE ESTA PROMEDIANDO EN 312       *
093600******************************************************************
093700 313-SUMA-VENTANA.
093800     ADD WKS-DIA-TR (WKS-KX)     TO WKS-U1-SUMA-TR.
093900     ADD WKS-DIA-CIERRE (WKS-KX) TO WKS-U1-SUMA-CIERRE-VENT.
094000     ADD 1                       TO WKS-U1-DIAS-VENTANA.
094100 313-SUMA-VENTANA-EXIT.
094200     EXIT.
094300
094400******************************************************************
094500*   320 - DESVIACION ESTANDAR DE LOS RETORNOS DIARIOS Y          *
094600*   VOLATILIDAD ANUALIZADA = DESV-STD * RAIZ(252)                *
094700******************************************************************
094800 320-CALCULA-VOLATILIDAD.
094900     MOVE ZEROES TO WKS-U2-SUMA-CIERRE.
095000     PERFORM 9902-LAZO VARYING WKS-IX FROM 1 BY 1
095100             UNTIL WKS-IX > WKS-NUM-DIAS.
095200     COMPUTE WKS-U2-PROM-CIERRE ROUNDED =
095300         WKS-U2-SUMA-CIERRE / WKS-NUM-DIAS.
095400     MOVE ZEROES TO WKS-U2-SUMA-DESV2.
095500     PERFORM 9903-LAZO VARYING WKS-IX FROM 1 BY 1
095600             UNTIL WKS-IX > WKS-NUM-DIAS.
095700     COMPUTE WKS-U2-VARIANZA ROUNDED =
095800         WKS-U2-SUMA-DESV2 / WKS-NUM-DIAS.
095900     MOVE WKS-U2-VARIANZA TO WKS-RAIZ-RADICANDO.
096000     PERFORM 900-RAIZ-CUADRADA.
096100     MOVE WKS-RAIZ-ESTIMADO TO WKS-U2-DESV-STD.
096200     COMPUTE WKS-U2-VOL-ANUAL ROUNDED =
096300         WKS-U2-DESV-STD * WKS-RAIZ-252.
096400 320-CALCULA-VOLATILIDAD-EXIT.
096500     EXIT.
096600
096700******************************************************************
096800*   330 - AMPLITUD PROMEDIO Y VOLUMEN PROMEDIO DEL HISTORICO     *
096900******************************************************************
097000 330-CALCULA-AMPLITUD-VOLUMEN.
097100     MOVE ZEROES TO WKS-U2-SUMA-AMPLITUD WKS-U2-SUMA-VOLUMEN.
097200     PERFORM 9904-LAZO VARYING WKS-IX FROM 1 BY 1
097300             UNTIL WKS-IX > WKS-NUM-DIAS.
097400     COMPUTE WKS-U2-PROM-AMPLITUD ROUNDED =
097500         WKS-U2-SUMA-AMPLITUD / WKS-NUM-DIAS.
097600     COMPUTE WKS-U2-PROM-VOLUMEN ROUNDED =
097700         WKS-U2-SUMA-VOLUMEN / WKS-NUM-DIAS.
097800 330-CALCULA-AMPLITUD-VOLUMEN-EXIT.
097900     EXIT.
098000
098100******************************************************************
098200*   340 - DIAS SIN OPERACION (RETORNO CERO, "GAP") Y RACHA MAS   *
098300*   LARGA DE DIAS CONSECUTIVOS CON EL MISMO SIGNO DE RETORNO     *
098400******************************************************************
098500 340-CALCULA-CONTINUIDAD-GAP.
098600     MOVE ZEROES TO WKS-U2-DIAS-GAP WKS-U2-DIAS-CONTINUOS
098700                    WKS-U2-MAX-CONTINUOS.
098800     PERFORM 9905-LAZO VARYING WKS-IX FROM 2 BY 1
098900             UNTIL WKS-IX > WKS-NUM-DIAS.
099000     COMPUTE WKS-U2-RATIO-GAP ROUNDED =
099100         WKS-U2-DIAS-GAP / WKS-NUM-DIAS.
099200 340-CALCULA-CONTINUIDAD-GAP-EXIT.
099300     EXIT.
099400
099500******************************************************************
099600*   350 - PENDIENTE DE LA RECTA DE MINIMOS CUADRADOS SOBRE LOS   *
099700*   PRECIOS DE CIERRE (X = INDICE DEL DIA, Y = CIERRE)           *
099800******************************************************************
099900 350-CALCULA-TENDENCIA.
100000     MOVE ZEROES TO WKS-U2-SUMA-X WKS-U2-SUMA-XY
100100                    WKS-U2-SUMA-X2 WKS-U2-SUMA-CIERRE.
100200     PERFORM 9906-LAZO VARYING WKS-IX FROM 1 BY 1
100300             UNTIL WKS-IX > WKS-NUM-DIAS.
100400     COMPUTE WKS-U2-PENDIENTE ROUNDED =
100500         ((WKS-NUM-DIAS * WKS-U2-SUMA-XY) -
100600          (WKS-U2-SUMA-X * WKS-U2-SUMA-CIERRE)) /
100700         ((WKS-NUM-DIAS * WKS-U2-SUMA-X2) -
100800          (WKS-U2-SUMA-X * WKS-U2-SUMA-X)).
100900 350-CALCULA-TENDENCIA-EXIT.
101000     EXIT.
101100
101200******************************************************************
101300*   360 - ADX SIMPLIFICADO SOBRE TODO EL HISTORICO: DM+/DM- POR  *
101400*   DIA, DI+/DI- SUAVIZADOS Y DX PROMEDIO = ADX                  *
101500******************************************************************
101600 360-CALCULA-ADX.
101700     MOVE ZEROES TO WKS-U2-SUMA-DM-MAS WKS-U2-SUMA-DM-MENOS
101800                    WKS-U2-SUMA-DX WKS-I.
101900     PERFORM 9907-LAZO VARYING WKS-IX FROM 2 BY 1
102000             UNTIL WKS-IX > WKS-NUM-DIAS.
102100     IF WKS-I > 0
102200         COMPUTE WKS-U2-DX ROUNDED = WKS-U2-SUMA-DX / WKS-I
102300     ELSE
102400         MOVE ZEROES TO WKS-U2-DX
102500     END-IF.
102600 360-CALCULA-ADX-EXIT.
102700     EXIT.
102800
102900******************************************************************
103000*   370 - PUNTAJE DE OSCILACION (MIENTRAS MAS LATERAL, MEJOR     *
103100*   PARA MALLA) Y PUNTAJE DE LIQUIDEZ (POR VOLUMEN PROMEDIO)     *
103200******************************************************************
103300 370-CALCULA-OSCILACION-LIQUIDEZ.
103400     IF WKS-U2-DX < 20
103500         COMPUTE ANR-OSC-SCORE ROUNDED = 100 - (WKS-U2-DX * 2)
103600     ELSE
103700         IF WKS-U2-DX < 40
103800             COMPUTE ANR-OSC-SCORE ROUNDED = 70 - WKS-U2-DX
103900         ELSE
104000             COMPUTE ANR-OSC-SCORE ROUNDED = 30 - (WKS-U2-DX / 4)
104100         END-IF
104200     END-IF.
104300     IF ANR-OSC-SCORE < ZEROES
104400         MOVE ZEROES TO ANR-OSC-SCORE
104500     END-IF.
104600     EVALUATE TRUE
104700         WHEN WKS-U2-PROM-VOLUMEN >= 10000000
104800             MOVE 100.0000 TO ANR-LIQ-SCORE
104900         WHEN WKS-U2-PROM-VOLUMEN >= 1000000
105000             MOVE 80.0000  TO ANR-LIQ-SCORE
105100         WHEN WKS-U2-PROM-VOLUMEN >= 100000
105200             MOVE 60.0000  TO ANR-LIQ-SCORE
105300         WHEN WKS-U2-PROM-VOLUMEN >= 10000
105400             MOVE 40.0000  TO ANR-LIQ-SCORE
105500         WHEN OTHER
105600             MOVE 20.0000  TO ANR-LIQ-SCORE
105700     END-EVALUATE.
105800 370-CALCULA-OSCILACION-LIQUIDEZ-EXIT.
105900     EXIT.
106000
106100******************************************************************
106200*   375 - INSUMOS PARA IDONEIDAD (U3) Y FRECUENCIA (U4): CV DEL   *
106300*   PRECIO Y DE LA AMPLITUD (INDICE DE OSCILACION Y CARACTER DE   *
106400*   MERCADO), CV DEL VOLUMEN Y PROMEDIO MOVIL 20 DIAS (FACTOR DE  *
106500*   VOLUMEN E INDICE DE LIQUIDEZ) Y CONTINUIDAD DE PRECIO DIA A   *
106600*   DIA                                                          *
106700*   2016-09-02 EEDR TK-11455 NUEVO, LO PIDE LA MESA DE RIESGO     *
106800*   PARA SUSTENTAR LA IDONEIDAD Y LA FRECUENCIA CON LA FORMULA    *
106900*   OFICIAL EN VEZ DE LOS PROXIES DE ADX Y VOLUMEN DE 370         *
107000******************************************************************
107100 375-CALCULA-METRICAS-EXTRA.
107200     MOVE ZEROES TO WKS-U2-SUMA-PRECIO.
107300     PERFORM 9923-LAZO VARYING WKS-IX FROM 1 BY 1
107400             UNTIL WKS-IX > WKS-NUM-DIAS.
107500     COMPUTE WKS-U2-PROM-PRECIO ROUNDED =
107600         WKS-U2-SUMA-PRECIO / WKS-NUM-DIAS.
107700     MOVE ZEROES TO WKS-U2-SUMA-DESV-PRC2 WKS-U2-SUMA-DESV-AMP2.
107800     PERFORM 9924-LAZO VARYING WKS-IX FROM 1 BY 1
107900             UNTIL WKS-IX > WKS-NUM-DIAS.
108000     COMPUTE WKS-U2-VARIANZA-PRC ROUNDED =
108100         WKS-U2-SUMA-DESV-PRC2 / WKS-NUM-DIAS.
108200     MOVE WKS-U2-VARIANZA-PRC TO WKS-RAIZ-RADICANDO.
108300     PERFORM 900-RAIZ-CUADRADA.
108400     MOVE WKS-RAIZ-ESTIMADO TO WKS-U2-DESV-PRECIO.
108500     COMPUTE WKS-U2-VARIANZA-AMP ROUNDED =
108600         WKS-U2-SUMA-DESV-AMP2 / WKS-NUM-DIAS.
108700     MOVE WKS-U2-VARIANZA-AMP TO WKS-RAIZ-RADICANDO.
108800     PERFORM 900-RAIZ-CUADRADA.
108900     MOVE WKS-RAIZ-ESTIMADO TO WKS-U2-DESV-AMPLITUD.
109000     IF WKS-U2-PROM-PRECIO NOT = ZEROES
109100         COMPUTE WKS-U2-PRECIO-CV ROUNDED =
109200             WKS-U2-DESV-PRECIO / WKS-U2-PROM-PRECIO
109300     ELSE
109400         MOVE ZEROES TO WKS-U2-PRECIO-CV
109500     END-IF.
109600     IF WKS-U2-PROM-AMPLITUD NOT = ZEROES
109700         COMPUTE WKS-U2-AMPLITUD-CV ROUNDED =
109800             WKS-U2-DESV-AMPLITUD / WKS-U2-PROM-AMPLITUD
109900     ELSE
110000         MOVE ZEROES TO WKS-U2-AMPLITUD-CV
110100     END-IF.
110200     COMPUTE WKS-U2-INDICE-OSCILACION ROUNDED =
110300         ((WKS-U2-PRECIO-CV * 10) + WKS-U2-AMPLITUD-CV) / 2.
110400     IF WKS-U2-INDICE-OSCILACION > 1
110500         MOVE 1 TO WKS-U2-INDICE-OSCILACION
110600     END-IF.
110700     EVALUATE TRUE
110800         WHEN WKS-U2-INDICE-OSCILACION > 0.6000
110900             SET U2-MDO-OSCILANTE TO TRUE
111000         WHEN WKS-U2-INDICE-OSCILACION > 0.3000
111100             SET U2-MDO-TENDENCIA-DEBIL TO TRUE
111200         WHEN OTHER
111300             SET U2-MDO-TENDENCIA-FUERTE TO TRUE
111400     END-EVALUATE.
111500     MOVE ZEROES TO WKS-U2-SUMA-VOL-MIL.
111600     PERFORM 9925-LAZO VARYING WKS-IX FROM 1 BY 1
111700             UNTIL WKS-IX > WKS-NUM-DIAS.
111800     COMPUTE WKS-U2-PROM-VOL-MIL ROUNDED =
111900         WKS-U2-SUMA-VOL-MIL / WKS-NUM-DIAS.
112000     MOVE ZEROES TO WKS-U2-SUMA-DESV-VOL2.
112100     PERFORM 9926-LAZO VARYING WKS-IX FROM 1 BY 1
112200             UNTIL WKS-IX > WKS-NUM-DIAS.
112300     COMPUTE WKS-U2-VARIANZA-VOL ROUNDED =
112400         WKS-U2-SUMA-DESV-VOL2 / WKS-NUM-DIAS.
112500     MOVE WKS-U2-VARIANZA-VOL TO WKS-RAIZ-RADICANDO.
112600     PERFORM 900-RAIZ-CUADRADA.
112700     MOVE WKS-RAIZ-ESTIMADO TO WKS-U2-DESV-VOL-MIL.
112800     IF WKS-U2-PROM-VOL-MIL NOT = ZEROES
112900         COMPUTE WKS-U2-VOLUMEN-CV ROUNDED =
113000             WKS-U2-DESV-VOL-MIL / WKS-U2-PROM-VOL-MIL
113100     ELSE
113200         MOVE ZEROES TO WKS-U2-VOLUMEN-CV
113300     END-IF.
113400     IF WKS-U2-VOLUMEN-CV > 1
113500         MOVE 1 TO WKS-U2-VOLUMEN-CV
113600     END-IF.
113700     COMPUTE WKS-U2-AUX-MINVOL ROUNDED =
113800         WKS-U2-PROM-VOLUMEN / 1000000.
113900     IF WKS-U2-AUX-MINVOL > 1
114000         MOVE 1 TO WKS-U2-AUX-MINVOL
114100     END-IF.
114200     COMPUTE WKS-U2-INDICE-LIQUIDEZ ROUNDED =
114300         ((1 - WKS-U2-VOLUMEN-CV) * 0.5) +
114400         (WKS-U2-AUX-MINVOL * 0.5).
114500     MOVE ZEROES TO WKS-U2-VOL-20D-SUMA WKS-U2-VOL-20D-DIAS.
114600     SET WKS-JX TO WKS-NUM-DIAS.
114700     SET WKS-JX DOWN BY 19.
114800     IF WKS-JX < 1
114900         SET WKS-JX TO 1
115000     END-IF.
115100     PERFORM 9927-LAZO VARYING WKS-IX FROM WKS-JX BY 1
115200             UNTIL WKS-IX > WKS-NUM-DIAS.
115300     IF WKS-U2-VOL-20D-DIAS > 0
115400         COMPUTE WKS-U2-VOL-20D-MA ROUNDED =
115500             WKS-U2-VOL-20D-SUMA / WKS-U2-VOL-20D-DIAS
115600     ELSE
115700         MOVE ZEROES TO WKS-U2-VOL-20D-MA
115800     END-IF.
115900     IF WKS-U2-VOL-20D-MA NOT = ZEROES
116000         COMPUTE WKS-U2-FACTOR-VOLUMEN ROUNDED =
116100             WKS-U2-PROM-VOLUMEN / WKS-U2-VOL-20D-MA
116200     ELSE
116300         MOVE 1 TO WKS-U2-FACTOR-VOLUMEN
116400     END-IF.
116500     IF WKS-U2-FACTOR-VOLUMEN > 2.5000
116600         MOVE 2.5000 TO WKS-U2-FACTOR-VOLUMEN
116700     END-IF.
116800     MOVE ZEROES TO WKS-U2-SUMA-CONTINUIDAD WKS-U2-DIAS-CONTINUIDAD.
116900     PERFORM 9928-LAZO VARYING WKS-IX FROM 2 BY 1
117000             UNTIL WKS-IX > WKS-NUM-DIAS.
117100     IF WKS-U2-DIAS-CONTINUIDAD > 0
117200         COMPUTE WKS-U2-CONTINUIDAD ROUNDED =
117300             1 - (10 * (WKS-U2-SUMA-CONTINUIDAD /
117400             WKS-U2-DIAS-CONTINUIDAD))
117500     ELSE
117600         MOVE 1 TO WKS-U2-CONTINUIDAD
117700     END-IF.
117800     IF WKS-U2-CONTINUIDAD < 0.3000
117900         MOVE 0.3000 TO WKS-U2-CONTINUIDAD
118000     END-IF.
118100     IF WKS-U2-CONTINUIDAD > 1.0000
118200         MOVE 1.0000 TO WKS-U2-CONTINUIDAD
118300     END-IF.
118400 375-CALCULA-METRICAS-EXTRA-EXIT.
118500     EXIT.
118600
118700******************************************************************
118800*   390 - TRASLADA LOS RESULTADOS DEL ANALISIS AL REGISTRO R5    *
118900******************************************************************
119000 390-LLENA-RESULTADO-ANALISIS.
119100     SET WKS-IX TO WKS-NUM-DIAS.
119200     MOVE WKS-DIA-CIERRE (WKS-IX)  TO ANR-CUR-PRC.
119300     MOVE WKS-U2-PROM-CIERRE       TO ANR-AVG-PRC.
119400     MOVE WKS-U2-DESV-STD          TO ANR-PRC-STD.
119500     MOVE WKS-U2-VOL-ANUAL         TO ANR-ANN-VOL.
119600     MOVE WKS-U2-PROM-AMPLITUD     TO ANR-AVG-AMP.
119700     MOVE WKS-U1-ATR-RATIO         TO ANR-ATR-RATIO.
119800     MOVE WKS-U2-DX                TO ANR-ADX.
119900*    2016-12-19 EEDR TK-11618 EL CORTE ERA 0.05/-0.05 (5X MAS
120000*    FLOJO QUE LA NORMA); SE AJUSTA A 0.01/-0.01 PARA QUE LA
120100*    CLASIFICACION DE CARACTER DE MERCADO DE 420 NO SALGA MAL
120200     EVALUATE TRUE
120300         WHEN WKS-U2-PENDIENTE > 0.0100
120400             SET ANR-TREND-ALCISTA TO TRUE
120500         WHEN WKS-U2-PENDIENTE < -0.0100
120600             SET ANR-TREND-BAJISTA TO TRUE
120700         WHEN OTHER
120800             SET ANR-TREND-LATERAL TO TRUE
120900     END-EVALUATE.
121000 390-LLENA-RESULTADO-ANALISIS-EXIT.
121100     EXIT.
121200******************************************************************
121300*   400-499  U3 - CALIFICADOR DE IDONEIDAD (100 PUNTOS) Y        *
121400*   PUNTAJE PONDERADO DE SUITABILIDAD SEGUN PERFIL DE RIESGO     *
121500******************************************************************
121600 400-EVALUA-IDONEIDAD SECTION.                                    TCK-00902
121700 400-INICIO.
121800     SET U3-APTO-PARA-MALLA TO TRUE.
121900     PERFORM 410-PUNTAJE-AMPLITUD.
122000     PERFORM 415-PUNTAJE-VOLATILIDAD.
122100     PERFORM 420-PUNTAJE-CARACTER.
122200     PERFORM 425-PUNTAJE-LIQUIDEZ.
122300     PERFORM 430-PUNTAJE-SANIDAD.
122400     PERFORM 435-TOTALIZA-ADAPTABILIDAD.
122500     PERFORM 440-CALCULA-METRICAS-RENDIMIENTO.
122600     PERFORM 445-PESOS-POR-RIESGO.
122700     PERFORM 450-PUNTAJE-PONDERADO-SUITABILIDAD.
122800 400-INICIO-EXIT.
122900     EXIT.
123000
123100******************************************************************
123200*   410 - 30 PUNTOS: AMPLITUD DIARIA PROMEDIO (>=2.0% LLENO,     *
123300*   >=1.5% ADVERTENCIA, MENOS DESCALIFICA EL FONDO)              *
123400*   2016-09-02 EEDR TK-11455 SE REEMPLAZA LA TABLA VIEJA (QUE    *
123500*   EN REALIDAD MEDIA VOLATILIDAD, NO AMPLITUD) POR LA FORMULA   *
123600*   OFICIAL DE LA MESA DE RIESGO PARA IDONEIDAD, U3-AMPLITUD     *
123700******************************************************************
123800 410-PUNTAJE-AMPLITUD.
123900     EVALUATE TRUE
124000         WHEN ANR-AVG-AMP >= 2.0000
124100             MOVE 30 TO WKS-U3-PTOS-AMPLITUD
124200         WHEN ANR-AVG-AMP >= 1.5000
124300             MOVE 20 TO WKS-U3-PTOS-AMPLITUD
124400         WHEN OTHER
124500             MOVE 00 TO WKS-U3-PTOS-AMPLITUD
124600             SET U3-NO-APTO-PARA-MALLA TO TRUE
124700     END-EVALUATE.
124800 410-PUNTAJE-AMPLITUD-EXIT.
124900     EXIT.
125000
125100******************************************************************
125200*   415 - 25 PUNTOS: VOLATILIDAD ANUALIZADA, BANDA SANA 15%-40%  *
125300*   2016-09-02 EEDR TK-11455 SE AJUSTAN LOS CORTES A LA TABLA    *
125400*   OFICIAL (ANTES ERA LA MISMA TABLA QUE HOY VA EN 410)         *
125500******************************************************************
125600 415-PUNTAJE-VOLATILIDAD.
125700     EVALUATE TRUE
125800         WHEN ANR-ANN-VOL >= 0.1500 AND ANR-ANN-VOL <= 0.4000
125900             MOVE 25 TO WKS-U3-PTOS-VOLATILIDAD
126000         WHEN ANR-ANN-VOL < 0.1500
126100             MOVE 15 TO WKS-U3-PTOS-VOLATILIDAD
126200         WHEN OTHER
126300             MOVE 10 TO WKS-U3-PTOS-VOLATILIDAD
126400     END-EVALUATE.
126500 415-PUNTAJE-VOLATILIDAD-EXIT.
126600     EXIT.
126700
126800******************************************************************
126900*   420 - 20 PUNTOS: CARACTER DEL MERCADO SEGUN 375 (OSCILANTE   *
127000*   LLENO, TENDENCIA DEBIL PARCIAL, TENDENCIA FUERTE DESCALIFICA *
127100*   PORQUE LA MALLA PIERDE EN UN MERCADO QUE SOLO SUBE O BAJA)   *
127200*   2016-09-02 EEDR TK-11455 REEMPLAZA EL PROXY DE ANR-OSC-SCORE *
127300******************************************************************
127400 420-PUNTAJE-CARACTER.
127500     EVALUATE TRUE
127600         WHEN U2-MDO-OSCILANTE
127700             MOVE 20 TO WKS-U3-PTOS-CARACTER
127800         WHEN U2-MDO-TENDENCIA-DEBIL
127900             MOVE 15 TO WKS-U3-PTOS-CARACTER
128000         WHEN OTHER
128100             MOVE 05 TO WKS-U3-PTOS-CARACTER
128200             SET U3-NO-APTO-PARA-MALLA TO TRUE
128300     END-EVALUATE.
128400 420-PUNTAJE-CARACTER-EXIT.
128500     EXIT.
128600
128700******************************************************************
128800*   425 - 15 PUNTOS: LIQUIDEZ POR INDICE 375 Y VOLUMEN PROMEDIO  *
128900*   REQUIERE AMBAS CONDICIONES EN CADA ESCALON, NO SOLO UNA      *
129000*   2016-09-02 EEDR TK-11455 REEMPLAZA EL PROXY DE ANR-LIQ-SCORE *
129100******************************************************************
129200 425-PUNTAJE-LIQUIDEZ.
129300     EVALUATE TRUE
129400         WHEN WKS-U2-INDICE-LIQUIDEZ >= 0.7000
129500              AND WKS-U2-PROM-VOLUMEN >= 1000000
129600             MOVE 15 TO WKS-U3-PTOS-LIQUIDEZ
129700         WHEN WKS-U2-INDICE-LIQUIDEZ >= 0.5000
129800              AND WKS-U2-PROM-VOLUMEN >= 500000
129900             MOVE 10 TO WKS-U3-PTOS-LIQUIDEZ
130000         WHEN OTHER
130100             MOVE 00 TO WKS-U3-PTOS-LIQUIDEZ
130200             SET U3-NO-APTO-PARA-MALLA TO TRUE
130300     END-EVALUATE.
130400 425-PUNTAJE-LIQUIDEZ-EXIT.
130500     EXIT.
130600
130700******************************************************************
130800*   430 - 10 PUNTOS: SANIDAD DE PARAMETROS (BANDA DEL 0.15-0.35  *
130900*   DE ATR-RATIO POR MULTIPLICADOR DE RIESGO, MALLA ESTIMADA     *
131000*   DE 5 A 20 NIVELES SEGUN LA FRECUENCIA PEDIDA); NO ES         *
131100*   DESCALIFICATORIO, SOLO ADVERTENCIA                           *
131200*   2016-09-02 EEDR TK-11455 NUEVO, LO PIDE LA MESA DE RIESGO    *
131300******************************************************************
131400 430-PUNTAJE-SANIDAD.
131500     EVALUATE TRUE
131600         WHEN WKS-PAR-RISK-PREF = 'C'
131700             MOVE 3 TO WKS-U3-MULT-BANDA
131800         WHEN WKS-PAR-RISK-PREF = 'S'
131900             MOVE 4 TO WKS-U3-MULT-BANDA
132000         WHEN OTHER
132100             MOVE 5 TO WKS-U3-MULT-BANDA
132200     END-EVALUATE.
132300     COMPUTE WKS-U3-BANDA-RATIO ROUNDED =
132400         ANR-ATR-RATIO * WKS-U3-MULT-BANDA.
132500     EVALUATE TRUE
132600         WHEN WKS-PAR-FREQ-PREF = 'L'
132700             MOVE 25 TO WKS-U3-GRID-COUNT-EST
132800         WHEN WKS-PAR-FREQ-PREF = 'M'
132900             MOVE 50 TO WKS-U3-GRID-COUNT-EST
133000         WHEN OTHER
133100             MOVE 90 TO WKS-U3-GRID-COUNT-EST
133200     END-EVALUATE.
133300     IF WKS-U3-BANDA-RATIO >= 0.1500 AND
133400        WKS-U3-BANDA-RATIO <= 0.3500 AND
133500        WKS-U3-GRID-COUNT-EST >= 5 AND
133600        WKS-U3-GRID-COUNT-EST <= 20
133700         MOVE 10 TO WKS-U3-PTOS-SANIDAD
133800     ELSE
133900         MOVE 00 TO WKS-U3-PTOS-SANIDAD
134000     END-IF.
134100 430-PUNTAJE-SANIDAD-EXIT.
134200     EXIT.
134300
134400******************************************************************
134500*   435 - SUMA LOS 5 COMPONENTES (30+25+20+15+10=100).  APTO SI  *
134600*   EL PUNTAJE ES 60 O MAS Y NINGUN COMPONENTE DESCALIFICO       *
134700*   2016-09-02 EEDR TK-11455 SE QUITAN LOS DESCALIFICADORES      *
134800*   VIEJOS (VOL FUERA DE 5%-80%, VOLUMEN < 1000) QUE NO ESTAN EN *
134900*   LA NORMA; AHORA DESCALIFICAN AMPLITUD, CARACTER Y LIQUIDEZ   *
135000******************************************************************
135100 435-TOTALIZA-ADAPTABILIDAD.
135200     COMPUTE ANR-ADAPT-SCORE =
135300         WKS-U3-PTOS-AMPLITUD + WKS-U3-PTOS-VOLATILIDAD +
135400         WKS-U3-PTOS-CARACTER + WKS-U3-PTOS-LIQUIDEZ +
135500         WKS-U3-PTOS-SANIDAD.
135600     IF ANR-ADAPT-SCORE < 60
135700         SET U3-NO-APTO-PARA-MALLA TO TRUE
135800     END-IF.
135900     IF U3-APTO-PARA-MALLA
136000         SET FONDO-ES-IDONEO TO TRUE
136100     END-IF.
136200 435-TOTALIZA-ADAPTABILIDAD-EXIT.
136300     EXIT.
136400
136500******************************************************************
136600*   440 - RETORNO TOTAL, RETORNO ANUALIZADO (BASE 252) Y MAXIMO  *
136700*   DRAWDOWN SOBRE LA SERIE DE PRECIOS DE CIERRE                 *
136800******************************************************************
136900 440-CALCULA-METRICAS-RENDIMIENTO.
137000*    2016-12-30 EEDR TK-11655 SE AGREGA EL PROMEDIO DE MONTO
137100*    NEGOCIADO (TURNOVER) QUE ANTES NO SE CALCULABA Y QUE LA
137200*    BANDA DE LIQUIDEZ DE 450 NECESITA
137300     SET WKS-IX TO 1.
137400     SET WKS-JX TO WKS-NUM-DIAS.
137500     IF WKS-DIA-CIERRE (WKS-IX) NOT = ZEROES
137600         COMPUTE WKS-U3-RETORNO-TOTAL ROUNDED =
137700             (WKS-DIA-CIERRE (WKS-JX) - WKS-DIA-CIERRE (WKS-IX))
137800             / WKS-DIA-CIERRE (WKS-IX)
137900     ELSE
138000         MOVE ZEROES TO WKS-U3-RETORNO-TOTAL
138100     END-IF.
138200     MOVE WKS-U3-RETORNO-TOTAL TO WKS-U10-DIVIDENDO.
138300     MOVE WKS-NUM-DIAS         TO WKS-U10-DIVISOR.
138400     PERFORM 940-ANUALIZA-RETORNO-252.
138500     MOVE WKS-U10-RESULTADO    TO WKS-U3-RETORNO-ANUAL.
138600     MOVE WKS-DIA-CIERRE (1) TO WKS-U8-EQUITY-PICO.
138700     MOVE ZEROES TO WKS-U8-DRAWDOWN-MAX WKS-U3-SUMA-MONTO.
138800     PERFORM 9908-LAZO VARYING WKS-IX FROM 1 BY 1
138900             UNTIL WKS-IX > WKS-NUM-DIAS.
139000     MOVE WKS-U8-DRAWDOWN-MAX TO WKS-U3-MAX-DRAWDOWN.
139100     COMPUTE WKS-U3-PROM-MONTO ROUNDED =
139200         WKS-U3-SUMA-MONTO / WKS-NUM-DIAS.
139300 440-CALCULA-METRICAS-RENDIMIENTO-EXIT.
139400     EXIT.
139500
139600******************************************************************
139700*   445 - PESOS DE LA PONDERACION SEGUN PERFIL DE RIESGO Y       *
139800*   BANDAS DE PUNTAJE DE LOS 4 METRICOS DE SUITABILIDAD          *
139900*   (VOLATILIDAD, RETORNO ANUALIZADO, MAXIMO DRAWDOWN Y          *
140000*   MONTO PROMEDIO NEGOCIADO), 100/80/60/40 SEGUN NORMA           *
140100******************************************************************
140200*    2016-12-30 EEDR TK-11655 SE REEMPLAZAN LOS PESOS AD-HOC     *
140300*    ANTIGUOS (QUE NO INCLUIAN LIQUIDEZ) POR LAS TRES TERNAS     *
140400*    OFICIALES DE MESA DE RIESGO -BAJA/MEDIA/ALTA TOLERANCIA-,   *
140500*    CADA UNA CON SU PROPIO PESO DE LIQUIDEZ, Y SE AGREGA EL     *
140600*    BANDEO DE LOS 4 METRICOS QUE ANTES NO EXISTIA               *
140700 445-PESOS-POR-RIESGO.
140800     EVALUATE TRUE
140900         WHEN WKS-PAR-RISK-PREF = 'C'
141000             MOVE 0.40 TO WKS-U3-PESO-VOL
141100             MOVE 0.20 TO WKS-U3-PESO-RETORNO
141200             MOVE 0.30 TO WKS-U3-PESO-DRAWDOWN
141300             MOVE 0.10 TO WKS-U3-PESO-LIQUIDEZ
141400         WHEN WKS-PAR-RISK-PREF = 'S'
141500             MOVE 0.30 TO WKS-U3-PESO-VOL
141600             MOVE 0.30 TO WKS-U3-PESO-RETORNO
141700             MOVE 0.25 TO WKS-U3-PESO-DRAWDOWN
141800             MOVE 0.15 TO WKS-U3-PESO-LIQUIDEZ
141900         WHEN OTHER
142000             MOVE 0.20 TO WKS-U3-PESO-VOL
142100             MOVE 0.40 TO WKS-U3-PESO-RETORNO
142200             MOVE 0.20 TO WKS-U3-PESO-DRAWDOWN
142300             MOVE 0.20 TO WKS-U3-PESO-LIQUIDEZ
142400     END-EVALUATE.
142500     COMPUTE WKS-U3-SUMA-PESOS =
142600         WKS-U3-PESO-VOL + WKS-U3-PESO-RETORNO +
142700         WKS-U3-PESO-DRAWDOWN + WKS-U3-PESO-LIQUIDEZ.
142800     EVALUATE TRUE
142900         WHEN ANR-ANN-VOL < 0.1000
143000             MOVE 100 TO WKS-U3-PUNTAJE-VOL
143100         WHEN ANR-ANN-VOL < 0.2000
143200             MOVE 80  TO WKS-U3-PUNTAJE-VOL
143300         WHEN ANR-ANN-VOL < 0.3000
143400             MOVE 60  TO WKS-U3-PUNTAJE-VOL
143500         WHEN OTHER
143600             MOVE 40  TO WKS-U3-PUNTAJE-VOL
143700     END-EVALUATE.
143800     EVALUATE TRUE
143900         WHEN WKS-U3-RETORNO-ANUAL > 0.1500
144000             MOVE 100 TO WKS-U3-PUNTAJE-RETORNO
144100         WHEN WKS-U3-RETORNO-ANUAL >= 0.0800
144200             MOVE 80  TO WKS-U3-PUNTAJE-RETORNO
144300         WHEN WKS-U3-RETORNO-ANUAL >= 0.0300
144400             MOVE 60  TO WKS-U3-PUNTAJE-RETORNO
144500         WHEN OTHER
144600             MOVE 40  TO WKS-U3-PUNTAJE-RETORNO
144700     END-EVALUATE.
144800     EVALUATE TRUE
144900         WHEN WKS-U3-MAX-DRAWDOWN < 0.0500
145000             MOVE 100 TO WKS-U3-PUNTAJE-DRAWDOWN
145100         WHEN WKS-U3-MAX-DRAWDOWN < 0.1500
145200             MOVE 80  TO WKS-U3-PUNTAJE-DRAWDOWN
145300         WHEN WKS-U3-MAX-DRAWDOWN < 0.2500
145400             MOVE 60  TO WKS-U3-PUNTAJE-DRAWDOWN
145500         WHEN OTHER
145600             MOVE 40  TO WKS-U3-PUNTAJE-DRAWDOWN
145700     END-EVALUATE.
145800     EVALUATE TRUE
145900         WHEN WKS-U3-PROM-MONTO >= 100000000
146000             MOVE 100 TO WKS-U3-PUNTAJE-LIQUIDEZ
146100         WHEN WKS-U3-PROM-MONTO >= 50000000
146200             MOVE 80  TO WKS-U3-PUNTAJE-LIQUIDEZ
146300         WHEN WKS-U3-PROM-MONTO >= 10000000
146400             MOVE 60  TO WKS-U3-PUNTAJE-LIQUIDEZ
146500         WHEN OTHER
146600             MOVE 40  TO WKS-U3-PUNTAJE-LIQUIDEZ
146700     END-EVALUATE.
146800 445-PESOS-POR-RIESGO-EXIT.
146900     EXIT.
147000
147100******************************************************************
147200*   450 - PUNTAJE PONDERADO FINAL DE SUITABILIDAD (0-100) Y      *
147300*   CLASIFICACION DEL NIVEL DE RIESGO DEL FONDO                  *
147400******************************************************************
147500*    2016-12-30 EEDR TK-11655 EL PUNTAJE USABA ANR-ADAPT-SCORE   *
147600*    (UN NUMERO DE 100 PUNTOS DE OTRO ORIGEN, EL DE 430/435) EN  *
147700*    LUGAR DE LA BANDA DE VOLATILIDAD DE ESTE MISMO METODO, Y NO *
147800*    INCLUIA LA BANDA DE LIQUIDEZ; SE CORRIGE PARA PROMEDIAR LAS *
147900*    4 BANDAS (VOL/RETORNO/DRAWDOWN/LIQUIDEZ) CON SUS PESOS Y    *
148000*    DIVIDIR ENTRE LA SUMA DE LOS PESOS, TAL COMO LO EXIGE       *
148100*    LA NORMA DE SUITABILIDAD PONDERADA                          *
148200 450-PUNTAJE-PONDERADO-SUITABILIDAD.
148300     COMPUTE ANR-SUIT-SCORE ROUNDED =
148400         ((WKS-U3-PUNTAJE-VOL       * WKS-U3-PESO-VOL) +
148500         (WKS-U3-PUNTAJE-RETORNO   * WKS-U3-PESO-RETORNO) +
148600         (WKS-U3-PUNTAJE-DRAWDOWN  * WKS-U3-PESO-DRAWDOWN) +
148700         (WKS-U3-PUNTAJE-LIQUIDEZ  * WKS-U3-PESO-LIQUIDEZ))
148800         / WKS-U3-SUMA-PESOS.
148900     IF ANR-SUIT-SCORE > 100
149000         MOVE 100 TO ANR-SUIT-SCORE
149100     END-IF.
149200     IF ANR-SUIT-SCORE < ZEROES
149300         MOVE ZEROES TO ANR-SUIT-SCORE
149400     END-IF.
149500     EVALUATE TRUE
149600         WHEN ANR-ANN-VOL < 0.1500 AND WKS-U8-DRAWDOWN-MAX < 0.1000
149700             SET U3-RIESGO-BAJO TO TRUE
149800         WHEN ANR-ANN-VOL < 0.3500 AND WKS-U8-DRAWDOWN-MAX < 0.2500
149900             SET U3-RIESGO-MEDIO TO TRUE
150000         WHEN OTHER
150100             SET U3-RIESGO-ALTO TO TRUE
150200     END-EVALUATE.
150300 450-PUNTAJE-PONDERADO-SUITABILIDAD-EXIT.
150400     EXIT.
150500******************************************************************
150600*   500-599  U4 - CALCULADORA DE FRECUENCIA ESPERADA DE          *
150700*   DISPAROS DE LA MALLA, CON BUSQUEDA DEL CONTEO OPTIMO DE       *
150800*   NIVELES CUANDO EL CALCE CON LA META QUEDA POR DEBAJO DE 0.70  *
150900******************************************************************
151000 500-CALCULA-FRECUENCIA SECTION.                                  TCK-01015
151100 500-INICIO.
151200*    2016-11-14 EEDR TK-11530 SE REEMPLAZA EL PROXY DE ANN-VOL/    *
151300*    RAIZ-252 Y ANR-OSC-SCORE, HOY SE USA ATR-RATIO REAL, FACTOR   *
151400*    DE VOLUMEN Y CONTINUIDAD DE 375, TAL COMO LO PIDE LA MESA     *
151500     EVALUATE TRUE
151600         WHEN WKS-PAR-FREQ-PREF = 'H'
151700             MOVE 8.00 TO WKS-U4-DISPAROS-META
151800         WHEN WKS-PAR-FREQ-PREF = 'M'
151900             MOVE 4.50 TO WKS-U4-DISPAROS-META
152000         WHEN OTHER
152100             MOVE 2.00 TO WKS-U4-DISPAROS-META
152200     END-EVALUATE.
152300     COMPUTE WKS-U4-STEP-TEORICO ROUNDED =
152400         ANR-ATR-RATIO * (WKS-U2-FACTOR-VOLUMEN * WKS-U2-CONTINUIDAD
152500         * 0.80) / WKS-U4-DISPAROS-META.
152600     IF WKS-U4-STEP-TEORICO < 0.0020
152700         MOVE 0.0020 TO WKS-U4-STEP-TEORICO
152800     END-IF.
152900     IF WKS-U4-STEP-TEORICO > 0.0500
153000         MOVE 0.0500 TO WKS-U4-STEP-TEORICO
153100     END-IF.
153200     EVALUATE TRUE
153300         WHEN ANR-CUR-PRC <= 2.0000
153400             MOVE 0.0020 TO WKS-U4-PISO-PRECIO
153500         WHEN ANR-CUR-PRC <= 5.0000
153600             MOVE 0.0015 TO WKS-U4-PISO-PRECIO
153700         WHEN ANR-CUR-PRC <= 10.0000
153800             MOVE 0.0010 TO WKS-U4-PISO-PRECIO
153900         WHEN OTHER
154000             MOVE 0.0008 TO WKS-U4-PISO-PRECIO
154100     END-EVALUATE.
154200     COMPUTE WKS-U4-PISO-LIQUIDEZ ROUNDED =
154300         0.0080 / WKS-U4-DISPAROS-META.
154400     IF WKS-U4-PISO-LIQUIDEZ < 0.0015
154500         MOVE 0.0015 TO WKS-U4-PISO-LIQUIDEZ
154600     END-IF.
154700     MOVE WKS-U4-STEP-TEORICO TO WKS-U4-STEP-OPTIMO.
154800     IF WKS-U4-PISO-PRECIO > WKS-U4-STEP-OPTIMO
154900         MOVE WKS-U4-PISO-PRECIO TO WKS-U4-STEP-OPTIMO
155000     END-IF.
155100     IF 0.0018 > WKS-U4-STEP-OPTIMO
155200         MOVE 0.0018 TO WKS-U4-STEP-OPTIMO
155300     END-IF.
155400     IF WKS-U4-PISO-LIQUIDEZ > WKS-U4-STEP-OPTIMO
155500         MOVE WKS-U4-PISO-LIQUIDEZ TO WKS-U4-STEP-OPTIMO
155600     END-IF.
155700     IF WKS-U4-STEP-OPTIMO > 0.0500
155800         MOVE 0.0500 TO WKS-U4-STEP-OPTIMO
155900     END-IF.
156000     COMPUTE WKS-U4-CONTEO-MALLA =
156100         WKS-U3-BANDA-RATIO / WKS-U4-STEP-OPTIMO.
156200     IF WKS-U4-CONTEO-MALLA < 3
156300         MOVE 3 TO WKS-U4-CONTEO-MALLA
156400     END-IF.
156500     MOVE WKS-U4-CONTEO-MALLA TO WKS-U4-CONTEO-INICIAL.
156600     COMPUTE WKS-U4-STEP-OPTIMO ROUNDED =
156700         WKS-U3-BANDA-RATIO / WKS-U4-CONTEO-MALLA.
156800     PERFORM 520-DISPAROS-PREDICHOS.
156900     COMPUTE WKS-U4-PUNTAJE-CALCE ROUNDED =
157000         1 - (WKS-U4-DIF-PRUEBA / WKS-U4-DISPAROS-META).
157100     IF WKS-U4-PUNTAJE-CALCE < ZEROES
157200         MOVE ZEROES TO WKS-U4-PUNTAJE-CALCE
157300     END-IF.
157400     IF WKS-U4-PUNTAJE-CALCE < 0.7000
157500         PERFORM 510-EVALUA-STEP-PRUEBA
157600     END-IF.
157700     PERFORM 530-ESTADISTICAS-MENSUALES.
157800 500-INICIO-EXIT.
157900     EXIT.
158000
158100******************************************************************
158200*   510 - SI EL CALCE INICIAL QUEDA POR DEBAJO DE 0.70 SE PRUEBA  *
158300*   CADA CONTEO DE NIVELES ENTRE (N-5) Y (N+9) Y SE CONSERVA EL   *
158400*   QUE MEJOR CALCE CONTRA LA META DE DISPAROS DIARIOS            *
158500******************************************************************
158600 510-EVALUA-STEP-PRUEBA.
158700     MOVE WKS-U4-CONTEO-MALLA   TO WKS-U4-MEJOR-CONTEO.
158800     MOVE WKS-U4-PUNTAJE-CALCE  TO WKS-U4-MEJOR-PUNTAJE.
158900     IF WKS-U4-CONTEO-INICIAL > 5
159000         COMPUTE WKS-U4-CONTEO-INI-BUSCA = WKS-U4-CONTEO-INICIAL - 5
159100     ELSE
159200         MOVE 3 TO WKS-U4-CONTEO-INI-BUSCA
159300     END-IF.
159400     COMPUTE WKS-U4-CONTEO-FIN-BUSCA = WKS-U4-CONTEO-INICIAL + 9.
159500     PERFORM 9909-LAZO VARYING WKS-U4-CONTADOR-PRUEBA
159600             FROM WKS-U4-CONTEO-INI-BUSCA BY 1
159700             UNTIL WKS-U4-CONTADOR-PRUEBA > WKS-U4-CONTEO-FIN-BUSCA.
159800     MOVE WKS-U4-MEJOR-CONTEO  TO WKS-U4-CONTEO-MALLA.
159900     COMPUTE WKS-U4-STEP-OPTIMO ROUNDED =
160000         WKS-U3-BANDA-RATIO / WKS-U4-CONTEO-MALLA.
160100     PERFORM 520-DISPAROS-PREDICHOS.
160200 510-EVALUA-STEP-PRUEBA-EXIT.
160300     EXIT.
160400
160500******************************************************************
160600*   520 - DISPAROS DIARIOS PREDICHOS CON EL STEP OPTIMO ACTUAL,   *
160700*   ACOTADOS ENTRE 0.2 Y 20 POR DIA COMO LO PIDE LA NORMA         *
160800******************************************************************
160900 520-DISPAROS-PREDICHOS.
161000     IF WKS-U4-STEP-OPTIMO NOT = ZEROES
161100         COMPUTE WKS-U4-DISPAROS-DIA ROUNDED =
161200             (ANR-ATR-RATIO / WKS-U4-STEP-OPTIMO) *
161300             WKS-U2-FACTOR-VOLUMEN * WKS-U2-CONTINUIDAD * 0.75
161400     ELSE
161500         MOVE ZEROES TO WKS-U4-DISPAROS-DIA
161600     END-IF.
161700     IF WKS-U4-DISPAROS-DIA < 0.2000
161800         MOVE 0.2000 TO WKS-U4-DISPAROS-DIA
161900     END-IF.
162000     IF WKS-U4-DISPAROS-DIA > 20.0000
162100         MOVE 20.0000 TO WKS-U4-DISPAROS-DIA
162200     END-IF.
162300     COMPUTE WKS-U4-DIF-PRUEBA =
162400         WKS-U4-DISPAROS-META - WKS-U4-DISPAROS-DIA.
162500     IF WKS-U4-DIF-PRUEBA < ZEROES
162600         MULTIPLY -1 BY WKS-U4-DIF-PRUEBA
162700     END-IF.
162800 520-DISPAROS-PREDICHOS-EXIT.
162900     EXIT.
163000
163100******************************************************************
163200*   530 - PROYECCION MENSUAL (20 DIAS HABILES, FACTOR 0.85 DE     *
163300*   AJUSTE CALENDARIO) Y DISPAROS CON EJECUCION EXITOSA (80% DE   *
163400*   ATENCION ESTIMADA); AMBOS TRUNCADOS A ENTERO                  *
163500******************************************************************
163600 530-ESTADISTICAS-MENSUALES.
163700     COMPUTE WKS-U4-DISPAROS-MES =
163800         WKS-U4-DISPAROS-DIA * 20 * 0.85.
163900     COMPUTE WKS-U4-DISPAROS-EXITO =
164000         WKS-U4-DISPAROS-MES * 0.80.
164100 530-ESTADISTICAS-MENSUALES-EXIT.
164200     EXIT.
164300******************************************************************
164400*   600-679  U5 - PARAMETROS DE MALLA POR EL METODO TRADICIONAL: *
164500*   BANDA/CONTEO TRADICIONALES, ASIGNACION 40/60 DE CAPITAL,     *
164600*   ACCIONES DINAMICAS HACIA LA RENTA MENSUAL META, ANALISIS DE  *
164700*   GANANCIA Y RIESGO.  ESTE ANALISIS SE IMPRIME COMO            *
164800*   COMPLEMENTO INFORMATIVO (VER TCK-01900) Y ADEMAS APORTA LAS  *
164900*   ACCIONES POR NIVEL QUE SE USAN PARA LLENAR LA MALLA REAL.    *
165000******************************************************************
165100 600-CALCULA-PARAMETROS-GRID SECTION.
165200 600-INICIO.
165300     PERFORM 610-BANDA-TRADICIONAL.
165400     PERFORM 620-CONTEO-TRADICIONAL.
165500     PERFORM 640-CAPITAL-TRADICIONAL.
165600     PERFORM 650-ACCIONES-DINAMICAS.
165700     PERFORM 660-GANANCIA-Y-RIESGO.
165800 600-INICIO-EXIT.
165900     EXIT.
166000
166100******************************************************************
166200*   610 - BANDA TRADICIONAL = PRECIO ACTUAL +/- (ATR-RATIO * N)  *
166300*   DONDE N ES EL MULTIPLICADOR POR PERFIL DE RIESGO (C=3 S=4    *
166400*   A=5)                                                         *
166500******************************************************************
166600 610-BANDA-TRADICIONAL.
166700     EVALUATE TRUE
166800         WHEN WKS-PAR-RISK-PREF = 'C'
166900             MOVE 3 TO WKS-U1-BANDA-MULT
167000         WHEN WKS-PAR-RISK-PREF = 'S'
167100             MOVE 4 TO WKS-U1-BANDA-MULT
167200         WHEN OTHER
167300             MOVE 5 TO WKS-U1-BANDA-MULT
167400     END-EVALUATE.
167500     COMPUTE WKS-U5-RATIO-BANDA ROUNDED =
167600         ANR-ATR-RATIO * WKS-U1-BANDA-MULT.
167700     COMPUTE WKS-U5-BANDA-INF ROUNDED =
167800         ANR-CUR-PRC * (1 - WKS-U5-RATIO-BANDA).
167900     COMPUTE WKS-U5-BANDA-SUP ROUNDED =
168000         ANR-CUR-PRC * (1 + WKS-U5-RATIO-BANDA).
168100 610-BANDA-TRADICIONAL-EXIT.
168200     EXIT.
168300
168400******************************************************************
168500*   620 - CONTEO TRADICIONAL DE NIVELES POR PREFERENCIA DE       *
168600*   FRECUENCIA: BAJA 20-30, MEDIA 40-60, ALTA 80-100 (SE USA EL  *
168700*   PUNTO MEDIO PARA QUE EL RESULTADO SEA DETERMINISTICO)        *
168800******************************************************************
168900 620-CONTEO-TRADICIONAL.
169000     EVALUATE TRUE
169100         WHEN WKS-PAR-FREQ-PREF = 'L'
169200             MOVE 25 TO WKS-U5-GRID-COUNT-TRAD
169300         WHEN WKS-PAR-FREQ-PREF = 'M'
169400             MOVE 50 TO WKS-U5-GRID-COUNT-TRAD
169500         WHEN OTHER
169600             MOVE 90 TO WKS-U5-GRID-COUNT-TRAD
169700     END-EVALUATE.
169800 620-CONTEO-TRADICIONAL-EXIT.
169900     EXIT.
170000
170100******************************************************************
170200*   640 - CAPITAL TRADICIONAL: 40% BASE, 60% REPARTIDO ENTRE     *
170300*   LOS NIVELES DE COMPRA DE LA MALLA                            *
170400******************************************************************
170500 640-CAPITAL-TRADICIONAL.
170600     COMPUTE WKS-U5-FONDO-BASE ROUNDED =
170700         WKS-PAR-CAPITAL * 0.40.
170800     COMPUTE WKS-U5-FONDO-MALLA ROUNDED =
170900         WKS-PAR-CAPITAL * 0.60.
171000     IF WKS-U5-GRID-COUNT-TRAD > 0
171100         COMPUTE WKS-U5-FONDO-POR-NIVEL ROUNDED =
171200             WKS-U5-FONDO-MALLA / WKS-U5-GRID-COUNT-TRAD
171300     END-IF.
171400 640-CAPITAL-TRADICIONAL-EXIT.
171500     EXIT.
171600
171700******************************************************************
171800*   650 - CANTIDAD DE ACCIONES POR NIVEL, CALCULADA PARA QUE LA  *
171900*   GANANCIA MENSUAL ESPERADA SE ACERQUE A LA RENTA META.        *
172000*   2016-12-05 EEDR TK-11602 SE REESCRIBE POR COMPLETO SIGUIENDO *
172100*   LOS SEIS PASOS DE LA NORMA NUEVA (YA NO SE REUSA EL DISPARO  *
172200*   EXITOSO MENSUAL DE U4, QUE ES OTRA FORMULA)                  *
172300******************************************************************
172400 650-ACCIONES-DINAMICAS.
172500*    PASO 1 - GANANCIA MENSUAL META = CAPITAL X RENTA META
172600     COMPUTE WKS-U5-GANANCIA-META-MES ROUNDED =
172700         WKS-PAR-CAPITAL * WKS-PAR-TARGET-MON-RET.
172800*    PASO 2 - OPERACIONES MES ESPERADAS = DISPARO DIARIO DE U4
172900*    X 20 DIAS HABILES X 0.80 DE EXITO, MINIMO UNA OPERACION
173000     COMPUTE WKS-U5-OPERAC-MES-META ROUNDED =
173100         WKS-U4-DISPAROS-DIA * 20 * 0.80.
173200     IF WKS-U5-OPERAC-MES-META < 1
173300         MOVE 1 TO WKS-U5-OPERAC-MES-META
173400     END-IF.
173500*    PASO 3 - GANANCIA NETA POR OPERACION, CON COSTO DE IDA Y
173600*    VUELTA Y COLCHON DE 20%, ACOTADA ENTRE 10 Y 2% DEL CAPITAL
173700     IF WKS-U5-OPERAC-MES-META > ZEROES
173800         COMPUTE WKS-U5-GANANCIA-X-OPER ROUNDED =
173900             (WKS-U5-GANANCIA-META-MES / WKS-U5-OPERAC-MES-META)
174000             * (1 + (2 * WKS-COSTO-OPER)) * 1.2
174100     ELSE
174200         MOVE ZEROES TO WKS-U5-GANANCIA-X-OPER
174300     END-IF.
174400     COMPUTE WKS-U5-VALOR-CRUDO ROUNDED = WKS-PAR-CAPITAL * 0.02.
174500     IF WKS-U5-GANANCIA-X-OPER < 10
174600         MOVE 10 TO WKS-U5-GANANCIA-X-OPER
174700     END-IF.
174800     IF WKS-U5-GANANCIA-X-OPER > WKS-U5-VALOR-CRUDO
174900         MOVE WKS-U5-VALOR-CRUDO TO WKS-U5-GANANCIA-X-OPER
175000     END-IF.
175100*    PASO 4 - MONTO POR NIVEL (PRECIO X STEP OPTIMO DE U4),
175200*    ACCIONES REQUERIDAS Y REDONDEO AL LOTE MAS CERCANO
175300     COMPUTE WKS-U5-MONTO-X-NIVEL ROUNDED =
175400         ANR-CUR-PRC * WKS-U4-STEP-OPTIMO.
175500     IF WKS-U5-MONTO-X-NIVEL NOT = ZEROES
175600         COMPUTE WKS-U5-VALOR-CRUDO ROUNDED =
175700             WKS-U5-GANANCIA-X-OPER / WKS-U5-MONTO-X-NIVEL
175800     ELSE
175900         MOVE ZEROES TO WKS-U5-VALOR-CRUDO
176000     END-IF.
176100     COMPUTE WKS-U5-LOTES-ENTEROS ROUNDED =
176200         WKS-U5-VALOR-CRUDO / WKS-LOTE.
176300     COMPUTE WKS-U5-ACCIONES-OPTIMAS =
176400         WKS-U5-LOTES-ENTEROS * WKS-LOTE.
176500     IF WKS-U5-ACCIONES-OPTIMAS < WKS-LOTE
176600         MOVE WKS-LOTE TO WKS-U5-ACCIONES-OPTIMAS
176700     END-IF.
176800*    PASO 5 - RESTRICCIONES DE RIESGO SOBRE LAS ACCIONES OPTIMAS
176900     PERFORM 655-RESTRINGE-ACCIONES-RIESGO.
177000 650-ACCIONES-DINAMICAS-EXIT.
177100     EXIT.
177200
177300******************************************************************
177400*   655 - TOPE POR CONCENTRACION (10% DEL CAPITAL), PISO DE      *
177500*   GANANCIA MINIMA POR OPERACION Y TOPE RAZONABLE (15% DEL      *
177600*   CAPITAL); SI AUN ASI EL MONTO FINAL PASA EL 10% SE BAJA AL   *
177700*   TOPE DE CONCENTRACION. TK-11602                              *
177800******************************************************************
177900 655-RESTRINGE-ACCIONES-RIESGO.
178000     IF ANR-CUR-PRC NOT = ZEROES
178100         COMPUTE WKS-U5-VALOR-CRUDO ROUNDED =
178200             (WKS-PAR-CAPITAL * 0.10) / ANR-CUR-PRC
178300         COMPUTE WKS-U5-LOTES-ENTEROS =
178400             WKS-U5-VALOR-CRUDO / WKS-LOTE
178500         COMPUTE WKS-U5-ACCIONES-TOPE =
178600             WKS-U5-LOTES-ENTEROS * WKS-LOTE
178700     ELSE
178800         MOVE ZEROES TO WKS-U5-ACCIONES-TOPE
178900     END-IF.
179000     IF WKS-U5-ACCIONES-TOPE < WKS-LOTE
179100         MOVE WKS-LOTE TO WKS-U5-ACCIONES-TOPE
179200     END-IF.
179300     IF ANR-CUR-PRC NOT = ZEROES
179400         COMPUTE WKS-U5-ACCIONES-MIN-GAN =
179500             10 / (ANR-CUR-PRC * 0.005)
179600     ELSE
179700         MOVE ZEROES TO WKS-U5-ACCIONES-MIN-GAN
179800     END-IF.
179900     IF WKS-U5-ACCIONES-MIN-GAN < WKS-LOTE
180000         MOVE WKS-LOTE TO WKS-U5-ACCIONES-MIN-GAN
180100     END-IF.
180200     IF ANR-CUR-PRC NOT = ZEROES
180300         COMPUTE WKS-U5-VALOR-CRUDO ROUNDED =
180400             (WKS-PAR-CAPITAL * 0.15) / ANR-CUR-PRC
180500         COMPUTE WKS-U5-LOTES-ENTEROS =
180600             WKS-U5-VALOR-CRUDO / WKS-LOTE
180700         COMPUTE WKS-U5-ACCIONES-MAX-RAZON =
180800             WKS-U5-LOTES-ENTEROS * WKS-LOTE
180900     ELSE
181000         MOVE ZEROES TO WKS-U5-ACCIONES-MAX-RAZON
181100     END-IF.
181200     IF WKS-U5-ACCIONES-OPTIMAS > WKS-U5-ACCIONES-TOPE
181300         MOVE WKS-U5-ACCIONES-TOPE TO WKS-U5-ACCIONES-OPTIMAS
181400     END-IF.
181500     IF WKS-U5-ACCIONES-OPTIMAS > WKS-U5-ACCIONES-MAX-RAZON
181600         MOVE WKS-U5-ACCIONES-MAX-RAZON TO WKS-U5-ACCIONES-OPTIMAS
181700     END-IF.
181800     IF WKS-U5-ACCIONES-OPTIMAS < WKS-U5-ACCIONES-MIN-GAN
181900         MOVE WKS-U5-ACCIONES-MIN-GAN TO WKS-U5-ACCIONES-OPTIMAS
182000     END-IF.
182100     IF WKS-U5-ACCIONES-OPTIMAS < WKS-LOTE
182200         MOVE WKS-LOTE TO WKS-U5-ACCIONES-OPTIMAS
182300     END-IF.
182400     COMPUTE WKS-U5-LOTES-ENTEROS =
182500         WKS-U5-ACCIONES-OPTIMAS / WKS-LOTE.
182600     COMPUTE WKS-U5-ACCIONES-OPTIMAS =
182700         WKS-U5-LOTES-ENTEROS * WKS-LOTE.
182800     IF ANR-CUR-PRC NOT = ZEROES
182900         COMPUTE WKS-U5-VALOR-CRUDO ROUNDED =
183000             WKS-U5-ACCIONES-OPTIMAS * ANR-CUR-PRC
183100         IF WKS-U5-VALOR-CRUDO > (WKS-PAR-CAPITAL * 0.10)
183200             MOVE WKS-U5-ACCIONES-TOPE TO WKS-U5-ACCIONES-OPTIMAS
183300             IF WKS-U5-ACCIONES-OPTIMAS < WKS-LOTE
183400                 MOVE WKS-LOTE TO WKS-U5-ACCIONES-OPTIMAS
183500             END-IF
183600         END-IF
183700     END-IF.
183800 655-RESTRINGE-ACCIONES-RIESGO-EXIT.
183900     EXIT.
184000
184100******************************************************************
184200*   660 - GANANCIA ESPERADA POR NIVEL Y MENSUAL, RATIO DE LOGRO  *
184300*   FRENTE A LA META, DRAWDOWN ESTIMADO Y CLASIFICACION DE       *
184400*   RIESGO POR EL METODO TRADICIONAL (DISTINTO AL DE U3)         *
184500*   2016-12-05 EEDR TK-11602 DRAWDOWN Y PUNTAJE DE RIESGO SEGUN  *
184600*   LA FORMULA OFICIAL (RACHA DE PERDIDAS, COSTO DOBLE, 4        *
184700*   NIVELES DE RIESGO EN VEZ DE 3)                                *
184800******************************************************************
184900 660-GANANCIA-Y-RIESGO.
185000     COMPUTE WKS-U5-GANANCIA-X-NIVEL ROUNDED =
185100         WKS-U5-ACCIONES-OPTIMAS * WKS-U5-MONTO-X-NIVEL.
185200     COMPUTE WKS-U5-GANANCIA-MES-ESP ROUNDED =
185300         WKS-U5-GANANCIA-X-NIVEL * WKS-U5-OPERAC-MES-META.
185400     IF WKS-PAR-CAPITAL NOT = ZEROES
185500         COMPUTE WKS-U5-RETORNO-MES-REAL ROUNDED =
185600             WKS-U5-GANANCIA-MES-ESP / WKS-PAR-CAPITAL
185700     END-IF.
185800     IF WKS-PAR-TARGET-MON-RET NOT = ZEROES
185900         COMPUTE WKS-U5-RATIO-LOGRO ROUNDED =
186000             WKS-U5-RETORNO-MES-REAL / WKS-PAR-TARGET-MON-RET
186100     END-IF.
186200     COMPUTE WKS-U5-CONSEC-PERDIDAS ROUNDED =
186300         WKS-U5-OPERAC-MES-META * 0.10.
186400     IF WKS-U5-CONSEC-PERDIDAS < 2
186500         MOVE 2 TO WKS-U5-CONSEC-PERDIDAS
186600     END-IF.
186700     IF WKS-U5-CONSEC-PERDIDAS > 5
186800         MOVE 5 TO WKS-U5-CONSEC-PERDIDAS
186900     END-IF.
187000     COMPUTE WKS-U5-DRAWDOWN-ESTIMADO ROUNDED =
187100         WKS-U5-CONSEC-PERDIDAS *
187200         (WKS-U4-STEP-OPTIMO + (2 * WKS-COSTO-OPER)) * 1.2.
187300     IF WKS-U5-DRAWDOWN-ESTIMADO < 0.01
187400         MOVE 0.01 TO WKS-U5-DRAWDOWN-ESTIMADO
187500     END-IF.
187600     IF WKS-U5-DRAWDOWN-ESTIMADO > 0.20
187700         MOVE 0.20 TO WKS-U5-DRAWDOWN-ESTIMADO
187800     END-IF.
187900     COMPUTE WKS-U5-PUNTAJE-RIESGO ROUNDED =
188000         (ANR-ANN-VOL / 50) + (WKS-U5-RATIO-BANDA / 0.50).
188100     EVALUATE TRUE
188200         WHEN WKS-U5-PUNTAJE-RIESGO < 0.80
188300             SET U5-RIESGO-BAJO TO TRUE
188400         WHEN WKS-U5-PUNTAJE-RIESGO < 1.20
188500             SET U5-RIESGO-MEDIO TO TRUE
188600         WHEN WKS-U5-PUNTAJE-RIESGO < 1.60
188700             SET U5-RIESGO-ALTO TO TRUE
188800         WHEN OTHER
188900             SET U5-RIESGO-EXTREMO TO TRUE
189000     END-EVALUATE.
189100 660-GANANCIA-Y-RIESGO-EXIT.
189200     EXIT.
189300
189400******************************************************************
189500*   610-ARMA-MALLA-ARITMETICA (SECCION 000): CONSTRUYE LA        *
189600*   ESCALERA DE PRECIOS EQUIESPACIADA ENTRE LA BANDA DE U6 Y     *
189700*   EL NUMERO DE NIVELES DE U6                                   *
189800******************************************************************
189900 610-ARMA-MALLA-ARITMETICA SECTION.                               TCK-01098
190000 611-INICIO.
190100     MOVE WKS-U6-GRID-COUNT TO WKS-GRID-COUNT.
190200     COMPUTE WKS-U6-STEP-REAL ROUNDED =
190300         (WKS-U6-BANDA-SUP - WKS-U6-BANDA-INF) / WKS-U6-GRID-COUNT.
190400     PERFORM 9910-LAZO VARYING WKS-MX FROM 1 BY 1
190500             UNTIL WKS-MX > WKS-GRID-COUNT.
190600 611-INICIO-EXIT.
190700     EXIT.
190800******************************************************************
190900*   680-689  U6 - CONSTRUCTOR DE ESTRATEGIA POR EL METODO ATR:   *
191000*   BANDA POR ATR-RATIO, CONTEO DETERMINISTICO POR FRECUENCIA,   *
191100*   RATIO DE POSICION BASE INTELIGENTE Y VOTACION INFORMATIVA    *
191200*   DE TIPO DE MALLA (TCK-01977)                                *
191300******************************************************************
191400 680-CONSTRUYE-ESTRATEGIA-ATR SECTION.
191500 680-INICIO.
191600     COMPUTE WKS-U6-BANDA-INF ROUNDED =
191700         ANR-CUR-PRC * (1 - (ANR-ATR-RATIO * WKS-U1-BANDA-MULT)).
191800     COMPUTE WKS-U6-BANDA-SUP ROUNDED =
191900         ANR-CUR-PRC * (1 + (ANR-ATR-RATIO * WKS-U1-BANDA-MULT)).
192000     MOVE WKS-U6-BANDA-INF TO WKS-BANDA-INFERIOR.
192100     MOVE WKS-U6-BANDA-SUP TO WKS-BANDA-SUPERIOR.
192200     EVALUATE TRUE
192300         WHEN WKS-PAR-FREQ-PREF = 'L'
192400             MOVE 25 TO WKS-U6-GRID-COUNT
192500         WHEN WKS-PAR-FREQ-PREF = 'M'
192600             MOVE 50 TO WKS-U6-GRID-COUNT
192700         WHEN OTHER
192800             MOVE 90 TO WKS-U6-GRID-COUNT
192900     END-EVALUATE.
193000     PERFORM 685-RATIO-POSICION-BASE.
193100     PERFORM 687-VOTA-TIPO-MALLA.
193200 680-INICIO-EXIT.
193300     EXIT.
193400
193500******************************************************************
193600*   685 - RATIO DE POSICION BASE INTELIGENTE: PARTE DE LA BASE   *
193700*   POR PERFIL DE RIESGO (C=.35/S=.25/A=.15) Y SE AJUSTA POR     *
193800*   ATR-RATIO, POR TENDENCIA (ADX) Y POR VOLATILIDAD ANUAL,      *
193900*   RECORTADO ENTRE 10% Y 50%                                    *
194000*   2016-02-24 EEDR TK-11340 SE CORRIGE LA BASE Y LOS AJUSTES    *
194100*   PARA QUE COINCIDAN CON LA TABLA OFICIAL DE LA MESA DE RIESGO *
194200******************************************************************
194300 685-RATIO-POSICION-BASE.
194400     EVALUATE TRUE
194500         WHEN WKS-PAR-RISK-PREF = 'C'
194600             MOVE 0.3500 TO WKS-U6-RATIO-BASE
194700         WHEN WKS-PAR-RISK-PREF = 'S'
194800             MOVE 0.2500 TO WKS-U6-RATIO-BASE
194900         WHEN OTHER
195000             MOVE 0.1500 TO WKS-U6-RATIO-BASE
195100     END-EVALUATE.
195200     COMPUTE WKS-U6-AJUSTE-ATR ROUNDED = ANR-ATR-RATIO * 5.
195300     IF WKS-U6-AJUSTE-ATR > 0.1500
195400         MOVE 0.1500 TO WKS-U6-AJUSTE-ATR
195500     END-IF.
195600     ADD WKS-U6-AJUSTE-ATR TO WKS-U6-RATIO-BASE.
195700     IF ANR-ADX < 20
195800         SUBTRACT 0.0500 FROM WKS-U6-RATIO-BASE
195900     ELSE
196000         IF ANR-ADX < 25
196100             ADD 0.0500 TO WKS-U6-RATIO-BASE
196200         ELSE
196300             ADD 0.1000 TO WKS-U6-RATIO-BASE
196400         END-IF
196500     END-IF.
196600     IF ANR-ANN-VOL > 0.4000
196700         ADD 0.0500 TO WKS-U6-RATIO-BASE
196800     ELSE
196900         IF ANR-ANN-VOL < 0.1500
197000             SUBTRACT 0.0500 FROM WKS-U6-RATIO-BASE
197100         END-IF
197200     END-IF.
197300     IF WKS-U6-RATIO-BASE < 0.1000
197400         MOVE 0.1000 TO WKS-U6-RATIO-BASE
197500     END-IF.
197600     IF WKS-U6-RATIO-BASE > 0.5000
197700         MOVE 0.5000 TO WKS-U6-RATIO-BASE
197800     END-IF.
197900     COMPUTE WKS-U6-MONTO-BASE ROUNDED =
198000         WKS-PAR-CAPITAL * WKS-U6-RATIO-BASE.
198100 685-RATIO-POSICION-BASE-EXIT.
198200     EXIT.
198300
198400******************************************************************
198500*   687 - VOTACION INFORMATIVA DE TIPO DE MALLA (ARITMETICA SI   *
198600*   LA BANDA ES ANGOSTA Y EL FONDO ES LATERAL; GEOMETRICA SI LA  *
198700*   BANDA ES AMPLIA O HAY TENDENCIA MARCADA). NO SUSTITUYE EL    *
198800*   TIPO DE MALLA QUE VIENE COMO PARAMETRO, SOLO SE IMPRIME      *
198900*   COMO RECOMENDACION PARA EL ANALISTA.                         *
199000******************************************************************
199100 687-VOTA-TIPO-MALLA.
199200     MOVE ZEROES TO WKS-U6-VOTO-ARITMETICA WKS-U6-VOTO-GEOMETRICA.
199300     IF ANR-ATR-RATIO < 0.0300
199400         ADD 1 TO WKS-U6-VOTO-ARITMETICA
199500     ELSE
199600         ADD 1 TO WKS-U6-VOTO-GEOMETRICA
199700     END-IF.
199800     IF ANR-TREND-LATERAL
199900         ADD 1 TO WKS-U6-VOTO-ARITMETICA
200000     ELSE
200100         ADD 1 TO WKS-U6-VOTO-GEOMETRICA
200200     END-IF.
200300     IF WKS-U6-VOTO-ARITMETICA >= WKS-U6-VOTO-GEOMETRICA
200400         MOVE 'A' TO WKS-U6-TIPO-RECOMENDADO
200500     ELSE
200600         MOVE 'G' TO WKS-U6-TIPO-RECOMENDADO
200700     END-IF.
200800 687-VOTA-TIPO-MALLA-EXIT.
200900     EXIT.
201000
201100******************************************************************
201200*   630-639  ASIGNACION DE CAPITAL A LA MALLA YA CONSTRUIDA:     *
201300*   LAS ACCIONES POR NIVEL SON LAS DINAMICAS DE U5 (UNA SOLA     *
201400*   CANTIDAD PARA TODOS LOS NIVELES) Y EL FONDO POR NIVEL VARIA  *
201500*   CON EL PRECIO DE CADA ESCALON (PLAN DE ASIGNACION DE         *
201600*   CAPITAL). SE CALCULAN ADEMAS LAS VARIANTES PONDERADA Y       *
201700*   UNIFORME DE U6 PARA CONTROL CRUZADO (TCK-01744).             *
201800******************************************************************
201900 630-ASIGNA-CAPITAL-MALLA SECTION.
202000 630-INICIO.
202100     PERFORM 9911-LAZO VARYING WKS-MX FROM 1 BY 1
202200             UNTIL WKS-MX > WKS-GRID-COUNT.
202300     PERFORM 635-ASIGNACION-PONDERADA-UNIFORME.
202400 630-INICIO-EXIT.
202500     EXIT.
202600
202700******************************************************************
202800*   635 - VARIANTE PONDERADA (INVERSA AL PRECIO) Y VARIANTE      *
202900*   UNIFORME DE ASIGNACION DE FONDOS, PARA COMPARAR CONTRA LA    *
203000*   ASIGNACION REAL DE 630 (NO SE USAN PARA LLENAR LA MALLA)     *
203100******************************************************************
203200 635-ASIGNACION-PONDERADA-UNIFORME.
203300     MOVE ZEROES TO WKS-U6-PESO-TOTAL WKS-U6-FONDO-TOTAL-NIVELES.
203400     PERFORM 9912-LAZO VARYING WKS-MX FROM 1 BY 1
203500             UNTIL WKS-MX > WKS-GRID-COUNT.
203600     IF WKS-U6-FONDO-TOTAL-NIVELES NOT = ZEROES
203700         COMPUTE WKS-U6-UTILIZACION ROUNDED =
203800             WKS-U6-FONDO-TOTAL-NIVELES /
203900             (WKS-PAR-CAPITAL - WKS-U6-MONTO-BASE)
204000     END-IF.
204100 635-ASIGNACION-PONDERADA-UNIFORME-EXIT.
204200     EXIT.
204300******************************************************************
204400*   700-799  U7 - CALCULADORA DE MALLA GEOMETRICA: LA RAZON      *
204500*   ENTRE ESCALONES ES CONSTANTE (NO LA DIFERENCIA DE PRECIO),   *
204600*   RAZON = RAIZ(N)-ESIMA DE (BANDA-SUP/BANDA-INF), OBTENIDA     *
204700*   POR UN LAZO DE MULTIPLICACIONES SUCESIVAS (SIN LOGARITMOS)   *
204800******************************************************************
204900 700-CALCULA-GRID-GEOMETRICO SECTION.                             TCK-01277
205000 700-INICIO.
205100     MOVE WKS-U6-GRID-COUNT TO WKS-GRID-COUNT.
205200     PERFORM 710-CALCULA-RAZON-GEOMETRICA.
205300     PERFORM 720-GENERA-NIVELES-GEOMETRICOS.
205400 700-INICIO-EXIT.
205500     EXIT.
205600
205700******************************************************************
205800*   710 - SE PRUEBA UNA RAZON DE ARRANQUE Y SE AJUSTA POR        *
205900*   BISECCION SIMPLE HASTA QUE BANDA-INF * RAZON**N SE ACERQUE   *
206000*   A BANDA-SUP (20 ITERACIONES, SIN FUNCION LOGARITMO)          *
206100******************************************************************
206200 710-CALCULA-RAZON-GEOMETRICA.
206300     MOVE 1.000000 TO WKS-U7-RAZON.
206400     MOVE 2.000000 TO WKS-RAIZ-ANTERIOR.
206500     MOVE ZEROES   TO WKS-RAIZ-DIFERENCIA.
206600     PERFORM 9914-LAZO VARYING WKS-RAIZ-ITERACION FROM 1 BY 1
206700             UNTIL WKS-RAIZ-ITERACION > 40.
206800 710-CALCULA-RAZON-GEOMETRICA-EXIT.
206900     EXIT.
207000
207100******************************************************************
207200*   720 - GENERA LOS NIVELES MULTIPLICANDO SUCESIVAMENTE POR LA  *
207300*   RAZON GEOMETRICA A PARTIR DE LA BANDA INFERIOR                *
207400******************************************************************
207500 720-GENERA-NIVELES-GEOMETRICOS.
207600     MOVE WKS-U6-BANDA-INF TO WKS-U7-PRECIO-PRUEBA.
207700     PERFORM 9915-LAZO VARYING WKS-MX FROM 1 BY 1
207800             UNTIL WKS-MX > WKS-GRID-COUNT.
207900 720-GENERA-NIVELES-GEOMETRICOS-EXIT.
208000     EXIT.
208100******************************************************************
208200*   800-899  U8 - MOTOR DE BACKTEST: REPRODUCE DIA POR DIA EL    *
208300*   MISMO HISTORICO, DISPARANDO COMPRAS CUANDO EL PRECIO TOCA    *
208400*   UN NIVEL DE COMPRA VACIO Y VENTAS CUANDO TOCA UN NIVEL DE    *
208500*   VENTA CON TENENCIA, ESCRIBIENDO CADA OPERACION A TRADES-OUT  *
208600******************************************************************
208700 800-EJECUTA-BACKTEST SECTION.
208800 800-INICIO.
208900     MOVE WKS-PAR-CAPITAL TO WKS-U8-EFECTIVO WKS-U8-CAPITAL-INICIAL.
209000     SUBTRACT WKS-U6-MONTO-BASE FROM WKS-U8-EFECTIVO.
209100     MOVE ZEROES TO WKS-U8-NUM-OPERACIONES WKS-U8-NUM-GANADORAS
209200                    WKS-U8-NUM-PERDEDORAS WKS-U8-SUMA-GANANCIAS
209300                    WKS-U8-SUMA-PERDIDAS WKS-U8-DRAWDOWN-MAX.
209400     MOVE WKS-PAR-CAPITAL TO WKS-U8-EQUITY-PICO.
209500     PERFORM 9916-LAZO VARYING WKS-IX FROM 1 BY 1
209600             UNTIL WKS-IX > WKS-NUM-DIAS.
209700     PERFORM 860-TOTALIZA-BACKTEST.
209800 800-INICIO-EXIT.
209900     EXIT.
210000
210100******************************************************************
210200*   810 - RECORRE LOS NIVELES DE LA MALLA CONTRA EL RANGO        *
210300*   MAXIMO-MINIMO DEL DIA. UN NIVEL DE COMPRA SE DISPARA SI EL   *
210400*   MINIMO DEL DIA LO TOCA Y AUN NO TIENE TENENCIA; UN NIVEL DE  *
210500*   VENTA SE DISPARA SI EL MAXIMO DEL DIA LO TOCA Y TIENE        *
210600*   TENENCIA VIVA (SE VENDE CONTRA EL NIVEL DE COMPRA INMEDIATO  *
210700*   INFERIOR PARA CALCULAR LA GANANCIA REALIZADA)                *
210800******************************************************************
210900 810-PROCESA-UN-DIA-BACKTEST.
211000     PERFORM 9917-LAZO VARYING WKS-MX FROM 1 BY 1
211100             UNTIL WKS-MX > WKS-GRID-COUNT.
211200 810-PROCESA-UN-DIA-BACKTEST-EXIT.
211300     EXIT.
211400
211500******************************************************************
211600*   820 - COMPRA DE MALLA: SE CARGA LA TENENCIA DEL NIVEL Y SE   *
211700*   ESCRIBE LA OPERACION A TRADES-OUT                            *
211800******************************************************************
211900 820-EJECUTA-COMPRA.
212000     MOVE WKS-MALLA-ACCIONES (WKS-MX) TO
212100         WKS-MALLA-TENENCIA (WKS-MX).
212200*    2016-12-19 EEDR TK-11625 COMISION DE LA COMPRA, PARA LA
212300*    BITACORA DE TRADES-OUT (VER GRDTRD1, TRR-COMISION)
212400     COMPUTE WKS-U8-COMISION-OPER ROUNDED =
212500         WKS-MALLA-FONDO (WKS-MX) * WKS-COSTO-OPER.
212600     SUBTRACT WKS-MALLA-FONDO (WKS-MX) FROM WKS-U8-EFECTIVO.
212700     MOVE WKS-DIA-FECHA (WKS-IX)       TO TRR-TRADE-DATE.
212800     SET TRR-ES-COMPRA                 TO TRUE.
212900     MOVE WKS-MALLA-NIVEL (WKS-MX)     TO TRR-NIVEL-NO.
213000     MOVE WKS-MALLA-PRECIO (WKS-MX)    TO TRR-TRADE-PRC.
213100     MOVE WKS-MALLA-ACCIONES (WKS-MX)  TO TRR-SHARES.
213200     MOVE WKS-MALLA-FONDO (WKS-MX)     TO TRR-AMOUNT.
213300     MOVE WKS-U8-COMISION-OPER         TO TRR-COMISION.
213400     MOVE ZEROES                       TO TRR-PROFIT.
213500     MOVE WKS-U8-EFECTIVO              TO TRR-SALDO-EFECTIVO.
213600     WRITE TRR-TRADE-REC.
213700     ADD 1 TO WKS-U8-NUM-OPERACIONES.
213800 820-EJECUTA-COMPRA-EXIT.
213900     EXIT.
214000
214100******************************************************************
214200*   830 - VENTA DE MALLA: LIBERA LA TENENCIA DEL NIVEL, ACREDITA *
214300*   EL EFECTIVO Y CALCULA LA GANANCIA CONTRA EL PRECIO DEL NIVEL *
214400*   INMEDIATO INFERIOR (SI EL NIVEL QUE SE VENDE ES EL MAS BAJO  *
214500*   DE LA MALLA, EL PRECIO DE COMPRA SE ASUME EN 0.95 DEL PRECIO *
214600*   DE VENTA), MENOS EL COSTO OPERATIVO DE IDA Y VUELTA          *
214700*   2013-11-08 EEDR TK-11122 GANANCIA CONTRA NIVEL INFERIOR,     *
214800*   NO CONTRA EL FONDO PROPIO DEL NIVEL QUE SE VENDE             *
214900******************************************************************
215000 830-EJECUTA-VENTA.
215100     SET WKS-U8-NIVEL-INFERIOR TO WKS-MX.
215200     SUBTRACT 1 FROM WKS-U8-NIVEL-INFERIOR.
215300     IF WKS-U8-NIVEL-INFERIOR > 0
215400         MOVE WKS-MALLA-PRECIO (WKS-U8-NIVEL-INFERIOR)
215500                                   TO WKS-U8-PRECIO-COMPRA
215600     ELSE
215700         COMPUTE WKS-U8-PRECIO-COMPRA ROUNDED =
215800             0.95 * WKS-MALLA-PRECIO (WKS-MX)
215900     END-IF.
216000     COMPUTE WKS-U10-DIVIDENDO ROUNDED =
216100         WKS-MALLA-TENENCIA (WKS-MX) * WKS-MALLA-PRECIO (WKS-MX).
216200*    2016-12-19 EEDR TK-11625 COMISION DE LA VENTA, PARA LA
216300*    BITACORA DE TRADES-OUT (VER GRDTRD1, TRR-COMISION)
216400     COMPUTE WKS-U8-COMISION-OPER ROUNDED =
216500         WKS-U10-DIVIDENDO * WKS-COSTO-OPER.
216600     ADD WKS-U10-DIVIDENDO TO WKS-U8-EFECTIVO.
216700     COMPUTE WKS-U8-GANANCIA-TOTAL ROUNDED =
216800         (WKS-MALLA-PRECIO (WKS-MX) - WKS-U8-PRECIO-COMPRA) *
216900         WKS-MALLA-TENENCIA (WKS-MX) -
217000         (WKS-U10-DIVIDENDO * WKS-COSTO-OPER).
217100     MOVE WKS-DIA-FECHA (WKS-IX)       TO TRR-TRADE-DATE.
217200     SET TRR-ES-VENTA                  TO TRUE.
217300     MOVE WKS-MALLA-NIVEL (WKS-MX)     TO TRR-NIVEL-NO.
217400     MOVE WKS-MALLA-PRECIO (WKS-MX)    TO TRR-TRADE-PRC.
217500     MOVE WKS-MALLA-TENENCIA (WKS-MX)  TO TRR-SHARES.
217600     MOVE WKS-U10-DIVIDENDO            TO TRR-AMOUNT.
217700     MOVE WKS-U8-COMISION-OPER         TO TRR-COMISION.
217800     MOVE WKS-U8-GANANCIA-TOTAL        TO TRR-PROFIT.
217900     MOVE WKS-U8-EFECTIVO              TO TRR-SALDO-EFECTIVO.
218000     WRITE TRR-TRADE-REC.
218100     ADD 1 TO WKS-U8-NUM-OPERACIONES.
218200     IF WKS-U8-GANANCIA-TOTAL > ZEROES
218300         ADD 1 TO WKS-U8-NUM-GANADORAS
218400         ADD WKS-U8-GANANCIA-TOTAL TO WKS-U8-SUMA-GANANCIAS
218500     ELSE
218600         ADD 1 TO WKS-U8-NUM-PERDEDORAS
218700         COMPUTE WKS-U8-SUMA-PERDIDAS =
218800             WKS-U8-SUMA-PERDIDAS - WKS-U8-GANANCIA-TOTAL
218900     END-IF.
219000     MOVE ZEROES TO WKS-MALLA-TENENCIA (WKS-MX).
219100 830-EJECUTA-VENTA-EXIT.
219200     EXIT.
219300
219400******************************************************************
219500*   850 - VALOR DE LA POSICION VIVA AL CIERRE DEL DIA, CURVA DE  *
219600*   EQUITY Y DRAWDOWN MAXIMO ACUMULADO                            *
219700******************************************************************
219800 850-ACTUALIZA-DRAWDOWN.
219900     MOVE ZEROES TO WKS-U8-VALOR-POSICION.
220000     PERFORM 9918-LAZO VARYING WKS-MX FROM 1 BY 1
220100             UNTIL WKS-MX > WKS-GRID-COUNT.
220200     COMPUTE WKS-U8-EQUITY-DIA =
220300         WKS-U8-EFECTIVO + WKS-U8-VALOR-POSICION +
220400         WKS-U6-MONTO-BASE.
220500     IF WKS-U8-EQUITY-DIA > WKS-U8-EQUITY-PICO
220600         MOVE WKS-U8-EQUITY-DIA TO WKS-U8-EQUITY-PICO
220700     END-IF.
220800     IF WKS-U8-EQUITY-PICO NOT = ZEROES
220900         COMPUTE WKS-U8-DRAWDOWN-DIA ROUNDED =
221000             (WKS-U8-EQUITY-PICO - WKS-U8-EQUITY-DIA) /
221100             WKS-U8-EQUITY-PICO
221200         IF WKS-U8-DRAWDOWN-DIA > WKS-U8-DRAWDOWN-MAX
221300             MOVE WKS-U8-DRAWDOWN-DIA TO WKS-U8-DRAWDOWN-MAX
221400         END-IF
221500     END-IF.
221600 850-ACTUALIZA-DRAWDOWN-EXIT.
221700     EXIT.
221800
221900******************************************************************
222000*   860 - RETORNO TOTAL, RETORNO ANUALIZADO (BASE 252 Y BASE     *
222100*   CALENDARIO 365), TASA DE EXITO Y FACTOR DE GANANCIA          *
222200******************************************************************
222300 860-TOTALIZA-BACKTEST.
222400     IF WKS-U8-CAPITAL-INICIAL NOT = ZEROES
222500         COMPUTE WKS-U8-RETORNO-TOTAL ROUNDED =
222600             (WKS-U8-EQUITY-DIA - WKS-U8-CAPITAL-INICIAL) /
222700             WKS-U8-CAPITAL-INICIAL
222800     END-IF.
222900     MOVE WKS-U8-RETORNO-TOTAL TO WKS-U10-DIVIDENDO.
223000     MOVE WKS-NUM-DIAS         TO WKS-U10-DIVISOR.
223100     PERFORM 940-ANUALIZA-RETORNO-252.
223200     MOVE WKS-U10-RESULTADO    TO WKS-U8-RETORNO-ANUAL-252.
223300     PERFORM 945-ANUALIZA-RETORNO-365.
223400     MOVE WKS-U10-RESULTADO    TO WKS-U8-RETORNO-ANUAL-365.
223500     IF WKS-U8-NUM-GANADORAS + WKS-U8-NUM-PERDEDORAS > ZEROES
223600         COMPUTE WKS-U8-TASA-EXITO ROUNDED =
223700             WKS-U8-NUM-GANADORAS /
223800             (WKS-U8-NUM-GANADORAS + WKS-U8-NUM-PERDEDORAS)
223900     END-IF.
224000     IF WKS-U8-SUMA-PERDIDAS NOT = ZEROES
224100         COMPUTE WKS-U8-FACTOR-GANANCIA ROUNDED =
224200             WKS-U8-SUMA-GANANCIAS / WKS-U8-SUMA-PERDIDAS
224300     ELSE
224400         MOVE WKS-U8-SUMA-GANANCIAS TO WKS-U8-FACTOR-GANANCIA
224500     END-IF.
224600*    GANANCIA NETA REAL DEL BACKTEST = SUMA DE TODAS LAS VENTAS
224700     COMPUTE WKS-U8-GANANCIA-NETA-TOTAL =
224800         WKS-U8-SUMA-GANANCIAS - WKS-U8-SUMA-PERDIDAS.
224900*    CIERRE DE ARCHIVO: OPERACIONES/DIA Y PROYECCION A 21 DIAS
225000*    HABILES DEL MES, SEGUN LA NORMA DE CIERRE DEL BACKTEST
225100     IF WKS-NUM-DIAS > 0
225200         COMPUTE WKS-U8-OPER-X-DIA ROUNDED =
225300             WKS-U8-NUM-OPERACIONES / WKS-NUM-DIAS
225400         COMPUTE WKS-U8-OPER-MES-ESPERADAS ROUNDED =
225500             WKS-U8-OPER-X-DIA * 21
225600         COMPUTE WKS-U8-GANANCIA-MES-ESP ROUNDED =
225700             WKS-U8-GANANCIA-NETA-TOTAL * 21 / WKS-NUM-DIAS
225800     END-IF.
225900 860-TOTALIZA-BACKTEST-EXIT.
226000     EXIT.
226100******************************************************************
226200*   900-949  U10 - UTILERIAS DE METRICAS DE USO GENERAL          *
226300******************************************************************
226400******************************************************************
226500*   900 - RAIZ CUADRADA POR APROXIMACION SUCESIVA DE NEWTON-     *
226600*   RAPHSON (12 ITERACIONES BASTAN PARA LA PRECISION DEL         *
226700*   PROGRAMA). RECIBE WKS-RAIZ-RADICANDO, DEVUELVE               *
226800*   WKS-RAIZ-ESTIMADO (TCK-01609)                                *
226900******************************************************************
227000 900-RAIZ-CUADRADA.                                               TCK-01609
227100*    2016-12-19 EEDR TK-11628 EL TOPE DE 12 PASOS ERA UN LITERAL
227200*    SUELTO; AHORA SE COMPARA CONTRA WKS-RAIZ-MAX-ITER (77-LEVEL)
227300*    Y EL LAZO SALE ANTES SI YA CONVERGIO (VER 9919-LAZO)
227400     IF WKS-RAIZ-RADICANDO <= ZEROES
227500         MOVE ZEROES TO WKS-RAIZ-ESTIMADO
227600     ELSE
227700         MOVE WKS-RAIZ-RADICANDO TO WKS-RAIZ-ESTIMADO
227800         PERFORM 9919-LAZO THRU 9919-LAZO-EXIT
227900             VARYING WKS-RAIZ-ITERACION FROM 1 BY 1
228000             UNTIL WKS-RAIZ-ITERACION > WKS-RAIZ-MAX-ITER
228100     END-IF.
228200 900-RAIZ-CUADRADA-EXIT.
228300     EXIT.
228400
228500******************************************************************
228600*   910 - DIVISION SEGURA: SI EL DIVISOR ES CERO, EL RESULTADO   *
228700*   SE DEVUELVE EN CERO EN VEZ DE PROVOCAR ERROR DE DIVISION     *
228800******************************************************************
228900 910-DIVIDE-SEGURO.
229000     IF WKS-U10-DIVISOR = ZEROES
229100         MOVE ZEROES TO WKS-U10-RESULTADO
229200     ELSE
229300         COMPUTE WKS-U10-RESULTADO ROUNDED =
229400             WKS-U10-DIVIDENDO / WKS-U10-DIVISOR
229500     END-IF.
229600 910-DIVIDE-SEGURO-EXIT.
229700     EXIT.
229800
229900******************************************************************
230000*   920 - REDONDEO DE PRECIO AL TICK DE UN MILESIMO (3 DECIMALES)*
230100******************************************************************
230200 920-REDONDEA-TICK.
230300     MOVE WKS-U10-VALOR-A-REDONDEAR TO WKS-U10-VALOR-REDONDEADO.
230400 920-REDONDEA-TICK-EXIT.
230500     EXIT.
230600
230700******************************************************************
230800*   930 - TASA DE GANANCIA (WIN RATE) Y FACTOR DE GANANCIA SE    *
230900*   CALCULAN DIRECTO EN 860; ESTE PARRAFO QUEDA DISPONIBLE PARA  *
231000*   RECALCULAR EL WIN RATE SOBRE UN SUBCONJUNTO DE OPERACIONES   *
231100*   (POR EJEMPLO, EL ULTIMO TRIMESTRE) SIN TOCAR LOS TOTALES     *
231200******************************************************************
231300 930-TASA-DE-EXITO.
231400     IF WKS-U8-NUM-GANADORAS + WKS-U8-NUM-PERDEDORAS > ZEROES
231500         COMPUTE WKS-U8-TASA-EXITO ROUNDED =
231600             WKS-U8-NUM-GANADORAS /
231700             (WKS-U8-NUM-GANADORAS + WKS-U8-NUM-PERDEDORAS)
231800     ELSE
231900         MOVE ZEROES TO WKS-U8-TASA-EXITO
232000     END-IF.
232100 930-TASA-DE-EXITO-EXIT.
232200     EXIT.
232300
232400******************************************************************
232500*   940 - RETORNO ANUALIZADO BASE 252 DIAS HABILES:              *
232600*   (1 + RETORNO-TOTAL) ELEVADO A (252/DIAS) MENOS 1, OBTENIDO   *
232700*   POR MULTIPLICACION SUCESIVA (SIN FUNCION LOGARITMO)          *
232800******************************************************************
232900 940-ANUALIZA-RETORNO-252.
233000     PERFORM 942-POTENCIA-ANUALIZADA.
233100 940-ANUALIZA-RETORNO-252-EXIT.
233200     EXIT.
233300
233400 942-POTENCIA-ANUALIZADA.
233500     MOVE 1.000000 TO WKS-RAIZ-ESTIMADO.
233600     IF WKS-U10-DIVISOR NOT = ZEROES
233700         COMPUTE WKS-RAIZ-ANTERIOR ROUNDED =
233800             WKS-DIAS-ANIO / WKS-U10-DIVISOR
233900     ELSE
234000         MOVE ZEROES TO WKS-RAIZ-ANTERIOR
234100     END-IF.
234200     MOVE WKS-RAIZ-ANTERIOR TO WKS-RAIZ-ITERACION.
234300     PERFORM 9920-LAZO VARYING WKS-I FROM 1 BY 1
234400             UNTIL WKS-I > WKS-RAIZ-ITERACION.
234500     COMPUTE WKS-U10-RESULTADO ROUNDED = WKS-RAIZ-ESTIMADO - 1.
234600 942-POTENCIA-ANUALIZADA-EXIT.
234700     EXIT.
234800
234900******************************************************************
235000*   945 - MISMA POTENCIA ANUALIZADA, BASE CALENDARIO DE 365      *
235100*   DIAS, PARA LA CIFRA COMPLEMENTARIA DEL BACKTEST              *
235200******************************************************************
235300 945-ANUALIZA-RETORNO-365.
235400     MOVE 1.000000 TO WKS-RAIZ-ESTIMADO.
235500     IF WKS-U10-DIVISOR NOT = ZEROES
235600         COMPUTE WKS-RAIZ-ANTERIOR ROUNDED = 365 / WKS-U10-DIVISOR
235700     ELSE
235800         MOVE ZEROES TO WKS-RAIZ-ANTERIOR
235900     END-IF.
236000     MOVE WKS-RAIZ-ANTERIOR TO WKS-RAIZ-ITERACION.
236100     PERFORM 9921-LAZO VARYING WKS-I FROM 1 BY 1
236200             UNTIL WKS-I > WKS-RAIZ-ITERACION.
236300     COMPUTE WKS-U10-RESULTADO ROUNDED = WKS-RAIZ-ESTIMADO - 1.
236400 945-ANUALIZA-RETORNO-365-EXIT.
236500     EXIT.
236600
236700******************************************************************
236800*   950-969  IMPRESION DEL REPORTE DE ESTRATEGIA Y BACKTEST      *
236900******************************************************************
237000 950-IMPRIME-REPORTE SECTION.
237100 950-INICIO.
237200     PERFORM 951-IMPRIME-ENCABEZADO.
237300     PERFORM 952-IMPRIME-ANALISIS.
237400     PERFORM 953-IMPRIME-IDONEIDAD.
237500     PERFORM 954-IMPRIME-ESTRATEGIA.
237600     PERFORM 955-IMPRIME-DETALLE-MALLA.
237700     PERFORM 956-IMPRIME-BACKTEST.
237800 950-INICIO-EXIT.
237900     EXIT.
238000
238100 951-IMPRIME-ENCABEZADO.
238200     MOVE WKS-PAR-FUND-CODE TO LIN-ENC-FONDO.
238300     SET WKS-IX TO WKS-NUM-DIAS.
238400     MOVE WKS-DIA-FECHA (WKS-IX) TO LIN-ENC-FECHA.
238500     WRITE REPORT-OUT-REC FROM WKS-LIN-ENCABEZADO
238600         AFTER ADVANCING TOP-OF-FORM.
238700     WRITE REPORT-OUT-REC FROM WKS-LIN-VACIA
238800         AFTER ADVANCING 1 LINE.
238900 951-IMPRIME-ENCABEZADO-EXIT.
239000     EXIT.
239100
239200******************************************************************
239300*   952 - SECCION DE ANALISIS: PRECIO, VOLATILIDAD, ATR, ADX,    *
239400*   TENDENCIA, PUNTAJES DE OSCILACION Y LIQUIDEZ                 *
239500******************************************************************
239600 952-IMPRIME-ANALISIS.
239700     MOVE SPACES TO WKS-LIN-DETALLE.
239800     STRING 'SECCION 1 - ANALISIS DEL FONDO' DELIMITED BY SIZE
239900         INTO WKS-LIN-DETALLE.
240000     WRITE REPORT-OUT-REC FROM WKS-LIN-DETALLE
240100         AFTER ADVANCING 2 LINES.
240200     MOVE ANR-CUR-PRC TO WKS-ED-PRECIO.
240300     MOVE SPACES TO WKS-LIN-DETALLE.
240400     STRING 'PRECIO ACTUAL......: ' DELIMITED BY SIZE
240500            WKS-ED-PRECIO           DELIMITED BY SIZE
240600         INTO WKS-LIN-DETALLE.
240700     WRITE REPORT-OUT-REC FROM WKS-LIN-DETALLE
240800         AFTER ADVANCING 1 LINE.
240900*    2016-12-30 EEDR TK-11650 FALTABAN EN ESTA SECCION EL PRECIO
241000*    PROMEDIO, LA AMPLITUD PROMEDIO Y LOS INDICES DE OSCILACION Y
241100*    LIQUIDEZ, YA CALCULADOS EN 375/390 PERO NUNCA IMPRESOS
241200     MOVE ANR-AVG-PRC TO WKS-ED-PRECIO.
241300     MOVE SPACES TO WKS-LIN-DETALLE.
241400     STRING 'PRECIO PROMEDIO....: ' DELIMITED BY SIZE
241500            WKS-ED-PRECIO           DELIMITED BY SIZE
241600         INTO WKS-LIN-DETALLE.
241700     WRITE REPORT-OUT-REC FROM WKS-LIN-DETALLE
241800         AFTER ADVANCING 1 LINE.
241900     MOVE ANR-ANN-VOL TO WKS-ED-PORCENTAJE.
242000     MOVE SPACES TO WKS-LIN-DETALLE.
242100     STRING 'VOLATILIDAD ANUAL..: ' DELIMITED BY SIZE
242200            WKS-ED-PORCENTAJE       DELIMITED BY SIZE
242300         INTO WKS-LIN-DETALLE.
242400     WRITE REPORT-OUT-REC FROM WKS-LIN-DETALLE
242500         AFTER ADVANCING 1 LINE.
242600     MOVE ANR-AVG-AMP TO WKS-ED-PORCENTAJE.
242700     MOVE SPACES TO WKS-LIN-DETALLE.
242800     STRING 'AMPLITUD PROMEDIO..: ' DELIMITED BY SIZE
242900            WKS-ED-PORCENTAJE       DELIMITED BY SIZE
243000         INTO WKS-LIN-DETALLE.
243100     WRITE REPORT-OUT-REC FROM WKS-LIN-DETALLE
243200         AFTER ADVANCING 1 LINE.
243300     MOVE ANR-ATR-RATIO TO WKS-ED-PORCENTAJE.
243400     MOVE SPACES TO WKS-LIN-DETALLE.
243500     STRING 'RATIO DE ATR.......: ' DELIMITED BY SIZE
243600            WKS-ED-PORCENTAJE       DELIMITED BY SIZE
243700         INTO WKS-LIN-DETALLE.
243800     WRITE REPORT-OUT-REC FROM WKS-LIN-DETALLE
243900         AFTER ADVANCING 1 LINE.
244000     MOVE ANR-ADX TO WKS-ED-PORCENTAJE.
244100     MOVE SPACES TO WKS-LIN-DETALLE.
244200     STRING 'INDICE ADX.........: ' DELIMITED BY SIZE
244300            WKS-ED-PORCENTAJE       DELIMITED BY SIZE
244400            '   TENDENCIA: '        DELIMITED BY SIZE
244500            ANR-TREND-DIR           DELIMITED BY SIZE
244600         INTO WKS-LIN-DETALLE.
244700     WRITE REPORT-OUT-REC FROM WKS-LIN-DETALLE
244800         AFTER ADVANCING 1 LINE.
244900     MOVE WKS-U2-INDICE-OSCILACION TO WKS-ED-PORCENTAJE.
245000     MOVE SPACES TO WKS-LIN-DETALLE.
245100     STRING 'PUNTAJE OSCILACION.: ' DELIMITED BY SIZE
245200            WKS-ED-PORCENTAJE       DELIMITED BY SIZE
245300         INTO WKS-LIN-DETALLE.
245400     WRITE REPORT-OUT-REC FROM WKS-LIN-DETALLE
245500         AFTER ADVANCING 1 LINE.
245600     MOVE WKS-U2-INDICE-LIQUIDEZ TO WKS-ED-PORCENTAJE.
245700     MOVE SPACES TO WKS-LIN-DETALLE.
245800     STRING 'PUNTAJE LIQUIDEZ...: ' DELIMITED BY SIZE
245900            WKS-ED-PORCENTAJE       DELIMITED BY SIZE
246000         INTO WKS-LIN-DETALLE.
246100     WRITE REPORT-OUT-REC FROM WKS-LIN-DETALLE
246200         AFTER ADVANCING 1 LINE.
246300 952-IMPRIME-ANALISIS-EXIT.
246400     EXIT.
246500
246600******************************************************************
246700*   953 - SECCION DE IDONEIDAD: PUNTAJE DE ADAPTABILIDAD,        *
246800*   VEREDICTO, PUNTAJE PONDERADO DE SUITABILIDAD, NIVEL DE       *
246900*   RIESGO (U3)                                                  *
247000******************************************************************
247100 953-IMPRIME-IDONEIDAD.
247200     MOVE SPACES TO WKS-LIN-DETALLE.
247300     STRING 'SECCION 2 - IDONEIDAD Y ADAPTABILIDAD'
247400         DELIMITED BY SIZE
247500         INTO WKS-LIN-DETALLE.
247600     WRITE REPORT-OUT-REC FROM WKS-LIN-DETALLE
247700         AFTER ADVANCING 2 LINES.
247800     MOVE ANR-ADAPT-SCORE TO WKS-ED-PORCENTAJE.
247900     MOVE SPACES TO WKS-LIN-DETALLE.
248000     STRING 'PUNTAJE ADAPTABILIDAD (0-100).: ' DELIMITED BY SIZE
248100            WKS-ED-PORCENTAJE                  DELIMITED BY SIZE
248200         INTO WKS-LIN-DETALLE.
248300     WRITE REPORT-OUT-REC FROM WKS-LIN-DETALLE
248400         AFTER ADVANCING 1 LINE.
248500     MOVE SPACES TO WKS-LIN-DETALLE.
248600     IF FONDO-ES-IDONEO
248700         STRING 'VEREDICTO.....................: IDONEO'
248800             DELIMITED BY SIZE INTO WKS-LIN-DETALLE
248900     ELSE
249000         STRING 'VEREDICTO.....................: NO IDONEO'
249100             DELIMITED BY SIZE INTO WKS-LIN-DETALLE
249200     END-IF.
249300     WRITE REPORT-OUT-REC FROM WKS-LIN-DETALLE
249400         AFTER ADVANCING 1 LINE.
249500     MOVE ANR-SUIT-SCORE TO WKS-ED-PORCENTAJE.
249600     MOVE SPACES TO WKS-LIN-DETALLE.
249700     STRING 'PUNTAJE PONDERADO SUITABILIDAD: ' DELIMITED BY SIZE
249800            WKS-ED-PORCENTAJE                  DELIMITED BY SIZE
249900            '   RIESGO: '                       DELIMITED BY SIZE
250000            WKS-U3-NIVEL-RIESGO                 DELIMITED BY SIZE
250100         INTO WKS-LIN-DETALLE.
250200     WRITE REPORT-OUT-REC FROM WKS-LIN-DETALLE
250300         AFTER ADVANCING 1 LINE.
250400 953-IMPRIME-IDONEIDAD-EXIT.
250500     EXIT.
250600
250700******************************************************************
250800*   954 - SECCION DE ESTRATEGIA: BANDA, CONTEO, STEP, RATIO Y    *
250900*   MONTO DE POSICION BASE, ACCIONES/MONTO POR NIVEL, OPERA-     *
251000*   CIONES Y GANANCIA MENSUAL ESPERADA, RATIO DE LOGRO, RIESGO,  *
251100*   Y ANALISIS COMPLEMENTARIO DEL METODO TRADICIONAL             *
251200******************************************************************
251300 954-IMPRIME-ESTRATEGIA.
251400     MOVE SPACES TO WKS-LIN-DETALLE.
251500     STRING 'SECCION 3 - ESTRATEGIA DE MALLA (METODO ATR)'
251600         DELIMITED BY SIZE
251700         INTO WKS-LIN-DETALLE.
251800     WRITE REPORT-OUT-REC FROM WKS-LIN-DETALLE
251900         AFTER ADVANCING 2 LINES.
252000     MOVE WKS-U6-BANDA-INF TO WKS-ED-PRECIO.
252100     MOVE SPACES TO WKS-LIN-DETALLE.
252200     STRING 'BANDA INFERIOR.....: ' DELIMITED BY SIZE
252300            WKS-ED-PRECIO           DELIMITED BY SIZE
252400         INTO WKS-LIN-DETALLE.
252500     WRITE REPORT-OUT-REC FROM WKS-LIN-DETALLE
252600         AFTER ADVANCING 1 LINE.
252700     MOVE WKS-U6-BANDA-SUP TO WKS-ED-PRECIO.
252800     MOVE SPACES TO WKS-LIN-DETALLE.
252900     STRING 'BANDA SUPERIOR.....: ' DELIMITED BY SIZE
253000            WKS-ED-PRECIO           DELIMITED BY SIZE
253100         INTO WKS-LIN-DETALLE.
253200     WRITE REPORT-OUT-REC FROM WKS-LIN-DETALLE
253300         AFTER ADVANCING 1 LINE.
253400     MOVE WKS-GRID-COUNT TO WKS-ED-ENTERO.
253500     MOVE SPACES TO WKS-LIN-DETALLE.
253600     STRING 'NUMERO DE NIVELES..: ' DELIMITED BY SIZE
253700            WKS-ED-ENTERO           DELIMITED BY SIZE
253800            '   TIPO: '             DELIMITED BY SIZE
253900            WKS-PAR-GRID-TYPE       DELIMITED BY SIZE
254000            '  RECOMENDADO: '       DELIMITED BY SIZE
254100            WKS-U6-TIPO-RECOMENDADO DELIMITED BY SIZE
254200         INTO WKS-LIN-DETALLE.
254300     WRITE REPORT-OUT-REC FROM WKS-LIN-DETALLE
254400         AFTER ADVANCING 1 LINE.
254500     MOVE WKS-U6-RATIO-BASE TO WKS-ED-PORCENTAJE.
254600     MOVE SPACES TO WKS-LIN-DETALLE.
254700     STRING 'RATIO POSICION BASE: ' DELIMITED BY SIZE
254800            WKS-ED-PORCENTAJE       DELIMITED BY SIZE
254900         INTO WKS-LIN-DETALLE.
255000     WRITE REPORT-OUT-REC FROM WKS-LIN-DETALLE
255100         AFTER ADVANCING 1 LINE.
255200     MOVE WKS-U6-MONTO-BASE TO WKS-ED-MONTO.
255300     MOVE SPACES TO WKS-LIN-DETALLE.
255400     STRING 'MONTO POSICION BASE: ' DELIMITED BY SIZE
255500            WKS-ED-MONTO            DELIMITED BY SIZE
255600         INTO WKS-LIN-DETALLE.
255700     WRITE REPORT-OUT-REC FROM WKS-LIN-DETALLE
255800         AFTER ADVANCING 1 LINE.
255900     MOVE WKS-U5-ACCIONES-OPTIMAS TO WKS-ED-ENTERO.
256000     MOVE SPACES TO WKS-LIN-DETALLE.
256100     STRING 'ACCIONES POR NIVEL.: ' DELIMITED BY SIZE
256200            WKS-ED-ENTERO           DELIMITED BY SIZE
256300         INTO WKS-LIN-DETALLE.
256400     WRITE REPORT-OUT-REC FROM WKS-LIN-DETALLE
256500         AFTER ADVANCING 1 LINE.
256600     MOVE WKS-U5-GANANCIA-MES-ESP TO WKS-ED-MONTO.
256700     MOVE SPACES TO WKS-LIN-DETALLE.
256800     STRING 'GANANCIA MES ESPERADA: ' DELIMITED BY SIZE
256900            WKS-ED-MONTO              DELIMITED BY SIZE
257000         INTO WKS-LIN-DETALLE.
257100     WRITE REPORT-OUT-REC FROM WKS-LIN-DETALLE
257200         AFTER ADVANCING 1 LINE.
257300     MOVE WKS-U5-RATIO-LOGRO TO WKS-ED-PORCENTAJE.
257400     MOVE SPACES TO WKS-LIN-DETALLE.
257500     STRING 'RATIO DE LOGRO DE META: ' DELIMITED BY SIZE
257600            WKS-ED-PORCENTAJE          DELIMITED BY SIZE
257700            '   RIESGO: '              DELIMITED BY SIZE
257800            WKS-U5-NIVEL-RIESGO        DELIMITED BY SIZE
257900         INTO WKS-LIN-DETALLE.
258000     WRITE REPORT-OUT-REC FROM WKS-LIN-DETALLE
258100         AFTER ADVANCING 1 LINE.
258200     MOVE SPACES TO WKS-LIN-DETALLE.
258300     STRING 'COMPLEMENTO (METODO TRADICIONAL) BANDA: '
258400         DELIMITED BY SIZE INTO WKS-LIN-DETALLE.
258500     WRITE REPORT-OUT-REC FROM WKS-LIN-DETALLE
258600         AFTER ADVANCING 2 LINES.
258700     MOVE WKS-U5-BANDA-INF TO WKS-ED-PRECIO.
258800     MOVE SPACES TO WKS-LIN-DETALLE.
258900     STRING '  BANDA INF TRADICIONAL: ' DELIMITED BY SIZE
259000            WKS-ED-PRECIO                DELIMITED BY SIZE
259100         INTO WKS-LIN-DETALLE.
259200     WRITE REPORT-OUT-REC FROM WKS-LIN-DETALLE
259300         AFTER ADVANCING 1 LINE.
259400     MOVE WKS-U5-BANDA-SUP TO WKS-ED-PRECIO.
259500     MOVE SPACES TO WKS-LIN-DETALLE.
259600     STRING '  BANDA SUP TRADICIONAL: ' DELIMITED BY SIZE
259700            WKS-ED-PRECIO                DELIMITED BY SIZE
259800            '   NIVELES: '               DELIMITED BY SIZE
259900         INTO WKS-LIN-DETALLE.
260000     MOVE WKS-U5-GRID-COUNT-TRAD TO WKS-ED-ENTERO.
260100     STRING WKS-LIN-DETALLE  DELIMITED BY SIZE
260200            WKS-ED-ENTERO    DELIMITED BY SIZE
260300         INTO WKS-LIN-DETALLE.
260400     WRITE REPORT-OUT-REC FROM WKS-LIN-DETALLE
260500         AFTER ADVANCING 1 LINE.
260600     MOVE WKS-U4-DISPAROS-DIA TO WKS-ED-PORCENTAJE.
260700     MOVE SPACES TO WKS-LIN-DETALLE.
260800     STRING '  DISPAROS DIARIOS PREDICHOS: ' DELIMITED BY SIZE
260900            WKS-ED-PORCENTAJE                DELIMITED BY SIZE
261000         INTO WKS-LIN-DETALLE.
261100     WRITE REPORT-OUT-REC FROM WKS-LIN-DETALLE
261200         AFTER ADVANCING 1 LINE.
261300 954-IMPRIME-ESTRATEGIA-EXIT.
261400     EXIT.
261500
261600******************************************************************
261700*   955 - ESCALERA DE NIVELES DE LA MALLA (PRECIO, LADO,         *
261800*   ACCIONES, FONDO ASIGNADO POR NIVEL)                          *
261900******************************************************************
262000 955-IMPRIME-DETALLE-MALLA.
262100     MOVE SPACES TO WKS-LIN-DETALLE.
262200     STRING 'SECCION 4 - ESCALERA DE NIVELES DE LA MALLA'
262300         DELIMITED BY SIZE
262400         INTO WKS-LIN-DETALLE.
262500     WRITE REPORT-OUT-REC FROM WKS-LIN-DETALLE
262600         AFTER ADVANCING 2 LINES.
262700     PERFORM 9922-LAZO VARYING WKS-MX FROM 1 BY 1
262800             UNTIL WKS-MX > WKS-GRID-COUNT.
262900 955-IMPRIME-DETALLE-MALLA-EXIT.
263000     EXIT.
263100
263200******************************************************************
263300*   956 - RESULTADO DEL BACKTEST: OPERACIONES, GANANCIA TOTAL,   *
263400*   RETORNO TOTAL Y ANUALIZADO, TASA DE EXITO, FACTOR GANANCIA,  *
263500*   DRAWDOWN MAXIMO                                              *
263600******************************************************************
263700 956-IMPRIME-BACKTEST.
263800     MOVE SPACES TO WKS-LIN-DETALLE.
263900     STRING 'SECCION 5 - RESULTADO DEL BACKTEST'
264000         DELIMITED BY SIZE
264100         INTO WKS-LIN-DETALLE.
264200     WRITE REPORT-OUT-REC FROM WKS-LIN-DETALLE
264300         AFTER ADVANCING 2 LINES.
264400     MOVE WKS-U8-NUM-OPERACIONES TO WKS-ED-ENTERO.
264500     MOVE SPACES TO WKS-LIN-DETALLE.
264600     STRING 'OPERACIONES TOTALES.......: ' DELIMITED BY SIZE
264700            WKS-ED-ENTERO                  DELIMITED BY SIZE
264800            '  GANADORAS: '                DELIMITED BY SIZE
264900         INTO WKS-LIN-DETALLE.
265000     MOVE WKS-U8-NUM-GANADORAS TO WKS-ED-ENTERO.
265100     STRING WKS-LIN-DETALLE  DELIMITED BY SIZE
265200            WKS-ED-ENTERO    DELIMITED BY SIZE
265300         INTO WKS-LIN-DETALLE.
265400     WRITE REPORT-OUT-REC FROM WKS-LIN-DETALLE
265500         AFTER ADVANCING 1 LINE.
265600*    2016-12-19 EEDR TK-11625 IMPRIMIA LA GANANCIA DE LA ULTIMA
265700*    VENTA, NO LA GANANCIA NETA ACUMULADA DEL BACKTEST COMPLETO
265800     MOVE WKS-U8-GANANCIA-NETA-TOTAL TO WKS-ED-MONTO.
265900     MOVE SPACES TO WKS-LIN-DETALLE.
266000     STRING 'GANANCIA NETA REALIZADA...: ' DELIMITED BY SIZE
266100            WKS-ED-MONTO                   DELIMITED BY SIZE
266200         INTO WKS-LIN-DETALLE.
266300     WRITE REPORT-OUT-REC FROM WKS-LIN-DETALLE
266400         AFTER ADVANCING 1 LINE.
266500     MOVE WKS-U8-RETORNO-TOTAL TO WKS-ED-PORCENTAJE.
266600     MOVE SPACES TO WKS-LIN-DETALLE.
266700     STRING 'RETORNO TOTAL.............: ' DELIMITED BY SIZE
266800            WKS-ED-PORCENTAJE              DELIMITED BY SIZE
266900         INTO WKS-LIN-DETALLE.
267000     WRITE REPORT-OUT-REC FROM WKS-LIN-DETALLE
267100         AFTER ADVANCING 1 LINE.
267200     MOVE WKS-U8-RETORNO-ANUAL-252 TO WKS-ED-PORCENTAJE.
267300     MOVE SPACES TO WKS-LIN-DETALLE.
267400     STRING 'ANUALIZADO (BASE 252 DIAS): ' DELIMITED BY SIZE
267500            WKS-ED-PORCENTAJE              DELIMITED BY SIZE
267600         INTO WKS-LIN-DETALLE.
267700     WRITE REPORT-OUT-REC FROM WKS-LIN-DETALLE
267800         AFTER ADVANCING 1 LINE.
267900     MOVE WKS-U8-RETORNO-ANUAL-365 TO WKS-ED-PORCENTAJE.
268000     MOVE SPACES TO WKS-LIN-DETALLE.
268100     STRING 'ANUALIZADO (BASE CALENDARIO): ' DELIMITED BY SIZE
268200            WKS-ED-PORCENTAJE                DELIMITED BY SIZE
268300         INTO WKS-LIN-DETALLE.
268400     WRITE REPORT-OUT-REC FROM WKS-LIN-DETALLE
268500         AFTER ADVANCING 1 LINE.
268600     MOVE WKS-U8-TASA-EXITO TO WKS-ED-PORCENTAJE.
268700     MOVE SPACES TO WKS-LIN-DETALLE.
268800     STRING 'TASA DE EXITO.............: ' DELIMITED BY SIZE
268900            WKS-ED-PORCENTAJE              DELIMITED BY SIZE
269000         INTO WKS-LIN-DETALLE.
269100     WRITE REPORT-OUT-REC FROM WKS-LIN-DETALLE
269200         AFTER ADVANCING 1 LINE.
269300     MOVE WKS-U8-FACTOR-GANANCIA TO WKS-ED-PORCENTAJE.
269400     MOVE SPACES TO WKS-LIN-DETALLE.
269500     STRING 'FACTOR DE GANANCIA........: ' DELIMITED BY SIZE
269600            WKS-ED-PORCENTAJE              DELIMITED BY SIZE
269700         INTO WKS-LIN-DETALLE.
269800     WRITE REPORT-OUT-REC FROM WKS-LIN-DETALLE
269900         AFTER ADVANCING 1 LINE.
270000     MOVE WKS-U8-DRAWDOWN-MAX TO WKS-ED-PORCENTAJE.
270100     MOVE SPACES TO WKS-LIN-DETALLE.
270200     STRING 'DRAWDOWN MAXIMO...........: ' DELIMITED BY SIZE
270300            WKS-ED-PORCENTAJE              DELIMITED BY SIZE
270400         INTO WKS-LIN-DETALLE.
270500     WRITE REPORT-OUT-REC FROM WKS-LIN-DETALLE
270600         AFTER ADVANCING 1 LINE.
270700*    2016-12-19 EEDR TK-11625 SE AGREGA EQUITY FINAL Y LA
270800*    PROYECCION DE CIERRE DE ARCHIVO (OPERACIONES/GANANCIA
270900*    MENSUAL ESPERADA), QUE FALTABAN EN ESTA SECCION
271000     MOVE WKS-U8-EQUITY-DIA TO WKS-ED-MONTO.
271100     MOVE SPACES TO WKS-LIN-DETALLE.
271200     STRING 'EQUITY FINAL..............: ' DELIMITED BY SIZE
271300            WKS-ED-MONTO                   DELIMITED BY SIZE
271400         INTO WKS-LIN-DETALLE.
271500     WRITE REPORT-OUT-REC FROM WKS-LIN-DETALLE
271600         AFTER ADVANCING 1 LINE.
271700     MOVE WKS-U8-OPER-MES-ESPERADAS TO WKS-ED-ENTERO.
271800     MOVE SPACES TO WKS-LIN-DETALLE.
271900     STRING 'OPERACIONES MES ESPERADAS.: ' DELIMITED BY SIZE
272000            WKS-ED-ENTERO                  DELIMITED BY SIZE
272100         INTO WKS-LIN-DETALLE.
272200     WRITE REPORT-OUT-REC FROM WKS-LIN-DETALLE
272300         AFTER ADVANCING 1 LINE.
272400     MOVE WKS-U8-GANANCIA-MES-ESP TO WKS-ED-MONTO.
272500     MOVE SPACES TO WKS-LIN-DETALLE.
272600     STRING 'GANANCIA MES ESPERADA.....: ' DELIMITED BY SIZE
272700            WKS-ED-MONTO                   DELIMITED BY SIZE
272800         INTO WKS-LIN-DETALLE.
272900     WRITE REPORT-OUT-REC FROM WKS-LIN-DETALLE
273000         AFTER ADVANCING 1 LINE.
273100 956-IMPRIME-BACKTEST-EXIT.
273200     EXIT.
273300
273400******************************************************************
273500*   970 - REPORTE MINIMO CUANDO LOS PARAMETROS O LA COBERTURA    *
273600*   DE FECHAS NO PASAN LA VALIDACION DE ENTRADA (U9)             *
273700******************************************************************
273800 970-IMPRIME-ERROR-VALIDACION SECTION.
273900 970-INICIO.
274000     MOVE SPACES TO WKS-LIN-ENCABEZADO.
274100     WRITE REPORT-OUT-REC FROM WKS-LIN-VACIA
274200         AFTER ADVANCING TOP-OF-FORM.
274300     MOVE SPACES TO WKS-LIN-DETALLE.
274400     STRING 'GRDT1B01 - CORRIDA RECHAZADA: ' DELIMITED BY SIZE
274500            WKS-U9-MSG-ERROR                 DELIMITED BY SIZE
274600         INTO WKS-LIN-DETALLE.
274700     WRITE REPORT-OUT-REC FROM WKS-LIN-DETALLE
274800         AFTER ADVANCING 1 LINE.
274900     DISPLAY 'GRDT1B01 - CORRIDA RECHAZADA: ' WKS-U9-MSG-ERROR
275000         UPON CONSOLE.
275100 970-INICIO-EXIT.
275200     EXIT.
275300
275400******************************************************************
275500*   990-999  LAZOS AUXILIARES: TODO PERFORM VARYING DE ESTE          *
275600*   PROGRAMA SE RESUELVE CONTRA UN PARRAFO INDEPENDIENTE (NUNCA EN   *
275700*   LINEA), REUNIDOS AQUI POR ORDEN DE APARICION EN EL PROGRAMA.     *
275800******************************************************************
275900 990-LAZOS-AUXILIARES SECTION.
276000 9901-LAZO.
276100         ADD WKS-DIA-TR (WKS-JX) TO WKS-U1-SUMA-TR
276200         ADD 1 TO WKS-I.
276300 9901-LAZO-EXIT.
276400     EXIT.
276500 9902-LAZO.
276600         ADD WKS-DIA-RETORNO (WKS-IX) TO WKS-U2-SUMA-CIERRE.
276700 9902-LAZO-EXIT.
276800     EXIT.
276900 9903-LAZO.
277000         COMPUTE WKS-U2-VARIANZA =
277100             (WKS-DIA-RETORNO (WKS-IX) - WKS-U2-PROM-CIERRE) *
277200             (WKS-DIA-RETORNO (WKS-IX) - WKS-U2-PROM-CIERRE)
277300         ADD WKS-U2-VARIANZA TO WKS-U2-SUMA-DESV2.
277400 9903-LAZO-EXIT.
277500     EXIT.
277600 9904-LAZO.
277700         ADD WKS-DIA-AMPLITUD (WKS-IX) TO WKS-U2-SUMA-AMPLITUD
277800         ADD WKS-DIA-VOLUMEN (WKS-IX)  TO WKS-U2-SUMA-VOLUMEN.
277900 9904-LAZO-EXIT.
278000     EXIT.
278100 9905-LAZO.
278200         IF WKS-DIA-RETORNO (WKS-IX) = ZEROES
278300             ADD 1 TO WKS-U2-DIAS-GAP
278400         END-IF
278500         SET WKS-JX TO WKS-IX.
278600         SET WKS-JX DOWN BY 1.
278700         IF (WKS-DIA-RETORNO (WKS-IX) >= ZEROES AND
278800             WKS-DIA-RETORNO (WKS-JX) >= ZEROES)   OR
278900            (WKS-DIA-RETORNO (WKS-IX) < ZEROES AND
279000             WKS-DIA-RETORNO (WKS-JX) < ZEROES)
279100             ADD 1 TO WKS-U2-DIAS-CONTINUOS
279200         ELSE
279300             MOVE 1 TO WKS-U2-DIAS-CONTINUOS
279400         END-IF
279500         IF WKS-U2-DIAS-CONTINUOS > WKS-U2-MAX-CONTINUOS
279600             MOVE WKS-U2-DIAS-CONTINUOS TO WKS-U2-MAX-CONTINUOS
279700         END-IF.
279800 9905-LAZO-EXIT.
279900     EXIT.
280000 9906-LAZO.
280100         ADD WKS-IX TO WKS-U2-SUMA-X
280200         ADD WKS-DIA-CIERRE (WKS-IX) TO WKS-U2-SUMA-CIERRE
280300         COMPUTE WKS-U2-SUMA-XY = WKS-U2-SUMA-XY +
280400             (WKS-IX * WKS-DIA-CIERRE (WKS-IX))
280500         COMPUTE WKS-U2-SUMA-X2 = WKS-U2-SUMA-X2 +
280600             (WKS-IX * WKS-IX).
280700 9906-LAZO-EXIT.
280800     EXIT.
280900 9907-LAZO.
281000         SET WKS-JX TO WKS-IX.
281100         SET WKS-JX DOWN BY 1.
281200         COMPUTE WKS-U2-DM-MAS =
281300             WKS-DIA-MAXIMO (WKS-IX) - WKS-DIA-MAXIMO (WKS-JX)
281400         COMPUTE WKS-U2-DM-MENOS =
281500             WKS-DIA-MINIMO (WKS-JX) - WKS-DIA-MINIMO (WKS-IX)
281600         IF WKS-U2-DM-MAS < ZEROES OR
281700            WKS-U2-DM-MAS NOT > WKS-U2-DM-MENOS
281800             MOVE ZEROES TO WKS-U2-DM-MAS
281900         END-IF
282000         IF WKS-U2-DM-MENOS < ZEROES OR
282100            WKS-U2-DM-MENOS NOT > WKS-U2-DM-MAS
282200             MOVE ZEROES TO WKS-U2-DM-MENOS
282300         END-IF
282400         ADD WKS-U2-DM-MAS   TO WKS-U2-SUMA-DM-MAS
282500         ADD WKS-U2-DM-MENOS TO WKS-U2-SUMA-DM-MENOS
282600         IF WKS-DIA-TR (WKS-IX) NOT = ZEROES
282700             COMPUTE WKS-U2-DI-MAS ROUNDED =
282800                 (WKS-U2-DM-MAS / WKS-DIA-TR (WKS-IX)) * 100
282900             COMPUTE WKS-U2-DI-MENOS ROUNDED =
283000                 (WKS-U2-DM-MENOS / WKS-DIA-TR (WKS-IX)) * 100
283100             COMPUTE WKS-U2-DX ROUNDED =
283200                 ((WKS-U2-DI-MAS - WKS-U2-DI-MENOS) /
283300                  (WKS-U2-DI-MAS + WKS-U2-DI-MENOS + 0.0001)) *
283400                  100
283500             IF WKS-U2-DX < ZEROES
283600                 MULTIPLY -1 BY WKS-U2-DX
283700             END-IF
283800             ADD WKS-U2-DX TO WKS-U2-SUMA-DX
283900             ADD 1 TO WKS-I
284000         END-IF.
284100 9907-LAZO-EXIT.
284200     EXIT.
284300 9908-LAZO.
284400*    2016-12-30 EEDR TK-11655 SE APROVECHA ESTE MISMO RECORRIDO
284500*    DIARIO PARA ACUMULAR EL MONTO NEGOCIADO (TURNOVER) QUE
284600*    NECESITA LA BANDA DE LIQUIDEZ DE LA SUITABILIDAD PONDERADA
284700         IF WKS-DIA-CIERRE (WKS-IX) > WKS-U8-EQUITY-PICO
284800             MOVE WKS-DIA-CIERRE (WKS-IX) TO WKS-U8-EQUITY-PICO
284900         END-IF
285000         IF WKS-U8-EQUITY-PICO NOT = ZEROES
285100             COMPUTE WKS-U8-DRAWDOWN-DIA ROUNDED =
285200                 (WKS-U8-EQUITY-PICO - WKS-DIA-CIERRE (WKS-IX))
285300                 / WKS-U8-EQUITY-PICO
285400             IF WKS-U8-DRAWDOWN-DIA > WKS-U8-DRAWDOWN-MAX
285500                 MOVE WKS-U8-DRAWDOWN-DIA TO WKS-U8-DRAWDOWN-MAX
285600             END-IF
285700         END-IF
285800         ADD WKS-DIA-MONTO (WKS-IX) TO WKS-U3-SUMA-MONTO.
285900 9908-LAZO-EXIT.
286000     EXIT.
286100 9909-LAZO.
286200         COMPUTE WKS-U4-STEP-PRUEBA ROUNDED =
286300             WKS-U3-BANDA-RATIO / WKS-U4-CONTADOR-PRUEBA
286400         MOVE WKS-U4-STEP-PRUEBA TO WKS-U4-STEP-OPTIMO
286500         PERFORM 520-DISPAROS-PREDICHOS
286600         COMPUTE WKS-U4-PUNTAJE-CALCE ROUNDED =
286700             1 - (WKS-U4-DIF-PRUEBA / WKS-U4-DISPAROS-META)
286800         IF WKS-U4-PUNTAJE-CALCE < ZEROES
286900             MOVE ZEROES TO WKS-U4-PUNTAJE-CALCE
287000         END-IF
287100         IF WKS-U4-PUNTAJE-CALCE > WKS-U4-MEJOR-PUNTAJE
287200             MOVE WKS-U4-PUNTAJE-CALCE   TO WKS-U4-MEJOR-PUNTAJE
287300             MOVE WKS-U4-CONTADOR-PRUEBA TO WKS-U4-MEJOR-CONTEO
287400         END-IF.
287500 9909-LAZO-EXIT.
287600     EXIT.
287700 9910-LAZO.
287800         MOVE WKS-MX TO WKS-MALLA-NIVEL (WKS-MX)
287900         COMPUTE WKS-MALLA-PRECIO (WKS-MX) ROUNDED =
288000             WKS-U6-BANDA-INF + (WKS-MX * WKS-U6-STEP-REAL)
288100         IF WKS-MALLA-PRECIO (WKS-MX) < ANR-CUR-PRC
288200             SET MALLA-ES-COMPRA (WKS-MX) TO TRUE
288300         ELSE
288400             SET MALLA-ES-VENTA (WKS-MX) TO TRUE
288500         END-IF.
288600 9910-LAZO-EXIT.
288700     EXIT.
288800 9911-LAZO.
288900         MOVE WKS-U5-ACCIONES-OPTIMAS TO WKS-MALLA-ACCIONES (WKS-MX)
289000         COMPUTE WKS-MALLA-FONDO (WKS-MX) ROUNDED =
289100             WKS-MALLA-ACCIONES (WKS-MX) *
289200             WKS-MALLA-PRECIO (WKS-MX)
289300         MOVE ZEROES TO WKS-MALLA-TENENCIA (WKS-MX).
289400 9911-LAZO-EXIT.
289500     EXIT.
289600 9912-LAZO.
289700         IF WKS-MALLA-PRECIO (WKS-MX) NOT = ZEROES
289800             COMPUTE WKS-U6-PESO-TOTAL =
289900                 WKS-U6-PESO-TOTAL +
290000                 (1 / WKS-MALLA-PRECIO (WKS-MX))
290100         END-IF
290200         ADD WKS-MALLA-FONDO (WKS-MX) TO
290300             WKS-U6-FONDO-TOTAL-NIVELES.
290400 9912-LAZO-EXIT.
290500     EXIT.
290600 9913-LAZO.
290700             MULTIPLY WKS-U7-RAZON BY WKS-U7-PRECIO-PRUEBA.
290800 9913-LAZO-EXIT.
290900     EXIT.
291000 9914-LAZO.
291100         COMPUTE WKS-U7-RAZON ROUNDED =
291200             (WKS-U7-RAZON + WKS-RAIZ-ANTERIOR) / 2
291300         MOVE 1.000000 TO WKS-U7-PRECIO-PRUEBA
291400     PERFORM 9913-LAZO VARYING WKS-U7-CONTADOR-NIVEL FROM 1 BY 1
291500             UNTIL WKS-U7-CONTADOR-NIVEL > WKS-GRID-COUNT.
291600         IF WKS-U6-BANDA-INF NOT = ZEROES
291700             COMPUTE WKS-RAIZ-DIFERENCIA ROUNDED =
291800                 (WKS-U7-PRECIO-PRUEBA * WKS-U6-BANDA-INF) -
291900                 WKS-U6-BANDA-SUP
292000         END-IF
292100         IF WKS-RAIZ-DIFERENCIA > ZEROES
292200             MOVE WKS-U7-RAZON TO WKS-RAIZ-ANTERIOR
292300             SUBTRACT 0.000500 FROM WKS-U7-RAZON
292400         ELSE
292500             ADD 0.000500 TO WKS-RAIZ-ANTERIOR
292600         END-IF.
292700 9914-LAZO-EXIT.
292800     EXIT.
292900 9915-LAZO.
293000         MOVE WKS-MX TO WKS-MALLA-NIVEL (WKS-MX)
293100         MOVE WKS-U7-PRECIO-PRUEBA TO WKS-MALLA-PRECIO (WKS-MX)
293200         IF WKS-MALLA-PRECIO (WKS-MX) < ANR-CUR-PRC
293300             SET MALLA-ES-COMPRA (WKS-MX) TO TRUE
293400         ELSE
293500             SET MALLA-ES-VENTA (WKS-MX) TO TRUE
293600         END-IF
293700         MULTIPLY WKS-U7-RAZON BY WKS-U7-PRECIO-PRUEBA.
293800 9915-LAZO-EXIT.
293900     EXIT.
294000 9916-LAZO.
294100         PERFORM 810-PROCESA-UN-DIA-BACKTEST
294200         PERFORM 850-ACTUALIZA-DRAWDOWN.
294300 9916-LAZO-EXIT.
294400     EXIT.
294500 9917-LAZO.
294600*    2016-12-27 EEDR TK-11640 EL DISPARO SE FILTRABA POR EL LADO
294700*    ESTATICO MALLA-LADO (FIJADO UNA SOLA VEZ AL ARMAR LA MALLA),
294800*    NO POR LA TENENCIA; UN NIVEL DE VENTA NUNCA PODIA COMPRAR NI,
294900*    POR TANTO, VENDER DESPUES, Y VICEVERSA CON UNO DE COMPRA. SE
295000*    CAMBIA A EVALUAR TENENCIA=CERO (COMPRA) / TENENCIA>CERO
295100*    (VENTA) EN CADA NIVEL, SIN IMPORTAR EL LADO CON QUE NACIO
295200         IF WKS-MALLA-TENENCIA (WKS-MX) = ZEROES
295300             IF WKS-DIA-MINIMO (WKS-IX) <= WKS-MALLA-PRECIO (WKS-MX)
295400                AND WKS-U8-EFECTIVO >= WKS-MALLA-FONDO (WKS-MX)
295500                 PERFORM 820-EJECUTA-COMPRA
295600             END-IF
295700         ELSE
295800             IF WKS-DIA-MAXIMO (WKS-IX) >= WKS-MALLA-PRECIO (WKS-MX)
295900                 PERFORM 830-EJECUTA-VENTA
296000             END-IF
296100         END-IF.
296200 9917-LAZO-EXIT.
296300     EXIT.
296400 9918-LAZO.
296500         IF WKS-MALLA-TENENCIA (WKS-MX) > ZEROES
296600             COMPUTE WKS-U8-VALOR-POSICION =
296700                 WKS-U8-VALOR-POSICION +
296800                 (WKS-MALLA-TENENCIA (WKS-MX) *
296900                  WKS-DIA-CIERRE (WKS-IX))
297000         END-IF.
297100 9918-LAZO-EXIT.
297200     EXIT.
297300 9919-LAZO.
297400             MOVE WKS-RAIZ-ESTIMADO TO WKS-RAIZ-ANTERIOR
297500             COMPUTE WKS-RAIZ-ESTIMADO ROUNDED =
297600                 (WKS-RAIZ-ANTERIOR +
297700                  (WKS-RAIZ-RADICANDO / WKS-RAIZ-ANTERIOR)) / 2.
297800     COMPUTE WKS-RAIZ-DIFERENCIA =
297900         WKS-RAIZ-ESTIMADO - WKS-RAIZ-ANTERIOR.
298000     IF WKS-RAIZ-DIFERENCIA < ZEROES
298100         COMPUTE WKS-RAIZ-DIFERENCIA = ZEROES - WKS-RAIZ-DIFERENCIA
298200     END-IF.
298300*    2016-12-19 EEDR TK-11628 SI YA CONVERGIO, SALTA AL EXIT DEL
298400*    LAZO SIN ESPERAR LAS 12 ITERACIONES COMPLETAS
298500     IF WKS-RAIZ-DIFERENCIA < WKS-RAIZ-TOLERANCIA
298600         GO TO 9919-LAZO-EXIT
298700     END-IF.
298800 9919-LAZO-EXIT.
298900     EXIT.
299000 9920-LAZO.
299100         COMPUTE WKS-RAIZ-ESTIMADO ROUNDED =
299200             WKS-RAIZ-ESTIMADO * (1 + WKS-U10-DIVIDENDO).
299300 9920-LAZO-EXIT.
299400     EXIT.
299500 9921-LAZO.
299600         COMPUTE WKS-RAIZ-ESTIMADO ROUNDED =
299700             WKS-RAIZ-ESTIMADO * (1 + WKS-U10-DIVIDENDO).
299800 9921-LAZO-EXIT.
299900     EXIT.
300000 9922-LAZO.
300100         MOVE WKS-MALLA-NIVEL   (WKS-MX) TO GRL-LEVEL-NO
300200         MOVE WKS-MALLA-PRECIO  (WKS-MX) TO GRL-LEVEL-PRC
300300         MOVE WKS-MALLA-LADO    (WKS-MX) TO GRL-LEVEL-SIDE
300400         MOVE WKS-MALLA-ACCIONES (WKS-MX) TO GRL-LEVEL-SHRS
300500         MOVE WKS-MALLA-FONDO   (WKS-MX) TO GRL-LEVEL-FUND
300600         MOVE GRL-LEVEL-NO   TO LIN-MALLA-NIVEL
300700         MOVE GRL-LEVEL-PRC  TO LIN-MALLA-PRECIO
300800         IF GRL-LADO-COMPRA
300900             MOVE 'COMPRA'  TO LIN-MALLA-LADO
301000         ELSE
301100             MOVE 'VENTA'   TO LIN-MALLA-LADO
301200         END-IF
301300         MOVE GRL-LEVEL-SHRS TO LIN-MALLA-ACCIONES
301400         MOVE GRL-LEVEL-FUND TO LIN-MALLA-FONDO
301500         WRITE REPORT-OUT-REC FROM WKS-LIN-MALLA
301600             AFTER ADVANCING 1 LINE.
301700 9922-LAZO-EXIT.
301800     EXIT.
301900 9923-LAZO.
302000         ADD WKS-DIA-CIERRE (WKS-IX) TO WKS-U2-SUMA-PRECIO.
302100 9923-LAZO-EXIT.
302200     EXIT.
302300 9924-LAZO.
302400         COMPUTE WKS-U2-VARIANZA-PRC =
302500             (WKS-DIA-CIERRE (WKS-IX) - WKS-U2-PROM-PRECIO) *
302600             (WKS-DIA-CIERRE (WKS-IX) - WKS-U2-PROM-PRECIO)
302700         ADD WKS-U2-VARIANZA-PRC TO WKS-U2-SUMA-DESV-PRC2
302800         COMPUTE WKS-U2-VARIANZA-AMP =
302900             (WKS-DIA-AMPLITUD (WKS-IX) - WKS-U2-PROM-AMPLITUD) *
303000             (WKS-DIA-AMPLITUD (WKS-IX) - WKS-U2-PROM-AMPLITUD)
303100         ADD WKS-U2-VARIANZA-AMP TO WKS-U2-SUMA-DESV-AMP2.
303200 9924-LAZO-EXIT.
303300     EXIT.
303400 9925-LAZO.
303500         COMPUTE WKS-U2-VOL-MIL-DIA ROUNDED =
303600             WKS-DIA-VOLUMEN (WKS-IX) / 1000
303700         ADD WKS-U2-VOL-MIL-DIA TO WKS-U2-SUMA-VOL-MIL.
303800 9925-LAZO-EXIT.
303900     EXIT.
304000 9926-LAZO.
304100         COMPUTE WKS-U2-VOL-MIL-DIA ROUNDED =
304200             WKS-DIA-VOLUMEN (WKS-IX) / 1000
304300         COMPUTE WKS-U2-VARIANZA-VOL =
304400             (WKS-U2-VOL-MIL-DIA - WKS-U2-PROM-VOL-MIL) *
304500             (WKS-U2-VOL-MIL-DIA - WKS-U2-PROM-VOL-MIL)
304600         ADD WKS-U2-VARIANZA-VOL TO WKS-U2-SUMA-DESV-VOL2.
304700 9926-LAZO-EXIT.
304800     EXIT.
304900 9927-LAZO.
305000         ADD WKS-DIA-VOLUMEN (WKS-IX) TO WKS-U2-VOL-20D-SUMA
305100         ADD 1 TO WKS-U2-VOL-20D-DIAS.
305200 9927-LAZO-EXIT.
305300     EXIT.
305400 9928-LAZO.
305500         IF WKS-DIA-RETORNO (WKS-IX) NOT = ZEROES
305600             IF WKS-DIA-RETORNO (WKS-IX) < ZEROES
305700                 COMPUTE WKS-U2-VARIANZA-PRC =
305800                     ZEROES - WKS-DIA-RETORNO (WKS-IX)
305900             ELSE
306000                 MOVE WKS-DIA-RETORNO (WKS-IX) TO WKS-U2-VARIANZA-PRC
306100             END-IF
306200             ADD WKS-U2-VARIANZA-PRC TO WKS-U2-SUMA-CONTINUIDAD
306300             ADD 1 TO WKS-U2-DIAS-CONTINUIDAD
306400         END-IF.
306500 9928-LAZO-EXIT.
306600     EXIT.
