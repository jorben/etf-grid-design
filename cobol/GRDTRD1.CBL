000100******************************************************************
000200*          G R D T R D 1  -  R E G I S T R O   D E              *
000300*                    O P E R A C I O N   ( B A C K T E S T )    *
000400******************************************************************
000500* FECHA       : 03/06/2024                                       *
000600* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)                *
000700* APLICACION  : FONDOS COTIZADOS / GRID TRADING                  *
000800* COPYBOOK    : GRDTRD1, UNA OPERACION SIMULADA POR REGISTRO     *
000900* DESCRIPCION : SALIDA DE LA REPLICA HISTORICA (BACKTEST); UNA   *
001000*             : COMPRA O VENTA DE MALLA CON SU GANANCIA REALIZADA*
001100* ARCHIVO     : TRADES-OUT (SECUENCIAL, ASCENDENTE POR FECHA)    *
001200*------------------------------------------------------------------*
001300*    2016-12-19 EEDR TK-11625 SE AMPLIA EL RENGLON DE OPERACION  *
001400*    PARA QUE AUDITORIA PUEDA RASTREAR EL NIVEL DE MALLA, LA     *
001500*    COMISION COBRADA Y EL SALDO DE EFECTIVO RESULTANTE DE CADA  *
001600*    OPERACION, SIN TENER QUE RECALCULARLOS FUERA DEL PROGRAMA.  *
001700*    2016-12-30 EEDR TK-11648 EL RENGLON TK-11625 SE PASABA DE   *
001800*    LOS 80 BYTES QUE JCL TIENE FIJADOS PARA TRADES-OUT; SE      *
001900*    QUITAN EL LOTE Y EL INDICADOR DE REVERSA (NO SE USABAN      *
002000*    TODAVIA) Y SE DEJAN SOLO LOS TRES CAMPOS QUE EL PROGRAMA YA *
002100*    GRABA (NIVEL, COMISION Y SALDO DE EFECTIVO).                *
002200******************************************************************
002300 01  TRR-TRADE-REC.
002400     05  TRR-TRADE-DATE          PIC 9(08).
002500*----------------------------------------------------------------*
002600*    VISTA REDEFINIDA DE LA FECHA DE LA OPERACION POR COMPONENTES*
002700*----------------------------------------------------------------*
002800     05  TRR-TRADE-DATE-X REDEFINES TRR-TRADE-DATE.
002900         10  TRR-TRADE-DATE-AAAA PIC 9(04).
003000         10  TRR-TRADE-DATE-MM   PIC 9(02).
003100         10  TRR-TRADE-DATE-DD   PIC 9(02).
003200*----------------------------------------------------------------*
003300*    'BUY ' = COMPRA DE MALLA     'SELL' = VENTA DE MALLA         *
003400*----------------------------------------------------------------*
003500     05  TRR-TRADE-TYPE          PIC X(04).
003600         88  TRR-ES-COMPRA               VALUE 'BUY '.
003700         88  TRR-ES-VENTA                VALUE 'SELL'.
003800*----------------------------------------------------------------*
003900*    NIVEL DE LA MALLA QUE DISPARO LA OPERACION (WKS-MALLA-NIVEL) *
004000*----------------------------------------------------------------*
004100     05  TRR-NIVEL-NO            PIC 9(03).
004200     05  TRR-TRADE-PRC           PIC S9(05)V9(03).
004300     05  TRR-SHARES              PIC S9(09).
004400     05  TRR-AMOUNT              PIC S9(11)V9(02).
004500*----------------------------------------------------------------*
004600*    COSTO OPERATIVO COBRADO EN ESTA OPERACION                   *
004700*----------------------------------------------------------------*
004800     05  TRR-COMISION            PIC S9(09)V9(02).
004900*----------------------------------------------------------------*
005000*    GANANCIA REALIZADA (SOLO VENTAS; CERO EN COMPRAS)           *
005100*----------------------------------------------------------------*
005200     05  TRR-PROFIT              PIC S9(09)V9(02).
005300*----------------------------------------------------------------*
005400*    SALDO DE EFECTIVO DE LA CARTERA DESPUES DE LA OPERACION      *
005500*----------------------------------------------------------------*
005600     05  TRR-SALDO-EFECTIVO      PIC S9(09)V9(02).
005700     05  FILLER                  PIC X(02).
