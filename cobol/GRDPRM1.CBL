000100******************************************************************
000200*          G R D P R M 1  -  P A R A M E T R O S   D E L        *
000300*                    D I S E N O   D E   E S T R A T E G I A    *
000400******************************************************************
000500* FECHA       : 03/06/2024                                       *
000600* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)                *
000700* APLICACION  : FONDOS COTIZADOS / GRID TRADING                  *
000800* COPYBOOK    : GRDPRM1, REGISTRO UNICO DE PARAMETROS DE CORRIDA *
000900* DESCRIPCION : CAPITAL A INVERTIR, PREFERENCIA DE RIESGO Y DE   *
001000*             : FRECUENCIA, TIPO DE MALLA Y RENTABILIDAD MENSUAL *
001100*             : OBJETIVO. UN SOLO REGISTRO POR CORRIDA.          *
001200* ARCHIVO     : STRATEGY-PARM (SECUENCIAL, UN REGISTRO)          *
001300*------------------------------------------------------------------*
001400*    2016-12-30 EEDR TK-11648 EL FILLER SE AJUSTA DE 24 A 22      *
001500*    BYTES PARA QUE EL RENGLON SIGA CUADRANDO EN LOS 80 BYTES     *
001600*    QUE JCL TIENE FIJADOS PARA STRATEGY-PARM (RECORD CONTAINS)   *
001700*    2016-11-11 EEDR TK-11592 SE AGREGAN LOS CAMPOS DE CONTROL   *
001800*    DE CORRIDA (LOTE/FECHA/USUARIO) QUE PIDE AUDITORIA PARA     *
001900*    TRAZAR QUE PARAMETROS SE USARON EN CADA DISEÑO DE ESTRATEGIA*
002000*    Y LOS CAMPOS DE SOBRE-ESCRITURA DE RIESGO QUE MESA DE       *
002100*    DINERO PUEDE FIJAR MANUALMENTE PARA CORRIDAS ESPECIALES.    *
002200*    ESTOS CAMPOS SE RESERVAN PARA FASE 2; ESTE PROGRAMA SOLO    *
002300*    LEE LOS CAMPOS ORIGINALES DE LA FASE 1.                     *
002400******************************************************************
002500 01  STP-STRATEGY-PARM-REC.
002600*----------------------------------------------------------------*
002700*    NUMERO DE LOTE Y FECHA DE LA CORRIDA QUE GENERO ESTE         *
002800*    REGISTRO DE PARAMETROS (CONTROL DE AUDITORIA)                *
002900*----------------------------------------------------------------*
003000     05  STP-LOTE-NO             PIC 9(06).
003100     05  STP-FECHA-CORRIDA       PIC 9(08).
003200*----------------------------------------------------------------*
003300*    VISTA REDEFINIDA DE LA FECHA DE CORRIDA POR COMPONENTES      *
003400*----------------------------------------------------------------*
003500     05  STP-FECHA-CORRIDA-X REDEFINES STP-FECHA-CORRIDA.
003600         10  STP-FECHA-CORRIDA-AAAA PIC 9(04).
003700         10  STP-FECHA-CORRIDA-MM   PIC 9(02).
003800         10  STP-FECHA-CORRIDA-DD   PIC 9(02).
003900*----------------------------------------------------------------*
004000*    USUARIO O MESA QUE SOLICITO EL DISEÑO DE LA ESTRATEGIA       *
004100*----------------------------------------------------------------*
004200     05  STP-USUARIO-SOLICITA    PIC X(08).
004300     05  STP-FUND-CODE           PIC X(06).
004400     05  STP-TOTAL-CAPITAL       PIC S9(09)V9(02).
004500*----------------------------------------------------------------*
004600*    C=CONSERVADOR  S=MODERADO  A=AGRESIVO                       *
004700*----------------------------------------------------------------*
004800     05  STP-RISK-PREF           PIC X(01).
004900         88  STP-RISK-CONSERVADOR        VALUE 'C'.
005000         88  STP-RISK-MODERADO           VALUE 'S'.
005100         88  STP-RISK-AGRESIVO           VALUE 'A'.
005200*----------------------------------------------------------------*
005300*    H=ALTA  M=MEDIA  L=BAJA (FRECUENCIA DE DISPARO DESEADA)     *
005400*----------------------------------------------------------------*
005500     05  STP-FREQ-PREF           PIC X(01).
005600         88  STP-FREQ-ALTA               VALUE 'H'.
005700         88  STP-FREQ-MEDIA              VALUE 'M'.
005800         88  STP-FREQ-BAJA               VALUE 'L'.
005900*----------------------------------------------------------------*
006000*    A=ARITMETICA  G=GEOMETRICA (TIPO DE MALLA DE PRECIOS)       *
006100*----------------------------------------------------------------*
006200     05  STP-GRID-TYPE           PIC X(01).
006300         88  STP-GRID-ARITMETICA         VALUE 'A'.
006400         88  STP-GRID-GEOMETRICA         VALUE 'G'.
006500*----------------------------------------------------------------*
006600*    RENTABILIDAD MENSUAL OBJETIVO, RAZON (0.0500 = 5%)          *
006700*----------------------------------------------------------------*
006800     05  STP-TARGET-MON-RET      PIC S9(01)V9(04).
006900*----------------------------------------------------------------*
007000*    2016-11-11 EEDR TK-11592 SOBRE-ESCRITURAS OPCIONALES DE     *
007100*    MESA DE DINERO PARA CORRIDAS ESPECIALES (CERO = USAR LOS    *
007200*    VALORES CALCULADOS POR EL PROGRAMA, SIN SOBRE-ESCRITURA)    *
007300*----------------------------------------------------------------*
007400     05  STP-DRAWDOWN-MAX-OVER   PIC S9(01)V9(04).
007500     05  STP-COMISION-OVER       PIC 9V9(04).
007600*----------------------------------------------------------------*
007700*    V=VIGENTE  X=SUSTITUIDO POR UNA CORRIDA POSTERIOR            *
007800*----------------------------------------------------------------*
007900     05  STP-STATUS-IND          PIC X(01).
008000         88  STP-PARM-VIGENTE            VALUE 'V'.
008100         88  STP-PARM-SUSTITUIDO         VALUE 'X'.
008200*----------------------------------------------------------------*
008300*    EXPANSION PARA CAMPOS FUTUROS DE MESA DE DINERO              *
008400*----------------------------------------------------------------*
008500     05  FILLER                  PIC X(22).
