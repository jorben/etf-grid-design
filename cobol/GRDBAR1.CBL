000100******************************************************************
000200*              G R D B A R 1  -  D I A R I O   D E   F O N D O   *
000300******************************************************************
000400* FECHA       : 03/06/2024                                       *
000500* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)                *
000600* APLICACION  : FONDOS COTIZADOS / GRID TRADING                  *
000700* COPYBOOK    : GRDBAR1, LAYOUT DE BARRA DIARIA DE PRECIOS       *
000800* DESCRIPCION : UN REGISTRO POR DIA DE NEGOCIACION DEL FONDO,    *
000900*             : APERTURA/MAXIMO/MINIMO/CIERRE, VOLUMEN, MONTO    *
001000*             : NEGOCIADO Y AMPLITUD DIARIA. LONGITUD FIJA DE    *
001100*             : 80 POSICIONES, NUMERICOS EN DISPLAY (ZONADO),    *
001200*             : TAL COMO LA ENTREGA EL PROVEEDOR DE MERCADO.     *
001300* ARCHIVO     : DAILY-BAR (SECUENCIAL, ASCENDENTE POR FECHA)     *
001400*------------------------------------------------------------------*
001500*    2016-12-30 EEDR TK-11648 EL CAMBIO TK-11580 (CODIGO DE      *
001600*    FONDO, VWAP, NUMERO DE OPERACIONES, ETC.) NO CABIA EN LOS   *
001700*    80 BYTES QUE EL PROVEEDOR TIENE CONTRACTUALMENTE FIJADOS    *
001800*    PARA ESTE ARCHIVO; SE REVIERTE A LOS CAMPOS ORIGINALES Y SE *
001900*    DEJA SOLO UNA VISTA REDEFINIDA DE LA FECHA (NO OCUPA        *
002000*    ESPACIO ADICIONAL) MAS UN INDICADOR DE ESTADO DE LA BARRA   *
002100*    DENTRO DEL FILLER QUE YA EXISTIA.                           *
002200******************************************************************
002300 01  DBR-DAILY-BAR-REC.
002400*----------------------------------------------------------------*
002500*    FECHA DE NEGOCIACION, FORMATO AAAAMMDD                      *
002600*----------------------------------------------------------------*
002700     05  DBR-TRADE-DATE          PIC 9(08).
002800*----------------------------------------------------------------*
002900*    VISTA REDEFINIDA DE LA FECHA POR COMPONENTES (NO CONSUME     *
003000*    ESPACIO ADICIONAL DEL RENGLON DE 80 POSICIONES)              *
003100*----------------------------------------------------------------*
003200     05  DBR-TRADE-DATE-X REDEFINES DBR-TRADE-DATE.
003300         10  DBR-TRADE-DATE-AAAA PIC 9(04).
003400         10  DBR-TRADE-DATE-MM   PIC 9(02).
003500         10  DBR-TRADE-DATE-DD   PIC 9(02).
003600*----------------------------------------------------------------*
003700*    PRECIOS DEL DIA, 3 DECIMALES (TICK DEL FONDO 0.001)         *
003800*----------------------------------------------------------------*
003900     05  DBR-OPEN-PRC            PIC S9(05)V9(03).
004000     05  DBR-HIGH-PRC            PIC S9(05)V9(03).
004100     05  DBR-LOW-PRC             PIC S9(05)V9(03).
004200     05  DBR-CLOSE-PRC           PIC S9(05)V9(03).
004300*----------------------------------------------------------------*
004400*    VOLUMEN (ACCIONES/PARTICIPACIONES) Y MONTO EN YUANES        *
004500*----------------------------------------------------------------*
004600     05  DBR-VOLUME              PIC S9(12).
004700     05  DBR-AMOUNT              PIC S9(13)V9(02).
004800*----------------------------------------------------------------*
004900*    AMPLITUD DIARIA PORCENTUAL = (MAX - MIN) / APERTURA X 100   *
005000*----------------------------------------------------------------*
005100     05  DBR-AMPLITUDE           PIC S9(03)V9(04).
005200*----------------------------------------------------------------*
005300*    2016-12-30 EEDR TK-11648 N=NORMAL  A=AJUSTADO POR DIVIDENDO/*
005400*    SPLIT  S=SUSPENDIDO (DENTRO DEL FILLER ORIGINAL DE 6 BYTES) *
005500*----------------------------------------------------------------*
005600     05  DBR-STATUS-IND          PIC X(01).
005700         88  DBR-BARRA-NORMAL            VALUE 'N'.
005800         88  DBR-BARRA-AJUSTADA          VALUE 'A'.
005900         88  DBR-BARRA-SUSPENDIDA        VALUE 'S'.
006000     05  FILLER                  PIC X(05).
